000100*-----------------------------------------------------------------
000200* K78WCN  -  COLLECTED CONTACT TABLE
000300* THE CONTACT DICTIONARY IN K78WTG HOLDS EVERY NAME READ FROM THE
000400* TALKGROUPS INPUT FILE(S); THIS TABLE HOLDS ONLY THE SUBSET THAT
000500* IS ACTUALLY REFERENCED BY A DIGITAL CHANNEL IN THE FINISHED
000600* CODEPLUG, DEDUPLICATED AND SORTED BY NAME.  BUILT BY K78I001
000700* (PARA 5600/5700) AND CONSUMED BY K78I003 TO WRITE THE ANYTONE
000800* TALKGROUP FILE.
000900*-----------------------------------------------------------------
001000*  2002-01-14 LMS  #K78-0138  ORIGINAL COPYBOOK - SPLIT OUT OF
001100*                             K78WTG SO THE PARSED DICTIONARY IS
001200*                             NEVER DISTURBED BY THE COLLECTION
001300*                             PASS.
001400*-----------------------------------------------------------------
001500 01  K78-OUTCONTACT-AREA.
001600     03  K78-OC-TOT                  PIC 9(4) COMP VALUE ZERO.
001700     03  K78-OC-TB.
001800         05  K78-OC-CONTACT OCCURS 0 TO 2000 TIMES
001900                         DEPENDING ON K78-OC-TOT
002000                         INDEXED BY K78-OC-IX.
002100             07  K78-OC-NAME          PIC X(16).
002200             07  K78-OC-DMRID         PIC 9(8).
002300             07  K78-OC-KIND          PIC X(7).
002400             07  K78-OC-TIMESLOT      PIC 9(1).
002500             07  FILLER               PIC X(12).
