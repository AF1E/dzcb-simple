000100*-----------------------------------------------------------------
000200* K78MOL  -  ANYTONE OUTPUT LINE STAGING AREA
000300* K78I003 (ANYTONE-WRITER) FORMATS EACH COLUMN OF AN OUTPUT CSV
000400* RECORD INTO ONE OF THESE FOUR GROUPS; THE DRIVER (K78B000) THEN
000500* STRINGS THE COLUMNS TOGETHER WITH COMMA DELIMITERS AND WRITES
000600* THE FD RECORD.  K78I003 ITSELF OWNS NO FILE - SAME DIVISION OF
000700* LABOR THE SHOP USED FOR THE OLD MESSAGE-BUILDING ROUTINES.
000800*-----------------------------------------------------------------
000900*  1995-03-06 TKB  #K78-0055  ORIGINAL COPYBOOK - CHANNEL LINE.
001000*  1995-03-09 TKB  #K78-0056  ADDED TALKGROUP, ZONE, SCANLIST
001100*                             LINES.
001200*  1999-02-14 DPM  #K78-0113  Y2K REVIEW - NO DATE FIELDS PRESENT,
001300*                             NO CHANGE REQUIRED.
001310*  2001-07-02 LMS  #K78-0133  ADDED K78-OUT-REQUEST-AREA SO ONE
001320*                             CALL TO K78I003 BUILDS EXACTLY ONE
001330*                             LINE - TALKGROUP ID DEDUP STATE
001340*                             LIVES INSIDE K78I003 AND IS CLEARED
001350*                             BY THE 'R' ROW TYPE AT THE START OF
001360*                             EACH RADIO PASS.
001400*-----------------------------------------------------------------
001410 01  K78-OUT-REQUEST-AREA.
001420     03  K78-OUT-ROW-TYPE             PIC X(1).
001430         88  K78-OUT-ROW-RESET             VALUE 'R'.
001440         88  K78-OUT-ROW-CHANNEL           VALUE 'C'.
001450         88  K78-OUT-ROW-TALKGROUP         VALUE 'T'.
001460         88  K78-OUT-ROW-ZONE              VALUE 'Z'.
001470         88  K78-OUT-ROW-SCANLIST          VALUE 'S'.
001480     03  K78-OUT-SUB                  PIC 9(4) COMP VALUE ZERO.
001490     03  K78-OUT-SEQNO                PIC 9(4) COMP VALUE ZERO.
001495     03  FILLER                       PIC X(9).
001498*
001500 01  K78-OUT-CHANNEL-LINE.
001600     03  OCL-NO                       PIC X(6).
001700     03  OCL-NAME                     PIC X(16).
001800     03  OCL-RX-FREQ                  PIC X(9).
001900     03  OCL-TX-FREQ                  PIC X(9).
002000     03  OCL-CHAN-TYPE                PIC X(9).
002100     03  OCL-POWER                    PIC X(6).
002200     03  OCL-BANDWIDTH                PIC X(5).
002300     03  OCL-CTCSS-DECODE             PIC X(8).
002400     03  OCL-CTCSS-ENCODE             PIC X(8).
002500     03  OCL-CONTACT-NAME             PIC X(16).
002600     03  OCL-CONTACT-CALLTYPE         PIC X(13).
002700     03  OCL-CONTACT-ID               PIC X(8).
002800     03  OCL-RADIOID-NAME             PIC X(4).
002900     03  OCL-TX-PERMIT                PIC X(16).
003000     03  OCL-SQUELCH                  PIC X(10).
003100     03  OCL-COLOR-CODE               PIC X(2).
003200     03  OCL-SLOT                     PIC X(1).
003300     03  OCL-SCANLIST-NAME            PIC X(32).
003400     03  OCL-RXGROUP-NAME             PIC X(16).
003500     03  OCL-PTT-PROHIBIT             PIC X(3).
003600     03  OCL-DMR-MODE                 PIC X(1).
003700     03  OCL-APRS-RX                  PIC X(8).
003800     03  OCL-APRS-PTT-MODE            PIC X(8).
003900     03  OCL-APRS-RPT-TYPE            PIC X(8).
004000     03  OCL-APRS-RPT-CHAN            PIC X(3).
004100     03  OCL-APRS-MUTE                PIC X(1).
004200     03  OCL-APRS-TX-PATH             PIC X(1).
004300     03  FILLER                       PIC X(10).
004400*
004500 01  K78-OUT-TALKGROUP-LINE.
004600     03  OTL-NO                       PIC X(6).
004700     03  OTL-DMRID                    PIC X(8).
004800     03  OTL-NAME                     PIC X(16).
004900     03  OTL-CALLTYPE                 PIC X(13).
005000     03  OTL-CALLALERT                PIC X(4).
005100     03  FILLER                       PIC X(9).
005200*
005300 01  K78-OUT-ZONE-LINE.
005400     03  OZL-NO                       PIC X(6).
005500     03  OZL-NAME                     PIC X(16).
005600     03  OZL-MEMBERS                  PIC X(2000).
005700     03  OZL-A-CHANNEL                PIC X(16).
005800     03  OZL-B-CHANNEL                PIC X(16).
005900     03  FILLER                       PIC X(9).
006000*
006100 01  K78-OUT-SCANLIST-LINE.
006200     03  OSL-NO                       PIC X(6).
006300     03  OSL-NAME                     PIC X(16).
006400     03  OSL-MEMBERS                  PIC X(900).
006500     03  OSL-SCAN-MODE                PIC X(4).
006600     03  OSL-PRI1                     PIC X(4).
006700     03  OSL-PRI2                     PIC X(4).
006800     03  OSL-REVERT                   PIC X(10).
006900     03  OSL-LOOKBACK1                PIC X(4).
007000     03  OSL-LOOKBACK2                PIC X(4).
007100     03  OSL-DROPOUT                  PIC X(4).
007200     03  OSL-DWELL                    PIC X(4).
007300     03  FILLER                       PIC X(10).
