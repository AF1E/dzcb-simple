000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. K78D004.
000400 AUTHOR.     R HUXTABLE.
000500 INSTALLATION. REGIONAL AMATEUR RADIO COORDINATING COUNCIL.
000600 DATE-WRITTEN. 04/14/1992.
000700 DATE-COMPILED.
000800 SECURITY.   UNCLASSIFIED - NO RESTRICTIONS.
000900*-----------------------------------------------------------------
001000* K78D004
001100* **++ DEBLOCKS ONE DIGITAL-REPEATERS (K7ABD FORMAT) MATRIX RECORD.
001200*      THE DRIVER K78B000 CALLS THIS PROGRAM ONCE WITH K78-ROW-TYPE
001300*      'H' FOR THE HEADER RECORD (TO LOAD THE TALKGROUP COLUMN
001400*      NAMES), THEN ONCE PER DATA RECORD WITH K78-ROW-TYPE 'D'.
001500*      THE CONTACT TABLE (K78WTG) MUST ALREADY BE LOADED BY K78D001
001600*      BEFORE THE FIRST DATA RECORD IS DEBLOCKED.
001610*
001620* THE MATRIX FORMAT LETS A ZONE COMMITTEE MAINTAIN ONE REPEATER'S
001630* STATIC TALKGROUP LIST AS A ROW OF CELLS - ONE CELL PER KNOWN
001640* TALKGROUP, EACH EITHER "-" (NOT CARRIED), "1" (TIMESLOT 1) OR
001650* "2" (TIMESLOT 2).  THAT IS MORE COMPACT THAN ONE CARD PER
001660* TALKGROUP-PER-REPEATER AND IS HOW THE COUNCIL HAS ALWAYS
001670* DISTRIBUTED REPEATER COORDINATION DATA TO MEMBER CLUBS.  THE
001680* EXPANSION INTO ONE CHANNEL PER CARRIED TIMESLOT HAPPENS LATER,
001690* IN THE CODEPLUG BUILDER K78I001.
001700*-----------------------------------------------------------------
001800* CHANGE LOG
001900*-----------------------------------------------------------------
002000*  1992-04-14 RAH  #K78-0004  ORIGINAL PROGRAM - FIXED 32-COLUMN
002100*                             MATRIX ONLY.
002200*  1993-09-30 RAH  #K78-0024  REWORKED FOR A VARIABLE NUMBER OF
002300*                             TALKGROUP COLUMNS, DRIVEN OFF THE
002400*                             HEADER RECORD (K78MSW/K78WRP ADDED).
002500*  1994-11-29 RAH  #K78-0042  RX FREQUENCY OF ZERO NOW SKIPS THE
002600*                             WHOLE REPEATER ROW WITH A WARNING.
002700*  1996-02-27 TKB  #K78-0065  UNKNOWN TALKGROUP COLUMN OR BAD SLOT
002800*                             CHARACTER NOW SKIPS JUST THAT COLUMN,
002900*                             NOT THE WHOLE ROW.
003000*  1997-08-11 TKB  #K78-0088  RAISED STATIC TALKGROUP CAP TO 128 -
003100*                             SEE K78WRP CHANGE LOG.
003200*  1998-10-05 DPM  #K78-0108  Y2K REVIEW - NO DATE FIELDS IN THIS
003300*                             PROGRAM, NO CHANGE REQUIRED.
003400*  2001-05-03 LMS  #K78-0131  ADDED ALPHA-SORT OF THE STATIC
003500*                             TALKGROUP LIST WHEN THE RUN CONTROL
003600*                             CARD REQUESTS SORT MODE "A" - MATCHES
003700*                             THE CODEPLUG BUILDER'S OWN ZONE ORDER.
003750*  2003-11-14 LMS  #K78-0144  CONFIRMED THE 2048-BYTE RAW RECORD
003760*                             IS STILL WIDE ENOUGH AFTER THE
003770*                             #K78-0088 CAP INCREASE - NO CHANGE
003780*                             REQUIRED, JUST A HEADROOM CHECK.
003800*-----------------------------------------------------------------
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.    IBM-370.
004200 OBJECT-COMPUTER.    IBM-370.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS NUMVAL-VALID IS '0' THRU '9', SPACE.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900**
005000 DATA DIVISION.
005100**
005200 FILE SECTION.
005300**
005400 WORKING-STORAGE SECTION.
005500*
005510*-----------------------------------------------------------------
005520* WK-LITERALS - SHOP DEFAULT FOR THE ONE COLUMN THE REPEATER
005530* MATRIX OFTEN LEAVES BLANK.
005540*-----------------------------------------------------------------
005600 01  WK-LITERALS.
005700     03  CC-DEFAULT-COLOR-CODE        PIC 9(2) VALUE 1.
005750     03  FILLER                       PIC X(6).
005800*
005810*-----------------------------------------------------------------
005820* LS-FIELDS - WORK AREA FOR BOTH PASSES OVER A REPEATER MATRIX
005830* ROW: THE SIX FIXED COLUMNS (4000/4050), THE SORT SCRATCH FOR
005840* 4200-SORT-ALPHA-SLOTS, AND THE SWITCHES/INDEXES THE VARIABLE-
005850* WIDTH COLUMN LOOP NEEDS.
005860*-----------------------------------------------------------------
005900 01  LS-FIELDS.
005910*    ZONE NAME, OPTIONALLY FOLLOWED BY ";CODE" - SPLIT BELOW.
006000     03  W-ZONE-RAW                   PIC X(32) VALUE SPACE.
006010*    HOLDS THE ";CODE" TAIL ONCE SPLIT OFF W-ZONE-RAW.
006100     03  W-SEMI-SPLIT                 PIC X(32) VALUE SPACE.
006200     03  W-RX-FREQ-X                  PIC X(9)  VALUE SPACE.
006300     03  W-TX-FREQ-X                  PIC X(9)  VALUE SPACE.
006400     03  W-POWER-X                    PIC X(6)  VALUE SPACE.
006410*    TEXT AND NUMERIC VIEWS OF THE SAME COLUMN - THE NUMVAL-VALID
006420*    TEST BELOW NEEDS THE TEXT VIEW, THE STORE NEEDS THE NUMBER.
006500     03  W-COLOR-CODE-X               PIC X(2)  VALUE SPACE.
006600     03  W-COLOR-CODE-N REDEFINES W-COLOR-CODE-X PIC 9(2).
006610*    FREE-TEXT COMMENT COLUMN - READ AND DISCARDED, NOT STORED.
006700     03  W-COMMENT-X                  PIC X(40) VALUE SPACE.
006800     03  W-RX-FREQ-N                  PIC 9(3)V9(5) VALUE ZERO.
006900     03  W-TX-FREQ-N                  PIC 9(3)V9(5) VALUE ZERO.
007000     03  W-OFFSET-RAW                 PIC S9(3)V9(5) VALUE ZERO.
007010*    SHARED UNSTRING POINTER - THE MATRIX ROW IS DEBLOCKED IN TWO
007020*    UNSTRING CALLS (FIXED COLUMNS, THEN ONE CELL AT A TIME) SO
007030*    THE POINTER MUST SURVIVE BETWEEN PARAGRAPHS.
007100     03  W-PTR                        PIC 9(4) COMP VALUE 1.
007200     03  W-COL-IX                     PIC 9(3) COMP VALUE ZERO.
007300     03  W-TG-FOUND-IX                PIC 9(4) COMP VALUE ZERO.
007310*    K78-REPEATER-IX IS RESET TO THIS VALUE AFTER EACH INDEX-
007320*    DEPENDENT LOOKUP - THE CONTACT TABLE SEARCH SHARES AN
007330*    INDEX NAME PATTERN WITH THE REPEATER TABLE.
007400     03  W-SAVE-RP-IX                 PIC 9(3) COMP VALUE ZERO.
007500     03  W-SWAP-NAME                  PIC X(16) VALUE SPACE.
007600     03  W-SWAP-SLOT                  PIC 9(1)  VALUE ZERO.
007700     03  W-SORT-AGAIN-SW              PIC X(1)  VALUE 'N'.
007800         88  W-SORT-AGAIN                 VALUE 'Y'.
007850     03  FILLER                       PIC X(4).
007900*
008000 LINKAGE SECTION.
008010*    THE MATRIX IS WIDE (UP TO 128 TALKGROUP COLUMNS) SO THE RAW
008020*    TEXT AREA IS SIZED WELL ABOVE THE OTHER PARSERS' 200 BYTES.
008100 01  K78-RAW-RECORD.
008200     03  K78-ROW-TYPE                 PIC X(1).
008300         88  K78-ROW-IS-HEADER            VALUE 'H'.
008400         88  K78-ROW-IS-DATA               VALUE 'D'.
008500     03  K78-RAW-TEXT                 PIC X(2048).
008600*
008610*    THE REPEATER STAGING TABLE THIS PROGRAM BUILDS.
008700 COPY K78WRP.
008710*    HOLDS THE TALKGROUP COLUMN NAMES LOADED FROM THE HEADER ROW
008720*    (SEE 4050-LOAD-HEADER-COLUMNS) - READ BY EVERY DATA ROW CALL
008730*    THAT FOLLOWS THE HEADER CALL.
008800 COPY K78MSW.
008810*    THE CONTACT TABLE - MUST ALREADY BE LOADED BY K78D001.
008900 COPY K78WTG.
008910*    RUN-CONTROL CARD - READ HERE ONLY FOR K78-SORT-ALPHA.
009000 COPY K78MCP.
009010*    PER-ROW RESULT CODE/MESSAGE HANDED BACK TO THE DRIVER.
009100 COPY K78MCR.
009200*
009300 PROCEDURE DIVISION USING K78-RAW-RECORD
009400                          K78-REPEATER-AREA
009500                          K78-REPEATER-HEADER-AREA
009600                          K78-CONTACT-AREA
009700                          K78-RUN-PARMS
009800                          K78-RESULT-AREA.
009900*
010000 BEGIN.
010100     MOVE ZERO                        TO K78-RESULT.
010200     MOVE SPACE                       TO K78-DESCRIPTION K78-POSITION.
010300
010310*    THE DRIVER MAKES ONE HEADER CALL BEFORE ANY DATA CALLS - SEE
010320*    PROGRAM BANNER ABOVE.
010400     IF K78-ROW-IS-HEADER
010500        PERFORM 4050-LOAD-HEADER-COLUMNS
010600        GOBACK
010700     END-IF.
010800
010900     PERFORM 4000-DECODE-REPEATER.
011000
011100     GOBACK.
011200
011300*-----------------------------------------------------------------
011400* 4000-DECODE-REPEATER  -  THE SIX FIXED COLUMNS ARE PULLED FIRST,
011500* THEN EACH REMAINING COLUMN IS MATCHED AGAINST A HEADER TALKGROUP
011600* NAME ONE CELL AT A TIME (PARA 4100).  RX FREQUENCY OF ZERO SKIPS
011700* THE WHOLE ROW (#K78-0042).
011800*-----------------------------------------------------------------
011900 4000-DECODE-REPEATER.
011910*    POINTER-STYLE UNSTRING SO 4100-DECODE-ONE-SLOT BELOW CAN
011920*    CONTINUE READING CELLS FROM WHERE THIS LEAVES OFF.
012000     SET W-PTR                        TO 1.
012100     UNSTRING K78-RAW-TEXT DELIMITED BY ','
012200         INTO W-ZONE-RAW    W-RX-FREQ-X   W-TX-FREQ-X
012300              W-POWER-X     W-COLOR-CODE-X W-COMMENT-X
012400         WITH POINTER W-PTR
012500     END-UNSTRING.
012600
012700     IF W-RX-FREQ-X IS NUMVAL-VALID AND W-RX-FREQ-X NOT EQUAL SPACE
012800        COMPUTE W-RX-FREQ-N = FUNCTION NUMVAL(W-RX-FREQ-X)
012900     ELSE
013000        MOVE ZERO TO W-RX-FREQ-N
013100     END-IF.
013200
013210*    A REPEATER WITH NO RX FREQUENCY IS NOT A REPEATER - BAIL
013220*    BEFORE A TABLE SLOT IS EVEN ALLOCATED FOR IT (#K78-0042).
013300     IF W-RX-FREQ-N EQUAL ZERO
013400        PERFORM RAISE-ZERO-FREQUENCY-SKIP
013500        GOBACK
013600     END-IF.
013700
013710*    A BLANK TX FREQUENCY IS TREATED AS SIMPLEX (TX = RX), NOT AS
013720*    A DATA ERROR - THE MATRIX COMMONLY OMITS IT FOR THOSE ROWS.
013800     IF W-TX-FREQ-X IS NUMVAL-VALID AND W-TX-FREQ-X NOT EQUAL SPACE
013900        COMPUTE W-TX-FREQ-N = FUNCTION NUMVAL(W-TX-FREQ-X)
014000     ELSE
014100        MOVE W-RX-FREQ-N TO W-TX-FREQ-N
014200     END-IF.
014300
014400     ADD 1                             TO K78-REPEATER-TOT.
014500     SET K78-REPEATER-IX               TO K78-REPEATER-TOT.
014600     INITIALIZE K78-REPEATER(K78-REPEATER-IX).
014700
014710*    SAME ";CODE" ZONE-SPLIT CONVENTION AS THE OTHER PARSERS.
014800     MOVE SPACE                        TO W-SEMI-SPLIT.
014900     UNSTRING W-ZONE-RAW DELIMITED BY ';'
015000         INTO W-ZONE-RAW
015100              W-SEMI-SPLIT
015200     END-UNSTRING.
015300
015400     MOVE W-ZONE-RAW               TO K78-RP-ZONE-NAME(K78-REPEATER-IX).
015500     MOVE W-SEMI-SPLIT(1:5)        TO K78-RP-ZONE-CODE(K78-REPEATER-IX).
015600     MOVE W-RX-FREQ-N              TO K78-RP-RX-FREQ(K78-REPEATER-IX).
015700     MOVE W-TX-FREQ-N              TO K78-RP-TX-FREQ(K78-REPEATER-IX).
015800     COMPUTE W-OFFSET-RAW ROUNDED = W-TX-FREQ-N - W-RX-FREQ-N.
015900     COMPUTE K78-RP-OFFSET(K78-REPEATER-IX) ROUNDED = W-OFFSET-RAW.
016000
016100     IF W-POWER-X EQUAL SPACE
016200        MOVE 'High'                TO K78-RP-POWER(K78-REPEATER-IX)
016300     ELSE
016400        MOVE W-POWER-X             TO K78-RP-POWER(K78-REPEATER-IX)
016500     END-IF.
016600
016700     MOVE CC-DEFAULT-COLOR-CODE        TO
016720         K78-RP-COLOR-CODE(K78-REPEATER-IX).
016800     IF W-COLOR-CODE-X IS NUMVAL-VALID AND W-COLOR-CODE-X NOT EQUAL
016900        SPACE
017000        MOVE W-COLOR-CODE-N TO K78-RP-COLOR-CODE(K78-REPEATER-IX)
017100     END-IF.
017200
017210*    THE COLUMN LOOP BELOW RE-USES K78-REPEATER-IX FOR THE
017220*    CONTACT-TABLE SEARCH, SO ITS ORIGINAL VALUE MUST BE SAVED
017230*    AND RESTORED AROUND EACH CALL.
017300     SET W-SAVE-RP-IX                  TO K78-REPEATER-IX.
017400     SET W-COL-IX                      TO 1.
017500 4010-COLUMN-LOOP.
017510*    ONE ITERATION PER TALKGROUP COLUMN THE HEADER RECORD LOADED
017520*    (UP TO 128 - SEE K78WRP #K78-0088); K78-REPEATER-IX IS RESET
017530*    BEFORE EVERY CALL BECAUSE 4100 BELOW USES IT FOR ITS OWN
017540*    CONTACT-TABLE SEARCH.
017600     IF W-COL-IX > K78-HDR-COL-TOT
017700        GO TO 4020-COLUMNS-DONE
017800     END-IF.
017900     SET K78-REPEATER-IX               TO W-SAVE-RP-IX.
018000     PERFORM 4100-DECODE-ONE-SLOT THRU 4100-EXIT.
018100     SET W-COL-IX                      UP BY 1.
018200     GO TO 4010-COLUMN-LOOP.
018300
018400 4020-COLUMNS-DONE.
018410*    ONLY SORT MODE "A" NEEDS THE LIST REORDERED - MODES "R" AND
018420*    "N" KEEP THE MATRIX'S OWN COLUMN ORDER (SEE K78MCP).
018500     SET K78-REPEATER-IX                TO W-SAVE-RP-IX.
018600     IF K78-SORT-ALPHA
018700        PERFORM 4200-SORT-ALPHA-SLOTS
018800     END-IF.
018900
019000*-----------------------------------------------------------------
019100* 4100-DECODE-ONE-SLOT  -  ONE MATRIX CELL, MATCHED AGAINST HEADER
019200* COLUMN W-COL-IX.  "-" = NOT CARRIED, "1"/"2" = CARRIED ON THAT
019300* TIMESLOT, ANYTHING ELSE = SKIP THIS COLUMN WITH A WARNING
019400* (#K78-0065).  AN UNKNOWN TALKGROUP NAME IN THE HEADER ITSELF IS
019500* ALSO A SKIP OF THIS COLUMN.
019600*-----------------------------------------------------------------
019700 4100-DECODE-ONE-SLOT.
019710*    THE CELL SWITCH/VALUE REDEFINITION IS IN K78WRP - SEE ITS
019720*    COPYBOOK BANNER FOR THE 88-LEVEL MEANINGS TESTED BELOW.
019800     MOVE SPACE                        TO K78-SLOT-CELL-SWITCH.
019900     UNSTRING K78-RAW-TEXT DELIMITED BY ','
020000         INTO K78-SLOT-CELL-VALUE
020100         WITH POINTER W-PTR
020200     END-UNSTRING.
020300
020310*    "-" IS THE MATRIX'S "NOT CARRIED ON THIS REPEATER" MARK -
020320*    THE MOST COMMON CELL VALUE BY FAR, SO IT IS CHECKED FIRST.
020400     IF K78-SLOT-NOT-CARRIED
020500        GO TO 4100-EXIT
020600     END-IF.
020700
020800     IF NOT K78-SLOT-IS-ONE AND NOT K78-SLOT-IS-TWO
020900        PERFORM RAISE-BAD-SLOT-CHAR-SKIP
021000        GO TO 4100-EXIT
021100     END-IF.
021200
021210*    LINEAR SEARCH OF THE CONTACT TABLE BY THE HEADER'S NAME FOR
021220*    THIS COLUMN - NOT THE RAW CELL VALUE, WHICH IS JUST 1 OR 2.
021300     SET W-TG-FOUND-IX                 TO 1.
021400 4110-FIND-TALKGROUP-LOOP.
021500     IF W-TG-FOUND-IX > K78-CONTACT-TOT
021600        PERFORM RAISE-UNKNOWN-COLUMN-SKIP
021700        GO TO 4100-EXIT
021800     END-IF.
021900     IF K78-TG-NAME(W-TG-FOUND-IX) EQUAL K78-HDR-COL(W-COL-IX)
022000        GO TO 4120-STORE-SLOT
022100     END-IF.
022200     SET W-TG-FOUND-IX                 UP BY 1.
022300     GO TO 4110-FIND-TALKGROUP-LOOP.
022400
022500 4120-STORE-SLOT.
022510*    APPEND RATHER THAN STORE AT W-COL-IX DIRECTLY - A REPEATER
022520*    USUALLY CARRIES FAR FEWER TALKGROUPS THAN THE MATRIX HAS
022530*    COLUMNS, SO THE REPEATER'S OWN LIST STAYS SHORT AND DENSE.
022600     ADD 1                          TO K78-RP-TG-TOT(K78-REPEATER-IX).
022700     SET K78-RP-TG-IX                TO K78-RP-TG-TOT(K78-REPEATER-IX).
022800     MOVE K78-HDR-COL(W-COL-IX)
022900                      TO K78-RP-TG-NAME(K78-REPEATER-IX K78-RP-TG-IX).
023000     MOVE K78-SLOT-CELL-VALUE
023100                      TO K78-RP-TG-SLOT(K78-REPEATER-IX K78-RP-TG-IX).
023200 4100-EXIT.
023300     EXIT.
023400
023500*-----------------------------------------------------------------
023600* 4200-SORT-ALPHA-SLOTS  -  BUBBLE SORT OF THIS REPEATER'S STATIC
023700* TALKGROUP LIST BY NAME (SORT MODE "A"; REQUEST #K78-0131).  THE
023800* SHOP KEEPS TO A SIMPLE IN-TABLE BUBBLE PASS RATHER THAN A SORT
023900* VERB FOR A LIST THIS SHORT (128 ENTRIES AT MOST).
024000*-----------------------------------------------------------------
024100 4200-SORT-ALPHA-SLOTS.
024110*    PRIME THE SWITCH SO THE FIRST PASS ALWAYS RUNS.
024200     MOVE 'Y'                          TO W-SORT-AGAIN-SW.
024300 4210-SORT-PASS.
024400     IF NOT W-SORT-AGAIN
024500        GO TO 4200-EXIT
024600     END-IF.
024700     MOVE 'N'                          TO W-SORT-AGAIN-SW.
024800     SET K78-RP-TG-IX                  TO 1.
024900 4220-SORT-COMPARE-LOOP.
024910*    COMPARE EACH ADJACENT PAIR ONCE PER PASS; A PASS WITH NO
024920*    SWAPS (W-SORT-AGAIN-SW STAYS 'N') ENDS THE SORT.
025000     IF K78-RP-TG-IX >= K78-RP-TG-TOT(K78-REPEATER-IX)
025100        GO TO 4210-SORT-PASS
025200     END-IF.
025300     IF K78-RP-TG-NAME(K78-REPEATER-IX K78-RP-TG-IX) >
025400        K78-RP-TG-NAME(K78-REPEATER-IX K78-RP-TG-IX + 1)
025500        MOVE K78-RP-TG-NAME(K78-REPEATER-IX K78-RP-TG-IX)
025600                                       TO W-SWAP-NAME
025700        MOVE K78-RP-TG-SLOT(K78-REPEATER-IX K78-RP-TG-IX)
025800                                       TO W-SWAP-SLOT
025900        MOVE K78-RP-TG-NAME(K78-REPEATER-IX K78-RP-TG-IX + 1)
026000                     TO K78-RP-TG-NAME(K78-REPEATER-IX K78-RP-TG-IX)
026100        MOVE K78-RP-TG-SLOT(K78-REPEATER-IX K78-RP-TG-IX + 1)
026200                     TO K78-RP-TG-SLOT(K78-REPEATER-IX K78-RP-TG-IX)
026300        MOVE W-SWAP-NAME
026400                 TO K78-RP-TG-NAME(K78-REPEATER-IX K78-RP-TG-IX + 1)
026500        MOVE W-SWAP-SLOT
026600                 TO K78-RP-TG-SLOT(K78-REPEATER-IX K78-RP-TG-IX + 1)
026700        MOVE 'Y'                       TO W-SORT-AGAIN-SW
026800     END-IF.
026900     SET K78-RP-TG-IX                  UP BY 1.
027000     GO TO 4220-SORT-COMPARE-LOOP.
027100 4200-EXIT.
027200     EXIT.
027300
027400*-----------------------------------------------------------------
027500* 4050-LOAD-HEADER-COLUMNS  -  THE FIRST SIX COLUMNS ARE THE FIXED
027600* HEADING TEXT (IGNORED); EVERY COLUMN AFTER THAT IS A TALKGROUP
027700* NAME CARRIED BY THIS MATRIX.
027800*-----------------------------------------------------------------
027900 4050-LOAD-HEADER-COLUMNS.
027910*    THE FIRST SIX COLUMNS ARE JUST FIXED HEADING TEXT (E.G.
027920*    "ZONE", "RX FREQ") - UNSTRUNG INTO THE SAME WORK FIELDS THE
027930*    DATA-ROW PATH USES, THEN DISCARDED.
028000     MOVE ZERO                         TO K78-HDR-COL-TOT.
028100     SET W-PTR                         TO 1.
028200     UNSTRING K78-RAW-TEXT DELIMITED BY ','
028300         INTO W-ZONE-RAW    W-RX-FREQ-X   W-TX-FREQ-X
028400              W-POWER-X     W-COLOR-CODE-X W-COMMENT-X
028500         WITH POINTER W-PTR
028600     END-UNSTRING.
028700
028710*    EVERY REMAINING COLUMN IS A TALKGROUP NAME - STOP AT THE
028720*    FIRST BLANK CELL OR END OF THE RAW TEXT, WHICHEVER IS FIRST.
028800 4060-HEADER-COLUMN-LOOP.
028900     IF W-PTR > LENGTH OF K78-RAW-TEXT
029000        GO TO 4050-EXIT
029100     END-IF.
029200     ADD 1                             TO K78-HDR-COL-TOT.
029300     SET K78-HDR-COL-IX                TO K78-HDR-COL-TOT.
029400     UNSTRING K78-RAW-TEXT DELIMITED BY ','
029500         INTO K78-HDR-COL(K78-HDR-COL-IX)
029600         WITH POINTER W-PTR
029700     END-UNSTRING.
029800     IF K78-HDR-COL(K78-HDR-COL-IX) EQUAL SPACE
029900        SUBTRACT 1 FROM K78-HDR-COL-TOT
030000        GO TO 4050-EXIT
030100     END-IF.
030200     GO TO 4060-HEADER-COLUMN-LOOP.
030300 4050-EXIT.
030400     EXIT.
030500
030600*-----------------------------------------------------------------
030700* --- SKIP-WITH-WARNING CONDITIONS ---
030800*-----------------------------------------------------------------
030900 RAISE-ZERO-FREQUENCY-SKIP.
030910*    THE ZONE NAME IS STILL AVAILABLE HERE EVEN THOUGH NO TABLE
030920*    SLOT WAS EVER ALLOCATED FOR THIS ROW.
031000     MOVE -1                           TO K78-RESULT.
031100     MOVE 'DIGITAL-REPEATERS ROW HAS ZERO RX FREQUENCY'
031200                                      TO K78-DESCRIPTION.
031300     MOVE W-ZONE-RAW(1:10)             TO K78-POSITION.
031400
031500 RAISE-BAD-SLOT-CHAR-SKIP.
031510*    THIS IS A COLUMN SKIP, NOT A ROW SKIP (#K78-0065) - THE
031520*    REPEATER ITSELF IS STILL KEPT WITH ITS OTHER TALKGROUPS.
031600     MOVE -2                           TO K78-RESULT.
031700     MOVE 'DIGITAL-REPEATERS CELL NOT -, 1 OR 2 - COLUMN SKIPPED'
031800                                      TO K78-DESCRIPTION.
031900     MOVE K78-HDR-COL(W-COL-IX)(1:10)  TO K78-POSITION.
032000
032100 RAISE-UNKNOWN-COLUMN-SKIP.
032110*    THE HEADER NAMED A TALKGROUP THAT IS NOT IN THE CONTACT
032120*    TABLE - SAME COLUMN-ONLY SKIP AS ABOVE, DIFFERENT CAUSE.
032200     MOVE -3                           TO K78-RESULT.
032300     MOVE 'DIGITAL-REPEATERS COLUMN TALKGROUP NOT FOUND - SKIPPED'
032400                                      TO K78-DESCRIPTION.
032500     MOVE K78-HDR-COL(W-COL-IX)(1:10)  TO K78-POSITION.
