000100*-----------------------------------------------------------------
000200* K78WZN  -  ZONE TABLE
000300* ONE ENTRY PER OUTPUT ZONE.  THE MEMBER LIST IS BUILT ONCE BY
000400* K78I001 (CODEPLUG-BUILDER) AND USED AS-IS FOR BOTH THE A-SIDE
000500* AND THE B-SIDE OF THE ANYTONE ZONE RECORD - THE RADIO HAS NO
000600* CONCEPT OF TWO DIFFERENT CHANNEL LISTS FOR A SINGLE ZONE HERE.
000700*-----------------------------------------------------------------
000800*  1992-04-02 RAH  #K78-0003  ORIGINAL COPYBOOK.
000900*  1996-06-19 TKB  #K78-0071  RAISED MEMBER CAP 100 TO 250 TO
001000*                             MATCH THE ANYTONE CPS IMPORT LIMIT.
001100*  1999-02-14 DPM  #K78-0113  Y2K REVIEW - NO DATE FIELDS PRESENT,
001200*                             NO CHANGE REQUIRED.
001300*-----------------------------------------------------------------
001400 01  K78-ZONE-AREA.
001500     03  K78-ZONE-TOT                 PIC 9(4) COMP VALUE ZERO.
001600     03  K78-ZONE-TB.
001700         05  K78-ZONE OCCURS 0 TO 1000 TIMES
001800                      DEPENDING ON K78-ZONE-TOT
001900                      INDEXED BY K78-ZONE-IX.
002000             07  K78-ZN-NAME          PIC X(32).
002100             07  K78-ZN-CODE          PIC X(5).
002200             07  K78-ZN-ORIGIN        PIC X(1).
002300                 88  K78-ZN-IS-OTHER        VALUE 'O'.
002400                 88  K78-ZN-IS-REPEATER      VALUE 'R'.
002500             07  K78-ZN-MEMBER-TOT    PIC 9(3) COMP VALUE ZERO.
002600             07  K78-ZN-MEMBER-TB.
002700                 09  K78-ZN-MEMBER OCCURS 0 TO 250 TIMES
002800                             DEPENDING ON K78-ZN-MEMBER-TOT
002900                             INDEXED BY K78-ZN-MEMBER-IX
003000                             PIC X(16).
003100             07  FILLER               PIC X(9).
