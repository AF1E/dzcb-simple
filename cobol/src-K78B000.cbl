000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. K78B000.
000400 AUTHOR.     R HUXTABLE.
000500 INSTALLATION. REGIONAL AMATEUR RADIO COORDINATING COUNCIL.
000600 DATE-WRITTEN. 04/02/1992.
000700 DATE-COMPILED.
000800 SECURITY.   UNCLASSIFIED - NO RESTRICTIONS.
000900*-----------------------------------------------------------------
001000* K78B000
001100* **++ DRIVER - TOP-LEVEL BATCH CONTROL FOR THE CODEPLUG BUILD RUN.
001200*      OWNS EVERY SELECT/FD IN THE SYSTEM.  READS THE PARAMETER
001300*      CARD, THEN EACH K7ABD INPUT FILE IN FILE-NAME ORDER, CALLING
001400*      THE MATCHING DEBLOCKER (K78D001-K78D004) ONCE PER RECORD;
001500*      CALLS THE CODEPLUG BUILDER (K78I001) ONCE; THEN, FOR EACH
001600*      SELECTED RADIO MODEL, WRITES THE FOUR ANYTONE CPS IMPORT
001700*      FILES BY CALLING THE WRITER (K78I003) ONCE PER OUTPUT LINE.
001800*-----------------------------------------------------------------
001900* CHANGE LOG
002000*-----------------------------------------------------------------
002100*  1992-04-02 RAH  #K78-0006  ORIGINAL PROGRAM - TALKGROUPS AND
002200*                             ANALOG INPUT ONLY, 878 OUTPUT ONLY.
002300*  1992-11-13 RAH  #K78-0012  ADDED THE 890 OUTPUT SET AND THE
002400*                             RADIO-SELECT PARM SO ONE RUN CAN
002500*                             PRODUCE EITHER OR BOTH RADIOS' FILES.
002600*  1993-02-18 RAH  #K78-0015  ADDED DIGITAL-OTHERS INPUT.
002700*  1993-09-30 RAH  #K78-0026  DIGITAL-REPEATERS INPUT WIRED IN - THE
002800*                             HEADER ROW NOW LOADS THE TALKGROUP
002900*                             COLUMN NAMES BEFORE ANY DATA ROW IS
003000*                             DECODED.
003100*  1994-02-01 RAH  #K78-0031  ADDED THE SORT-MODE PARM (ALPHA /
003200*                             REPEATERS-FIRST / ANALOG-FIRST),
003300*                             PASSED THROUGH TO K78D004 AND K78I001.
003400*  1995-03-09 TKB  #K78-0057  SWITCHED THE OUTPUT WRITE-UP TO THE
003500*                             CALL-PER-LINE CONTRACT NOW USED BY
003600*                             K78I003 - THE DRIVER BUILDS EACH FD
003700*                             RECORD ITSELF FROM THE K78MOL STAGING
003800*                             AREA AND WRITES IT.
003900*  1996-06-19 TKB  #K78-0073  RUN LOG NOW COUNTS SKIPPED RECORDS PER
004000*                             INPUT FILE, NOT JUST RECORDS READ.
004100*  1998-11-30 DPM  #K78-0111  Y2K REVIEW - NO DATE FIELDS IN THIS
004200*                             PROGRAM, NO CHANGE REQUIRED.
004300*  2001-03-22 LMS  #K78-0132  SEE K78I002 - FREQUENCY-FILTER NO
004400*                             LONGER NEEDS A PER-MODEL RANGE TABLE,
004500*                             SO IT IS NOW RUN ONCE AGAINST THE FULL
004600*                             CODEPLUG INSTEAD OF ONCE PER RADIO
004700*                             PASS; BOTH RADIOS WRITE FROM THE SAME
004800*                             FILTERED TABLES.
004900*  2002-05-20 LMS  #K78-0139  THE TALKGROUP DEDUP-BY-ID RESET (K78I003
005000*                             'R' ROW) IS NOW ISSUED BEFORE EACH
005100*                             RADIO'S OWN TALKGROUP LOOP, NOT JUST
005200*                             ONCE FOR THE WHOLE RUN - 878 AND 890
005300*                             EACH NEED THEIR OWN FIRST-OCCURRENCE
005400*                             COUNT.
005420*  2005-09-01 LMS  #K78-0148  WALKED THE FULL OUTPUT DRIVER AGAINST
005440*                             THE COORDINATOR'S CURRENT CPS IMPORT
005460*                             TEMPLATES WHILE TRACKING DOWN A FIELD
005480*                             COUNT COMPLAINT FROM A MEMBER CLUB -
005490*                             NO MISMATCH FOUND, THE MEMBER WAS
005495*                             LOADING AN OLD HEADER ROW.  ADDED
005497*                             PARAGRAPH NOTES WHILE IN HERE.
005500*-----------------------------------------------------------------
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.    IBM-370.
005900 OBJECT-COMPUTER.    IBM-370.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200*
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006410*        FIVE K7ABD INPUT FILES: FOUR RAW EXTRACTS FROM THE
006420*        COORDINATOR'S DATABASE (TGIN/ANAIN/DOTIN/DREPIN) PLUS THE
006430*        ONE-RECORD CONTROL CARD (PARMIN).
006500     SELECT TGIN                      ASSIGN TO TGIN
006600                                       FILE STATUS TGIN-FS.
006700     SELECT ANAIN                     ASSIGN TO ANAIN
006800                                       FILE STATUS ANAIN-FS.
006900     SELECT DOTIN                     ASSIGN TO DOTIN
007000                                       FILE STATUS DOTIN-FS.
007100     SELECT DREPIN                    ASSIGN TO DREPIN
007200                                       FILE STATUS DREPIN-FS.
007300     SELECT PARMIN                    ASSIGN TO PARMIN
007400                                       FILE STATUS PARMIN-FS.
007410*        EIGHT OUTPUT FILES - FOUR ANYTONE CPS IMPORT FILES
007420*        (CHANNEL/TALKGROUP/ZONE/SCAN LIST) FOR EACH OF THE TWO
007430*        SUPPORTED RADIO MODELS.
007500     SELECT C878OUT                   ASSIGN TO C878OUT
007600                                       FILE STATUS C878OUT-FS.
007700     SELECT T878OUT                   ASSIGN TO T878OUT
007800                                       FILE STATUS T878OUT-FS.
007900     SELECT Z878OUT                   ASSIGN TO Z878OUT
008000                                       FILE STATUS Z878OUT-FS.
008100     SELECT S878OUT                   ASSIGN TO S878OUT
008200                                       FILE STATUS S878OUT-FS.
008300     SELECT C890OUT                   ASSIGN TO C890OUT
008400                                       FILE STATUS C890OUT-FS.
008500     SELECT T890OUT                   ASSIGN TO T890OUT
008600                                       FILE STATUS T890OUT-FS.
008700     SELECT Z890OUT                   ASSIGN TO Z890OUT
008800                                       FILE STATUS Z890OUT-FS.
008900     SELECT S890OUT                   ASSIGN TO S890OUT
009000                                       FILE STATUS S890OUT-FS.
009100**
009200 DATA DIVISION.
009300*
009400 FILE SECTION.
009410*        THE RAW RECORD LAYOUT OF EACH INPUT FD IS JUST ONE LONG
009420*        TEXT FIELD - THE DEBLOCKERS (K78D001-K78D004) OWN THE
009430*        ACTUAL COLUMN BREAKOUT, NOT THIS PROGRAM.
009500 FD  TGIN                      RECORDING F.
009600 01  TGIN-REC.
009700     03  TGIN-TEXT                    PIC X(80).
009800*
009900 FD  ANAIN                     RECORDING F.
010000 01  ANAIN-REC.
010100     03  ANAIN-TEXT                   PIC X(200).
010200*
010300 FD  DOTIN                     RECORDING F.
010400 01  DOTIN-REC.
010500     03  DOTIN-TEXT                   PIC X(200).
010600*
010700 FD  DREPIN                    RECORDING F.
010800 01  DREPIN-REC.
010810*        2048 BYTES - THE WIDEST RAW EXTRACT, SINCE A REPEATER ROW
010820*        CARRIES UP TO THIRTY-TWO TALKGROUP COLUMN PAIRS.
010900     03  DREPIN-TEXT                  PIC X(2048).
011000*
011100 FD  PARMIN                    RECORDING F.
011200 01  PARMIN-REC.
011300     03  PARMIN-RADIO-SELECT          PIC X(1).
011400     03  PARMIN-SORT-MODE             PIC X(1).
011500     03  FILLER                       PIC X(78).
011600*
011700 FD  C878OUT                   RECORDING F.
011800 01  C878OUT-REC                      PIC X(250).
011900*
012000 FD  T878OUT                   RECORDING F.
012100 01  T878OUT-REC                      PIC X(100).
012200*
012300 FD  Z878OUT                   RECORDING F.
012310*        2100 BYTES - A ZONE ROW'S MEMBER LIST CAN CARRY UP TO 128
012320*        SIXTEEN-BYTE CHANNEL NAMES SEPARATED BY PIPES.
012400 01  Z878OUT-REC                      PIC X(2100).
012500*
012600 FD  S878OUT                   RECORDING F.
012610*        1050 BYTES - SAME PIPE-SEPARATED SHAPE AS THE ZONE FILE
012620*        ABOVE, SIZED FOR THE ANYTONE 50-CHANNEL SCAN LIST CAP.
012700 01  S878OUT-REC                      PIC X(1050).
012800*
012900 FD  C890OUT                   RECORDING F.
013000 01  C890OUT-REC                      PIC X(250).
013100*
013200 FD  T890OUT                   RECORDING F.
013300 01  T890OUT-REC                      PIC X(100).
013400*
013500 FD  Z890OUT                   RECORDING F.
013600 01  Z890OUT-REC                      PIC X(2100).
013700*
013800 FD  S890OUT                   RECORDING F.
013900 01  S890OUT-REC                      PIC X(1050).
014000*
014100 WORKING-STORAGE SECTION.
014200*
014210*-----------------------------------------------------------------
014220* WK-LITERALS  -  THE SUBPROGRAM NAMES ARE KEPT AS DATA, NOT
014230* LITERALS ON EACH CALL STATEMENT, SO A RENAME OR A NEW RELEASE
014240* OF ANY DEBLOCKER/BUILDER/WRITER TOUCHES ONE LINE HERE INSTEAD
014250* OF EVERY CALL IN THE DRIVER.
014260*-----------------------------------------------------------------
014300 01  WK-LITERALS.
014400     03  CC-K78D001                   PIC X(8) VALUE 'K78D001'.
014500     03  CC-K78D002                   PIC X(8) VALUE 'K78D002'.
014600     03  CC-K78D003                   PIC X(8) VALUE 'K78D003'.
014700     03  CC-K78D004                   PIC X(8) VALUE 'K78D004'.
014800     03  CC-K78I001                   PIC X(8) VALUE 'K78I001'.
014900     03  CC-K78I002                   PIC X(8) VALUE 'K78I002'.
015000     03  CC-K78I003                   PIC X(8) VALUE 'K78I003'.
015100     03  CC-DEFAULT-RADIO-SELECT      PIC X(1) VALUE 'B'.
015200     03  CC-DEFAULT-SORT-MODE         PIC X(1) VALUE 'A'.
015250     03  FILLER                       PIC X(6).
015300*
015310*-----------------------------------------------------------------
015320* WK-HEADER-LINES  -  THE EXACT COLUMN-TITLE TEXT THE CPS IMPORT
015330* TEMPLATES EXPECT ON ROW ONE OF EACH OUTPUT FILE.  THE 890 CHANNEL
015340* HEADER CARRIES TWO MORE COLUMNS THAN THE 878 ONE (APRS MUTE AND
015350* TX PATH) BECAUSE THE 890 FIRMWARE SUPPORTS THOSE FEATURES AND
015360* THE 878 DOES NOT.
015370*-----------------------------------------------------------------
015400 01  WK-HEADER-LINES.
015500     03  CC-CHANNEL-HDR-878           PIC X(215) VALUE
015600         'No.,Channel Name,Receive Frequency,Transmit Frequency,Chann
015700-        'el Type,Transmit Power,Band Width,CTCSS/DCS Decode,CTCSS/DC
015800-        'S Encode,Contact Name,Contact Call Type,Contact TG/DMR ID,R
015900-        'adio ID,Busy Lock/TX Permit,Squelch Mode,Color Code,Slot,Sc
016000-        'an List,Receive Group List,PTT Prohibit,DMR Mode,APRS RX,AP
016100-        'RS PTT Mode,APRS Report Type,APRS Report Channel'.
016200     03  CC-CHANNEL-HDR-890           PIC X(240) VALUE
016300         'No.,Channel Name,Receive Frequency,Transmit Frequency,Chann
016400-        'el Type,Transmit Power,Band Width,CTCSS/DCS Decode,CTCSS/DC
016500-        'S Encode,Contact Name,Contact Call Type,Contact TG/DMR ID,R
016600-        'adio ID,Busy Lock/TX Permit,Squelch Mode,Color Code,Slot,Sc
016700-        'an List,Receive Group List,PTT Prohibit,DMR Mode,APRS RX,AP
016800-        'RS PTT Mode,APRS Report Type,APRS Report Channel,APRS Mute,
016900-        'APRS TX Path'.
017000     03  CC-TALKGROUP-HDR             PIC X(40) VALUE
017100         'No.,Radio ID,Name,Call Type,Call Alert'.
017200     03  CC-ZONE-HDR                  PIC X(60) VALUE
017300         'No.,Zone Name,Zone Channel Member,A Channel,B Channel'.
017400     03  CC-SCANLIST-HDR              PIC X(180) VALUE
017500         'No.,Scan List Name,Scan Channel Member,Scan Mode,Priority C
017600-        'hannel Select1,Priority Channel Select2,Revert Channel,Look
017700-        ' Back Time A[S],Look Back Time B[S],Dropout Delay Time[S],D
017800-        'well Time[S]'.
017850     03  FILLER                       PIC X(20).
017900*
017910*-----------------------------------------------------------------
017920* LS-RAW-RECORDS  -  ONE RAW-RECORD AREA PER INPUT FILE, SIZED TO
017930* THAT FILE'S OWN RECORD LENGTH.  THE DEBLOCKERS RECEIVE THESE
017940* UNCHANGED - THIS PROGRAM DOES NOT PARSE A SINGLE INPUT COLUMN
017950* ITSELF, IT ONLY ROUTES RECORDS TO THE RIGHT DEBLOCKER.
017960*-----------------------------------------------------------------
018000 01  LS-RAW-RECORDS.
018100     03  W-TG-RAW-RECORD.
018200         05  W-TG-RAW-TEXT            PIC X(80).
018300     03  W-ANA-RAW-RECORD.
018400         05  W-ANA-RAW-TEXT           PIC X(200).
018500     03  W-DOT-RAW-RECORD.
018600         05  W-DOT-RAW-TEXT           PIC X(200).
018700     03  W-DREP-RAW-RECORD.
018800         05  W-DREP-ROW-TYPE          PIC X(1).
018900             88  W-DREP-ROW-IS-HEADER     VALUE 'H'.
019000             88  W-DREP-ROW-IS-DATA       VALUE 'D'.
019100         05  W-DREP-RAW-TEXT          PIC X(2048).
019150     03  FILLER                       PIC X(4).
019200*
019210*-----------------------------------------------------------------
019220* LS-FILE-STATUSES  -  ONE TWO-BYTE STATUS PER SELECT.  THE OUTPUT
019230* FILES ONLY NEED THE '00' CONDITION SINCE A WRITE NEVER HITS
019240* END-OF-FILE THE WAY A READ DOES.
019250*-----------------------------------------------------------------
019300 01  LS-FILE-STATUSES.
019400     03  TGIN-FS                      PIC XX.
019500         88  TGIN-OK                      VALUE '00'.
019600         88  TGIN-EOF                     VALUE '10'.
019700     03  ANAIN-FS                     PIC XX.
019800         88  ANAIN-OK                     VALUE '00'.
019900         88  ANAIN-EOF                    VALUE '10'.
020000     03  DOTIN-FS                     PIC XX.
020100         88  DOTIN-OK                     VALUE '00'.
020200         88  DOTIN-EOF                    VALUE '10'.
020300     03  DREPIN-FS                    PIC XX.
020400         88  DREPIN-OK                    VALUE '00'.
020500         88  DREPIN-EOF                   VALUE '10'.
020600     03  PARMIN-FS                    PIC XX.
020700         88  PARMIN-OK                    VALUE '00'.
020800         88  PARMIN-EOF                   VALUE '10'.
020900     03  C878OUT-FS                   PIC XX.
021000         88  C878OUT-OK                   VALUE '00'.
021100     03  T878OUT-FS                   PIC XX.
021200         88  T878OUT-OK                   VALUE '00'.
021300     03  Z878OUT-FS                   PIC XX.
021400         88  Z878OUT-OK                   VALUE '00'.
021500     03  S878OUT-FS                   PIC XX.
021600         88  S878OUT-OK                   VALUE '00'.
021700     03  C890OUT-FS                   PIC XX.
021800         88  C890OUT-OK                   VALUE '00'.
021900     03  T890OUT-FS                   PIC XX.
022000         88  T890OUT-OK                   VALUE '00'.
022100     03  Z890OUT-FS                   PIC XX.
022200         88  Z890OUT-OK                   VALUE '00'.
022300     03  S890OUT-FS                   PIC XX.
022400         88  S890OUT-OK                   VALUE '00'.
022450     03  FILLER                       PIC X(4).
022500*
022510*-----------------------------------------------------------------
022520* LS-COUNTERS  -  READ AND SKIP COUNTS PER INPUT FILE, ROLLED UP
022530* INTO W-TOTAL-SKIP-CTR FOR THE RUN-LOG RECAP AND THE RETURN CODE
022540* (#K78-0073) - A NONZERO SKIP COUNT SETS RETURN CODE 4 EVEN
022550* THOUGH THE RUN ITSELF COMPLETED.
022560*-----------------------------------------------------------------
022600 01  LS-COUNTERS.
022700     03  W-TG-READ-CTR                PIC 9(5) COMP VALUE ZERO.
022800     03  W-TG-SKIP-CTR                PIC 9(5) COMP VALUE ZERO.
022900     03  W-ANA-READ-CTR               PIC 9(5) COMP VALUE ZERO.
023000     03  W-ANA-SKIP-CTR               PIC 9(5) COMP VALUE ZERO.
023100     03  W-DOT-READ-CTR               PIC 9(5) COMP VALUE ZERO.
023200     03  W-DOT-SKIP-CTR               PIC 9(5) COMP VALUE ZERO.
023300     03  W-DREP-READ-CTR              PIC 9(5) COMP VALUE ZERO.
023400     03  W-DREP-SKIP-CTR              PIC 9(5) COMP VALUE ZERO.
023500     03  W-TOTAL-SKIP-CTR             PIC 9(6) COMP VALUE ZERO.
023550     03  FILLER                       PIC X(4).
023600*
023610*-----------------------------------------------------------------
023620* LS-WORK  -  W-ABEND-SW LATCHES A FATAL CONDITION SO THE LAST
023630* DISPLAY AND THE RETURN CODE AT 0000-MAIN AGREE WITH WHAT 9900-
023640* ABEND ALREADY DECIDED.  W-OUT-SEQ IS THE PRINTED "NO." COLUMN,
023650* RESET TO ZERO AT THE TOP OF EACH OUTPUT FILE'S LOOP; THE FOUR
023660* SUBSCRIPTS BELOW IT WALK THE FOUR CODEPLUG TABLES DURING OUTPUT.
023670*-----------------------------------------------------------------
023700 01  LS-WORK.
023800     03  W-ABEND-SW                   PIC X(1) VALUE 'N'.
023900         88  W-ABEND                      VALUE 'Y'.
024000     03  W-OUT-SEQ                    PIC 9(4) COMP VALUE ZERO.
024100     03  W-CH-SUB                     PIC 9(4) COMP VALUE ZERO.
024200     03  W-ZN-SUB                     PIC 9(4) COMP VALUE ZERO.
024300     03  W-SL-SUB                     PIC 9(4) COMP VALUE ZERO.
024400     03  W-OC-SUB                     PIC 9(4) COMP VALUE ZERO.
024500     03  FILLER                       PIC X(9).
024600*
024610*        THE CODEPLUG TABLES (CHANNELS, REPEATER TEMPLATES, INPUT
024620*        CONTACTS, OUTPUT CONTACTS, ZONES, SCAN LISTS) - BUILT BY
024630*        K78I001 AND FILTERED BY K78I002, THEN WALKED BY THIS
024640*        PROGRAM'S OUTPUT PARAGRAPHS BELOW.
024700     COPY K78WTG.
024800     COPY K78WCH.
024900     COPY K78WRP.
025000     COPY K78WZN.
025100     COPY K78WSC.
025200     COPY K78WCN.
025210*        K78MSW - THE OUTCONTACT (SORTED CONTACT LIST) WORK AREA.
025300     COPY K78MSW.
025310*        K78MCP - THE RADIO-SELECT AND SORT-MODE RUN PARAMETERS
025320*        READ FROM THE CONTROL CARD AT 0200 BELOW.
025400     COPY K78MCP.
025410*        K78MOL - THE ONE-LINE-AT-A-TIME STAGING AREA K78I003
025420*        BUILDS INTO AND THIS PROGRAM STRINGS AND WRITES FROM.
025500     COPY K78MOL.
025510*        K78MCR - THE SHARED RESULT/DESCRIPTION AREA EVERY CALLED
025520*        SUBPROGRAM RETURNS ITS OUTCOME THROUGH.
025600     COPY K78MCR.
025700*
025710*-----------------------------------------------------------------
025720* PROCEDURE DIVISION  -  NUMBERED IN ROUGHLY THE ORDER THE MAIN
025730* LINE PERFORMS THEM: 0000S AND 0100S FOR INPUT, 0700-0850 FOR
025740* BUILD AND FILTER, 0900S FOR MODEL-878 OUTPUT, 1000S FOR
025750* MODEL-890 OUTPUT, 9900S FOR ABEND HANDLING.
025760*-----------------------------------------------------------------
025800 PROCEDURE DIVISION.
025900*
026000 0000-MAIN.
026100     DISPLAY ' ********* K78B000 CODEPLUG BUILD START *********'.
026200*
026210*        TALKGROUPS MUST LOAD BEFORE ANY DIGITAL INPUT SO THE
026220*        CONTACT DICTIONARY IS COMPLETE WHEN K78D003/K78D004 LOOK
026230*        UP A DMR ID - THIS IS WHY THE LOAD ORDER BELOW IS FIXED
026240*        AND IS NOT LEFT TO FILE-NAME OR JCL ORDER.
026300     PERFORM 0100-OPEN-INPUT-FILES.
026400     PERFORM 0200-READ-PARM-CARD.
026500*
026600     PERFORM 0300-LOAD-TALKGROUPS THRU 0300-EXIT.
026700     PERFORM 0400-LOAD-ANALOG THRU 0400-EXIT.
026800     PERFORM 0500-LOAD-DIGITAL-OTHERS THRU 0500-EXIT.
026900     PERFORM 0600-LOAD-DIGITAL-REPEATERS THRU 0600-EXIT.
027000     PERFORM 0700-CLOSE-INPUT-FILES.
027100*
027110*        ONE CALL BUILDS THE WHOLE CODEPLUG (ZONES, SCAN LISTS,
027120*        EXPANDED REPEATER CHANNELS); ONE MORE CALL THEN FILTERS
027130*        IT AGAINST THE COORDINATOR'S ALLOWED FREQUENCY RANGES
027140*        BEFORE EITHER RADIO'S OUTPUT IS WRITTEN.
027200     PERFORM 0750-BUILD-CODEPLUG.
027300     PERFORM 0800-LOG-COUNTS.
027400     PERFORM 0850-FILTER-CODEPLUG.
027500*
027510*        THE PARM CARD'S RADIO-SELECT LETS ONE RUN PRODUCE EITHER
027520*        RADIO'S FILE SET OR BOTH (#K78-0012) - MOST RUNS ASK FOR
027530*        BOTH SINCE THE SAME CODEPLUG SERVES EITHER RADIO MODEL.
027600     IF K78-RADIO-878-ONLY OR K78-RADIO-BOTH
027700        PERFORM 0900-WRITE-878-OUTPUT THRU 0900-EXIT
027800     END-IF.
027900     IF K78-RADIO-890-ONLY OR K78-RADIO-BOTH
028000        PERFORM 1000-WRITE-890-OUTPUT THRU 1000-EXIT
028100     END-IF.
028200*
028210*        THIS LINE ONLY PRINTS IF 9900-ABEND WAS NEVER PERFORMED -
028220*        AN ABEND ENDS THE RUN FROM INSIDE 9900-ABEND ITSELF, IT
028230*        NEVER FALLS BACK OUT TO HERE.
028300     DISPLAY ' ********** K78B000 CODEPLUG BUILD END **********'.
028310*        RETURN CODE 4 LETS THE JCL STEP AFTER THIS ONE TELL A
028320*        "RAN WITH SOME RECORDS SKIPPED" RUN FROM A CLEAN RUN
028330*        WITHOUT HAVING TO SCAN THE WHOLE SYSOUT FOR SKIP MESSAGES
028340*        (#K78-0073).
028400     IF W-ABEND
028500        MOVE 16                       TO RETURN-CODE
028600     ELSE
028700        IF W-TOTAL-SKIP-CTR > ZERO
028800           MOVE 4                     TO RETURN-CODE
028900        ELSE
029000           MOVE ZERO                  TO RETURN-CODE
029100        END-IF
029200     END-IF.
029300     GOBACK.
029400*
029500*-----------------------------------------------------------------
029600* 0100-OPEN-INPUT-FILES  -  OPENS THE FOUR K7ABD INPUT FILES AND
029700* THE RUN-CONTROL CARD.  ANY OPEN FAILURE ABORTS THE RUN - THERE IS
029800* NO PARTIAL CODEPLUG.
029900*-----------------------------------------------------------------
030000 0100-OPEN-INPUT-FILES.
030100     OPEN INPUT TGIN.
030200     IF NOT TGIN-OK
030300        DISPLAY 'TGIN OPEN ERROR - FILE STATUS: ' TGIN-FS
030400        PERFORM 9900-ABEND
030500     END-IF.
030600*
030700     OPEN INPUT ANAIN.
030800     IF NOT ANAIN-OK
030900        DISPLAY 'ANAIN OPEN ERROR - FILE STATUS: ' ANAIN-FS
031000        PERFORM 9900-ABEND
031100     END-IF.
031200*
031300     OPEN INPUT DOTIN.
031400     IF NOT DOTIN-OK
031500        DISPLAY 'DOTIN OPEN ERROR - FILE STATUS: ' DOTIN-FS
031600        PERFORM 9900-ABEND
031700     END-IF.
031800*
031900     OPEN INPUT DREPIN.
032000     IF NOT DREPIN-OK
032100        DISPLAY 'DREPIN OPEN ERROR - FILE STATUS: ' DREPIN-FS
032200        PERFORM 9900-ABEND
032300     END-IF.
032400*
032500     OPEN INPUT PARMIN.
032600     IF NOT PARMIN-OK
032700        DISPLAY 'PARMIN OPEN ERROR - FILE STATUS: ' PARMIN-FS
032800        PERFORM 9900-ABEND
032900     END-IF.
033000*
033100*-----------------------------------------------------------------
033200* 0200-READ-PARM-CARD  -  ONE CONTROL CARD SETS THE RADIO SELECTION
033300* AND THE SORT MODE FOR THIS RUN.  A BLANK FIELD ON
033400* THE CARD TAKES THE SHOP DEFAULT - BOTH RADIOS, ALPHA SORT.
033500*-----------------------------------------------------------------
033600 0200-READ-PARM-CARD.
033700     READ PARMIN.
033800     IF NOT PARMIN-OK
033900        DISPLAY 'PARMIN READ ERROR - FILE STATUS: ' PARMIN-FS
034000        PERFORM 9900-ABEND
034100     END-IF.
034200*
034300     MOVE PARMIN-RADIO-SELECT         TO K78-RADIO-SELECT.
034400     IF K78-RADIO-SELECT EQUAL SPACE
034500        MOVE CC-DEFAULT-RADIO-SELECT  TO K78-RADIO-SELECT
034600     END-IF.
034700*
034800     MOVE PARMIN-SORT-MODE            TO K78-SORT-MODE.
034900     IF K78-SORT-MODE EQUAL SPACE
035000        MOVE CC-DEFAULT-SORT-MODE     TO K78-SORT-MODE
035100     END-IF.
035200*
035300     CLOSE PARMIN.
035400*
035500*-----------------------------------------------------------------
035600* 0300-LOAD-TALKGROUPS  -  MUST RUN BEFORE THE DIGITAL PARSERS; IT
035700* BUILDS THE CONTACT DICTIONARY THEY LOOK UP AGAINST.
035800*-----------------------------------------------------------------
035900 0300-LOAD-TALKGROUPS.
036000     READ TGIN INTO W-TG-RAW-RECORD.
036100     IF NOT TGIN-OK AND NOT TGIN-EOF
036200        DISPLAY 'TGIN READ ERROR - FILE STATUS: ' TGIN-FS
036300        PERFORM 9900-ABEND
036400     END-IF.
036500 0310-TALKGROUP-LOOP.
036600     IF TGIN-EOF
036700        GO TO 0300-EXIT
036800     END-IF.
036900     ADD 1                            TO W-TG-READ-CTR.
037000*
037010*        TGIN CARRIES NO HEADER ROW THE WAY THE OTHER THREE
037020*        INPUT FILES DO - THE EXTRACT JOB THAT PRODUCES IT STRIPS
037030*        ONE ALREADY.
037100     CALL CC-K78D001 USING W-TG-RAW-RECORD
037200                            K78-CONTACT-AREA
037300                            K78-RESULT-AREA
037400         ON EXCEPTION PERFORM 9910-CALL-ABEND
037500     END-CALL.
037600     IF K78-RESULT-SKIPPED
037700        ADD 1                        TO W-TG-SKIP-CTR
037800        DISPLAY 'TGIN SKIP: ' K78-DESCRIPTION ' - ' K78-POSITION
037900     END-IF.
038000*
038100     READ TGIN INTO W-TG-RAW-RECORD.
038200     IF NOT TGIN-OK AND NOT TGIN-EOF
038300        DISPLAY 'TGIN READ ERROR - FILE STATUS: ' TGIN-FS
038400        PERFORM 9900-ABEND
038500     END-IF.
038600     GO TO 0310-TALKGROUP-LOOP.
038700 0300-EXIT.
038800     EXIT.
038900*
039000*-----------------------------------------------------------------
039100* 0400-LOAD-ANALOG  -  THE FIRST RECORD IS A COLUMN HEADER AND IS
039200* DISCARDED WITHOUT A CALL TO THE DEBLOCKER.
039300*-----------------------------------------------------------------
039400 0400-LOAD-ANALOG.
039500     READ ANAIN INTO W-ANA-RAW-RECORD.
039600     IF NOT ANAIN-OK AND NOT ANAIN-EOF
039700        DISPLAY 'ANAIN READ ERROR - FILE STATUS: ' ANAIN-FS
039800        PERFORM 9900-ABEND
039900     END-IF.
040000     IF ANAIN-EOF
040100        GO TO 0400-EXIT
040200     END-IF.
040300     READ ANAIN INTO W-ANA-RAW-RECORD.
040400     IF NOT ANAIN-OK AND NOT ANAIN-EOF
040500        DISPLAY 'ANAIN READ ERROR - FILE STATUS: ' ANAIN-FS
040600        PERFORM 9900-ABEND
040700     END-IF.
040800 0410-ANALOG-LOOP.
040900     IF ANAIN-EOF
041000        GO TO 0400-EXIT
041100     END-IF.
041200     ADD 1                            TO W-ANA-READ-CTR.
041300*
041400     CALL CC-K78D002 USING W-ANA-RAW-RECORD
041500                            K78-CHANNEL-AREA
041600                            K78-RESULT-AREA
041700         ON EXCEPTION PERFORM 9910-CALL-ABEND
041800     END-CALL.
041900     IF K78-RESULT-SKIPPED
042000        ADD 1                        TO W-ANA-SKIP-CTR
042100        DISPLAY 'ANAIN SKIP: ' K78-DESCRIPTION ' - ' K78-POSITION
042200     END-IF.
042300*
042400     READ ANAIN INTO W-ANA-RAW-RECORD.
042500     IF NOT ANAIN-OK AND NOT ANAIN-EOF
042600        DISPLAY 'ANAIN READ ERROR - FILE STATUS: ' ANAIN-FS
042700        PERFORM 9900-ABEND
042800     END-IF.
042900     GO TO 0410-ANALOG-LOOP.
043000 0400-EXIT.
043100     EXIT.
043200*
043300*-----------------------------------------------------------------
043400* 0500-LOAD-DIGITAL-OTHERS  -  SAME HEADER-SKIP SHAPE AS 0400 ABOVE.
043500*-----------------------------------------------------------------
043600 0500-LOAD-DIGITAL-OTHERS.
043700     READ DOTIN INTO W-DOT-RAW-RECORD.
043800     IF NOT DOTIN-OK AND NOT DOTIN-EOF
043900        DISPLAY 'DOTIN READ ERROR - FILE STATUS: ' DOTIN-FS
044000        PERFORM 9900-ABEND
044100     END-IF.
044200     IF DOTIN-EOF
044300        GO TO 0500-EXIT
044400     END-IF.
044500     READ DOTIN INTO W-DOT-RAW-RECORD.
044600     IF NOT DOTIN-OK AND NOT DOTIN-EOF
044700        DISPLAY 'DOTIN READ ERROR - FILE STATUS: ' DOTIN-FS
044800        PERFORM 9900-ABEND
044900     END-IF.
045000 0510-DOTHER-LOOP.
045100     IF DOTIN-EOF
045200        GO TO 0500-EXIT
045300     END-IF.
045400     ADD 1                            TO W-DOT-READ-CTR.
045500*
045600     CALL CC-K78D003 USING W-DOT-RAW-RECORD
045700                            K78-CHANNEL-AREA
045800                            K78-CONTACT-AREA
045900                            K78-RESULT-AREA
046000         ON EXCEPTION PERFORM 9910-CALL-ABEND
046100     END-CALL.
046200     IF K78-RESULT-SKIPPED
046300        ADD 1                        TO W-DOT-SKIP-CTR
046400        DISPLAY 'DOTIN SKIP: ' K78-DESCRIPTION ' - ' K78-POSITION
046500     END-IF.
046600*
046700     READ DOTIN INTO W-DOT-RAW-RECORD.
046800     IF NOT DOTIN-OK AND NOT DOTIN-EOF
046900        DISPLAY 'DOTIN READ ERROR - FILE STATUS: ' DOTIN-FS
047000        PERFORM 9900-ABEND
047100     END-IF.
047200     GO TO 0510-DOTHER-LOOP.
047300 0500-EXIT.
047400     EXIT.
047500*
047600*-----------------------------------------------------------------
047700* 0600-LOAD-DIGITAL-REPEATERS  -  THE HEADER ROW CARRIES THE
047800* TALKGROUP COLUMN NAMES AND IS SENT TO K78D004 WITH ROW-TYPE 'H'
047900* BEFORE ANY DATA ROW; EVERY ROW AFTER THAT IS ROW-TYPE 'D'.
048000*-----------------------------------------------------------------
048100 0600-LOAD-DIGITAL-REPEATERS.
048200     READ DREPIN INTO W-DREP-RAW-TEXT.
048300     IF NOT DREPIN-OK AND NOT DREPIN-EOF
048400        DISPLAY 'DREPIN READ ERROR - FILE STATUS: ' DREPIN-FS
048500        PERFORM 9900-ABEND
048600     END-IF.
048700     IF DREPIN-EOF
048800        GO TO 0600-EXIT
048900     END-IF.
048910*        FIRST ROW ONLY - ROW-TYPE 'H' TELLS K78D004 THIS IS THE
048920*        COLUMN-NAME HEADER, NOT A REPEATER TO DEBLOCK.  IT DOES
048930*        NOT COUNT AGAINST W-DREP-READ-CTR.
049000     SET W-DREP-ROW-IS-HEADER         TO TRUE.
049100     CALL CC-K78D004 USING W-DREP-RAW-RECORD
049200                            K78-REPEATER-AREA
049300                            K78-REPEATER-HEADER-AREA
049400                            K78-CONTACT-AREA
049500                            K78-RUN-PARMS
049600                            K78-RESULT-AREA
049700         ON EXCEPTION PERFORM 9910-CALL-ABEND
049800     END-CALL.
049900*
050000     READ DREPIN INTO W-DREP-RAW-TEXT.
050100     IF NOT DREPIN-OK AND NOT DREPIN-EOF
050200        DISPLAY 'DREPIN READ ERROR - FILE STATUS: ' DREPIN-FS
050300        PERFORM 9900-ABEND
050400     END-IF.
050500 0610-REPEATER-LOOP.
050600     IF DREPIN-EOF
050700        GO TO 0600-EXIT
050800     END-IF.
050900     ADD 1                            TO W-DREP-READ-CTR.
051000     SET W-DREP-ROW-IS-DATA           TO TRUE.
051100*
051200     CALL CC-K78D004 USING W-DREP-RAW-RECORD
051300                            K78-REPEATER-AREA
051400                            K78-REPEATER-HEADER-AREA
051500                            K78-CONTACT-AREA
051600                            K78-RUN-PARMS
051700                            K78-RESULT-AREA
051800         ON EXCEPTION PERFORM 9910-CALL-ABEND
051900     END-CALL.
052000     IF K78-RESULT-SKIPPED
052100        ADD 1                        TO W-DREP-SKIP-CTR
052200        DISPLAY 'DREPIN SKIP: ' K78-DESCRIPTION ' - ' K78-POSITION
052300     END-IF.
052400*
052500     READ DREPIN INTO W-DREP-RAW-TEXT.
052600     IF NOT DREPIN-OK AND NOT DREPIN-EOF
052700        DISPLAY 'DREPIN READ ERROR - FILE STATUS: ' DREPIN-FS
052800        PERFORM 9900-ABEND
052900     END-IF.
053000     GO TO 0610-REPEATER-LOOP.
053100 0600-EXIT.
053200     EXIT.
053300*
053400*-----------------------------------------------------------------
053500* 0700-CLOSE-INPUT-FILES
053600*-----------------------------------------------------------------
053700 0700-CLOSE-INPUT-FILES.
053800     CLOSE TGIN ANAIN DOTIN DREPIN.
053900*
054000*-----------------------------------------------------------------
054100* 0750-BUILD-CODEPLUG  -  ONE CALL TO THE CODEPLUG BUILDER ASSEMBLES
054200* ZONES, EXPANDS REPEATER TEMPLATES, DEDUPS SHORT NAMES, BUILDS
054300* SCAN LISTS AND THE SORTED OUTPUT CONTACT LIST.
054400*-----------------------------------------------------------------
054500 0750-BUILD-CODEPLUG.
054600     CALL CC-K78I001 USING K78-CHANNEL-AREA
054700                            K78-REPEATER-AREA
054800                            K78-CONTACT-AREA
054900                            K78-OUTCONTACT-AREA
055000                            K78-ZONE-AREA
055100                            K78-SCANLIST-AREA
055200                            K78-RUN-PARMS
055300                            K78-RESULT-AREA
055400         ON EXCEPTION PERFORM 9910-CALL-ABEND
055500     END-CALL.
055600*
055700*-----------------------------------------------------------------
055800* 0800-LOG-COUNTS  -  THE RUN-LOG RECAP THE COORDINATOR'S OFFICE
055900* WANTS ON EVERY RUN - READ PROGRESS PER INPUT FILE, THEN THE
055910* ASSEMBLED CODEPLUG TOTALS, SO A SHORT CODEPLUG IS CAUGHT BY EYE
055920* BEFORE THE OUTPUT FILES ARE EVEN OPENED.
056000*-----------------------------------------------------------------
056100 0800-LOG-COUNTS.
056200     COMPUTE W-TOTAL-SKIP-CTR = W-TG-SKIP-CTR + W-ANA-SKIP-CTR
056300                               + W-DOT-SKIP-CTR + W-DREP-SKIP-CTR.
056400     DISPLAY ' '.
056500     DISPLAY '-------------- K78B000 RUN RECAP --------------'.
056600     DISPLAY 'TALKGROUPS READ:        ' W-TG-READ-CTR
056700             '  SKIPPED: ' W-TG-SKIP-CTR.
056800     DISPLAY 'ANALOG ROWS READ:       ' W-ANA-READ-CTR
056900             '  SKIPPED: ' W-ANA-SKIP-CTR.
057000     DISPLAY 'DIGITAL-OTHER ROWS READ:' W-DOT-READ-CTR
057100             '  SKIPPED: ' W-DOT-SKIP-CTR.
057200     DISPLAY 'REPEATER ROWS READ:     ' W-DREP-READ-CTR
057300             '  SKIPPED: ' W-DREP-SKIP-CTR.
057400     DISPLAY '- CONTACTS IN CODEPLUG: ' K78-OC-TOT.
057500     DISPLAY '- CHANNELS IN CODEPLUG: ' K78-CHANNEL-TOT.
057600     DISPLAY '- ZONES IN CODEPLUG:    ' K78-ZONE-TOT.
057700     DISPLAY '- SCAN LISTS IN CODEPLUG: ' K78-SCANLIST-TOT.
057800     DISPLAY '------------------------------------------------'.
057900     DISPLAY ' '.
058000*
058100*-----------------------------------------------------------------
058200* 0850-FILTER-CODEPLUG  -  BOTH RADIO MODELS USE THE SAME THREE
058300* ALLOWED FREQUENCY RANGES (SEE K78I002 #K78-0132), SO ONE CALL
058400* FILTERS THE CODEPLUG FOR BOTH OUTPUT PASSES BELOW.
058500*-----------------------------------------------------------------
058600 0850-FILTER-CODEPLUG.
058700     CALL CC-K78I002 USING K78-CHANNEL-AREA
058800                            K78-ZONE-AREA
058900                            K78-SCANLIST-AREA
059000                            K78-RESULT-AREA
059100         ON EXCEPTION PERFORM 9910-CALL-ABEND
059200     END-CALL.
059300*
059400*-----------------------------------------------------------------
059500* 0900-WRITE-878-OUTPUT  -  WRITES THE MODEL-878 CHANNEL, TALKGROUP,
059600* ZONE AND SCAN LIST FILES FROM THE FILTERED CODEPLUG.
059700*-----------------------------------------------------------------
059800 0900-WRITE-878-OUTPUT.
059900     SET K78-CURRENT-RADIO-878        TO TRUE.
060000     PERFORM 0905-OPEN-878-FILES.
060100*
060200     MOVE CC-CHANNEL-HDR-878          TO C878OUT-REC.
060300     WRITE C878OUT-REC.
060400     MOVE ZERO                        TO W-OUT-SEQ.
060500     SET W-CH-SUB                     TO 1.
060600 0910-878-CHANNEL-LOOP.
060700     IF W-CH-SUB > K78-CHANNEL-TOT
060800        GO TO 0920-878-TALKGROUPS
060900     END-IF.
060910*        EVERY FILTERED CHANNEL IS WRITTEN - UNLIKE THE TALKGROUP
060920*        LOOP BELOW, A CHANNEL ROW IS NEVER SKIPPED AT OUTPUT TIME.
061000     ADD 1                            TO W-OUT-SEQ.
061100     SET K78-OUT-ROW-CHANNEL          TO TRUE.
061200     MOVE W-CH-SUB                    TO K78-OUT-SUB.
061300     MOVE W-OUT-SEQ                   TO K78-OUT-SEQNO.
061400     CALL CC-K78I003 USING K78-CHANNEL-AREA
061500                            K78-OUTCONTACT-AREA
061600                            K78-ZONE-AREA
061700                            K78-SCANLIST-AREA
061800                            K78-OUT-REQUEST-AREA
061900                            K78-OUT-CHANNEL-LINE
062000                            K78-OUT-TALKGROUP-LINE
062100                            K78-OUT-ZONE-LINE
062200                            K78-OUT-SCANLIST-LINE
062300                            K78-RESULT-AREA
062400         ON EXCEPTION PERFORM 9910-CALL-ABEND
062500     END-CALL.
062600     PERFORM 0915-STRING-878-CHANNEL.
062700     WRITE C878OUT-REC.
062800     SET W-CH-SUB                     UP BY 1.
062900     GO TO 0910-878-CHANNEL-LOOP.
063000*
063100 0920-878-TALKGROUPS.
063200     MOVE CC-TALKGROUP-HDR            TO T878OUT-REC.
063300     WRITE T878OUT-REC.
063310*        RESET ROW CLEARS K78I003'S DMR ID DEDUP TABLE (#K78-0133)
063320*        BEFORE THIS RADIO'S OWN TALKGROUP PASS - 878 AND 890 EACH
063330*        START A FRESH FIRST-OCCURRENCE COUNT (#K78-0139).
063400     SET K78-OUT-ROW-RESET            TO TRUE.
063500     CALL CC-K78I003 USING K78-CHANNEL-AREA
063600                            K78-OUTCONTACT-AREA
063700                            K78-ZONE-AREA
063800                            K78-SCANLIST-AREA
063900                            K78-OUT-REQUEST-AREA
064000                            K78-OUT-CHANNEL-LINE
064100                            K78-OUT-TALKGROUP-LINE
064200                            K78-OUT-ZONE-LINE
064300                            K78-OUT-SCANLIST-LINE
064400                            K78-RESULT-AREA
064500         ON EXCEPTION PERFORM 9910-CALL-ABEND
064600     END-CALL.
064700     MOVE ZERO                        TO W-OUT-SEQ.
064800     SET W-OC-SUB                     TO 1.
064900 0925-878-TALKGROUP-LOOP.
065000     IF W-OC-SUB > K78-OC-TOT
065100        GO TO 0930-878-ZONES
065200     END-IF.
065300     SET K78-OUT-ROW-TALKGROUP        TO TRUE.
065400     MOVE W-OC-SUB                    TO K78-OUT-SUB.
065500     CALL CC-K78I003 USING K78-CHANNEL-AREA
065600                            K78-OUTCONTACT-AREA
065700                            K78-ZONE-AREA
065800                            K78-SCANLIST-AREA
065900                            K78-OUT-REQUEST-AREA
066000                            K78-OUT-CHANNEL-LINE
066100                            K78-OUT-TALKGROUP-LINE
066200                            K78-OUT-ZONE-LINE
066300                            K78-OUT-SCANLIST-LINE
066400                            K78-RESULT-AREA
066500         ON EXCEPTION PERFORM 9910-CALL-ABEND
066600     END-CALL.
066610*        A NEGATIVE K78-RESULT MEANS K78I003 FOUND THIS DMR ID
066620*        ALREADY WRITTEN THIS PASS AND SKIPPED IT - THE SEQUENCE
066630*        NUMBER IS ONLY CONSUMED, AND THE ROW ONLY WRITTEN, WHEN
066640*        THE CALL COMES BACK OK.
066700     IF K78-RESULT-OK
066800        ADD 1                        TO W-OUT-SEQ
066900        MOVE W-OUT-SEQ               TO K78-OUT-SEQNO
067000        PERFORM 0926-RESTAMP-878-TALKGROUP-NO
067100        PERFORM 0927-STRING-878-TALKGROUP
067200        WRITE T878OUT-REC
067300     END-IF.
067400     SET W-OC-SUB                     UP BY 1.
067500     GO TO 0925-878-TALKGROUP-LOOP.
067600*
067610*-----------------------------------------------------------------
067620* 0930-878-ZONES  -  EVERY ZONE IS WRITTEN, NEVER SKIPPED, SO THIS
067630* LOOP NEEDS NO RESULT CHECK THE WAY 0925 ABOVE DOES.
067640*-----------------------------------------------------------------
067700 0930-878-ZONES.
067800     MOVE CC-ZONE-HDR                 TO Z878OUT-REC.
067900     WRITE Z878OUT-REC.
068000     MOVE ZERO                        TO W-OUT-SEQ.
068100     SET W-ZN-SUB                     TO 1.
068200 0935-878-ZONE-LOOP.
068300     IF W-ZN-SUB > K78-ZONE-TOT
068400        GO TO 0940-878-SCANLISTS
068500     END-IF.
068600     ADD 1                            TO W-OUT-SEQ.
068700     SET K78-OUT-ROW-ZONE             TO TRUE.
068800     MOVE W-ZN-SUB                    TO K78-OUT-SUB.
068900     MOVE W-OUT-SEQ                   TO K78-OUT-SEQNO.
069000     CALL CC-K78I003 USING K78-CHANNEL-AREA
069100                            K78-OUTCONTACT-AREA
069200                            K78-ZONE-AREA
069300                            K78-SCANLIST-AREA
069400                            K78-OUT-REQUEST-AREA
069500                            K78-OUT-CHANNEL-LINE
069600                            K78-OUT-TALKGROUP-LINE
069700                            K78-OUT-ZONE-LINE
069800                            K78-OUT-SCANLIST-LINE
069900                            K78-RESULT-AREA
070000         ON EXCEPTION PERFORM 9910-CALL-ABEND
070100     END-CALL.
070200     PERFORM 0936-STRING-878-ZONE.
070300     WRITE Z878OUT-REC.
070400     SET W-ZN-SUB                     UP BY 1.
070500     GO TO 0935-878-ZONE-LOOP.
070600*
070610*-----------------------------------------------------------------
070620* 0940-878-SCANLISTS  -  THE 50-CHANNEL ANYTONE CAP (#K78-0065) IS
070630* APPLIED INSIDE K78I003, NOT HERE - THIS LOOP JUST WALKS THE FULL
070640* SCAN LIST TABLE AND WRITES WHATEVER COMES BACK.
070650*-----------------------------------------------------------------
070700 0940-878-SCANLISTS.
070800     MOVE CC-SCANLIST-HDR             TO S878OUT-REC.
070900     WRITE S878OUT-REC.
071000     MOVE ZERO                        TO W-OUT-SEQ.
071100     SET W-SL-SUB                     TO 1.
071200 0945-878-SCANLIST-LOOP.
071300     IF W-SL-SUB > K78-SCANLIST-TOT
071400        GO TO 0900-CLOSE-878-FILES
071500     END-IF.
071600     ADD 1                            TO W-OUT-SEQ.
071700     SET K78-OUT-ROW-SCANLIST         TO TRUE.
071800     MOVE W-SL-SUB                    TO K78-OUT-SUB.
071900     MOVE W-OUT-SEQ                   TO K78-OUT-SEQNO.
072000     CALL CC-K78I003 USING K78-CHANNEL-AREA
072100                            K78-OUTCONTACT-AREA
072200                            K78-ZONE-AREA
072300                            K78-SCANLIST-AREA
072400                            K78-OUT-REQUEST-AREA
072500                            K78-OUT-CHANNEL-LINE
072600                            K78-OUT-TALKGROUP-LINE
072700                            K78-OUT-ZONE-LINE
072800                            K78-OUT-SCANLIST-LINE
072900                            K78-RESULT-AREA
073000         ON EXCEPTION PERFORM 9910-CALL-ABEND
073100     END-CALL.
073200     PERFORM 0946-STRING-878-SCANLIST.
073300     WRITE S878OUT-REC.
073400     SET W-SL-SUB                     UP BY 1.
073500     GO TO 0945-878-SCANLIST-LOOP.
073600*
073700 0900-CLOSE-878-FILES.
073800     CLOSE C878OUT T878OUT Z878OUT S878OUT.
073900 0900-EXIT.
074000     EXIT.
074100*
074200*-----------------------------------------------------------------
074300* 0905-OPEN-878-FILES  -  OPENED AS A GROUP WITH A SINGLE COMBINED
074310* STATUS CHECK - IF ANY ONE OF THE FOUR WON'T OPEN THE RUN ABENDS,
074320* SO THERE IS NO NEED TO PIN DOWN WHICH ONE FAILED BEYOND THE
074330* MESSAGE PRINTED.
074400*-----------------------------------------------------------------
074500 0905-OPEN-878-FILES.
074600     OPEN OUTPUT C878OUT T878OUT Z878OUT S878OUT.
074700     IF NOT C878OUT-OK OR NOT T878OUT-OK OR NOT Z878OUT-OK
074800                                       OR NOT S878OUT-OK
074900        DISPLAY '878 OUTPUT OPEN ERROR'
075000        PERFORM 9900-ABEND
075100     END-IF.
075200*
075300*-----------------------------------------------------------------
075400* 0915-STRING-878-CHANNEL  -  JOINS THE STAGED CHANNEL COLUMNS WITH
075500* COMMAS.  THE 878 FILE OMITS THE APRS MUTE/TX-PATH COLUMNS - THE
075600* 878 FIRMWARE HAS NO SUCH SETTINGS, ONLY THE 890 DOES.
075700*-----------------------------------------------------------------
075800 0915-STRING-878-CHANNEL.
075900     MOVE SPACE                       TO C878OUT-REC.
076000     STRING FUNCTION TRIM(OCL-NO)            ','
076100            FUNCTION TRIM(OCL-NAME)          ','
076200            FUNCTION TRIM(OCL-RX-FREQ)       ','
076300            FUNCTION TRIM(OCL-TX-FREQ)       ','
076400            FUNCTION TRIM(OCL-CHAN-TYPE)     ','
076500            FUNCTION TRIM(OCL-POWER)         ','
076600            FUNCTION TRIM(OCL-BANDWIDTH)     ','
076700            FUNCTION TRIM(OCL-CTCSS-DECODE)  ','
076800            FUNCTION TRIM(OCL-CTCSS-ENCODE)  ','
076900            FUNCTION TRIM(OCL-CONTACT-NAME)  ','
077000            FUNCTION TRIM(OCL-CONTACT-CALLTYPE) ','
077100            FUNCTION TRIM(OCL-CONTACT-ID)    ','
077200            FUNCTION TRIM(OCL-RADIOID-NAME)  ','
077300            FUNCTION TRIM(OCL-TX-PERMIT)     ','
077400            FUNCTION TRIM(OCL-SQUELCH)       ','
077500            FUNCTION TRIM(OCL-COLOR-CODE)    ','
077600            FUNCTION TRIM(OCL-SLOT)          ','
077700            FUNCTION TRIM(OCL-SCANLIST-NAME) ','
077800            FUNCTION TRIM(OCL-RXGROUP-NAME)  ','
077900            FUNCTION TRIM(OCL-PTT-PROHIBIT)  ','
078000            FUNCTION TRIM(OCL-DMR-MODE)      ','
078100            FUNCTION TRIM(OCL-APRS-RX)       ','
078200            FUNCTION TRIM(OCL-APRS-PTT-MODE) ','
078300            FUNCTION TRIM(OCL-APRS-RPT-TYPE) ','
078400            FUNCTION TRIM(OCL-APRS-RPT-CHAN)
078500       DELIMITED BY SIZE
078600       INTO C878OUT-REC.
078700*
078800*-----------------------------------------------------------------
078900* 0926-RESTAMP-878-TALKGROUP-NO  -  THE TALKGROUP LINE'S SEQUENCE
079000* NUMBER IS STAMPED AFTER THE WRITER CALL BECAUSE A SKIPPED
079100* (DUPLICATE-ID) LINE MUST NOT CONSUME A NUMBER.
079200*-----------------------------------------------------------------
079300 0926-RESTAMP-878-TALKGROUP-NO.
079400     MOVE W-OUT-SEQ                   TO OTL-NO.
079500*
079600*-----------------------------------------------------------------
079700* 0927-STRING-878-TALKGROUP  -  FUNCTION TRIM ON EVERY FIELD KEEPS
079710* THE COMMA-SEPARATED LINE FREE OF THE TRAILING BLANKS THAT WOULD
079720* OTHERWISE PAD EACH DISPLAY FIELD OUT TO ITS FULL PIC WIDTH.
079800*-----------------------------------------------------------------
079900 0927-STRING-878-TALKGROUP.
080000     MOVE SPACE                       TO T878OUT-REC.
080100     STRING FUNCTION TRIM(OTL-NO)         ','
080200            FUNCTION TRIM(OTL-DMRID)      ','
080300            FUNCTION TRIM(OTL-NAME)       ','
080400            FUNCTION TRIM(OTL-CALLTYPE)   ','
080500            FUNCTION TRIM(OTL-CALLALERT)
080600       DELIMITED BY SIZE
080700       INTO T878OUT-REC.
080800*
080900*-----------------------------------------------------------------
081000* 0936-STRING-878-ZONE  -  OZL-MEMBERS ARRIVES FROM K78I003 ALREADY
081010* PIPE-JOINED, SO THIS STRING TREATS IT AS ONE FIELD LIKE ANY
081020* OTHER COLUMN.
081100*-----------------------------------------------------------------
081200 0936-STRING-878-ZONE.
081300     MOVE SPACE                       TO Z878OUT-REC.
081400     STRING FUNCTION TRIM(OZL-NO)         ','
081500            FUNCTION TRIM(OZL-NAME)       ','
081600            FUNCTION TRIM(OZL-MEMBERS)    ','
081700            FUNCTION TRIM(OZL-A-CHANNEL)  ','
081800            FUNCTION TRIM(OZL-B-CHANNEL)
081900       DELIMITED BY SIZE
082000       INTO Z878OUT-REC.
082100*
082200*-----------------------------------------------------------------
082300* 0946-STRING-878-SCANLIST  -  THE FIVE TIMING COLUMNS AFTER
082310* OSL-REVERT ARE ANYTONE DEFAULTS K78I003 STAMPS ON EVERY ROW -
082320* THIS PROGRAM JUST PASSES THEM THROUGH LIKE ANY OTHER COLUMN.
082400*-----------------------------------------------------------------
082500 0946-STRING-878-SCANLIST.
082600     MOVE SPACE                       TO S878OUT-REC.
082700     STRING FUNCTION TRIM(OSL-NO)         ','
082800            FUNCTION TRIM(OSL-NAME)       ','
082900            FUNCTION TRIM(OSL-MEMBERS)    ','
083000            FUNCTION TRIM(OSL-SCAN-MODE)  ','
083100            FUNCTION TRIM(OSL-PRI1)       ','
083200            FUNCTION TRIM(OSL-PRI2)       ','
083300            FUNCTION TRIM(OSL-REVERT)     ','
083400            FUNCTION TRIM(OSL-LOOKBACK1)  ','
083500            FUNCTION TRIM(OSL-LOOKBACK2)  ','
083600            FUNCTION TRIM(OSL-DROPOUT)    ','
083700            FUNCTION TRIM(OSL-DWELL)
083800       DELIMITED BY SIZE
083900       INTO S878OUT-REC.
084000*
084100*-----------------------------------------------------------------
084200* 1000-WRITE-890-OUTPUT  -  SAME SHAPE AS 0900 ABOVE, FOR THE
084300* MODEL-890 FILE SET.  THE CHANNEL LINE CARRIES THE TWO EXTRA APRS
084400* COLUMNS THE 890 CPS IMPORT EXPECTS.
084500*-----------------------------------------------------------------
084600 1000-WRITE-890-OUTPUT.
084700     SET K78-CURRENT-RADIO-890        TO TRUE.
084800     PERFORM 1005-OPEN-890-FILES.
084900*
085000     MOVE CC-CHANNEL-HDR-890          TO C890OUT-REC.
085100     WRITE C890OUT-REC.
085200     MOVE ZERO                        TO W-OUT-SEQ.
085300     SET W-CH-SUB                     TO 1.
085400 1010-890-CHANNEL-LOOP.
085500     IF W-CH-SUB > K78-CHANNEL-TOT
085600        GO TO 1020-890-TALKGROUPS
085700     END-IF.
085800     ADD 1                            TO W-OUT-SEQ.
085900     SET K78-OUT-ROW-CHANNEL          TO TRUE.
086000     MOVE W-CH-SUB                    TO K78-OUT-SUB.
086100     MOVE W-OUT-SEQ                   TO K78-OUT-SEQNO.
086200     CALL CC-K78I003 USING K78-CHANNEL-AREA
086300                            K78-OUTCONTACT-AREA
086400                            K78-ZONE-AREA
086500                            K78-SCANLIST-AREA
086600                            K78-OUT-REQUEST-AREA
086700                            K78-OUT-CHANNEL-LINE
086800                            K78-OUT-TALKGROUP-LINE
086900                            K78-OUT-ZONE-LINE
087000                            K78-OUT-SCANLIST-LINE
087100                            K78-RESULT-AREA
087200         ON EXCEPTION PERFORM 9910-CALL-ABEND
087300     END-CALL.
087400     PERFORM 1015-STRING-890-CHANNEL.
087500     WRITE C890OUT-REC.
087600     SET W-CH-SUB                     UP BY 1.
087700     GO TO 1010-890-CHANNEL-LOOP.
087800*
087900 1020-890-TALKGROUPS.
088000     MOVE CC-TALKGROUP-HDR            TO T890OUT-REC.
088100     WRITE T890OUT-REC.
088110*        SAME RESET-ROW CALL AS 0920 ABOVE - THE 890 PASS GETS ITS
088120*        OWN FIRST-OCCURRENCE COUNT, INDEPENDENT OF THE 878 PASS
088130*        THAT MAY HAVE ALREADY RUN THIS STEP.
088200     SET K78-OUT-ROW-RESET            TO TRUE.
088300     CALL CC-K78I003 USING K78-CHANNEL-AREA
088400                            K78-OUTCONTACT-AREA
088500                            K78-ZONE-AREA
088600                            K78-SCANLIST-AREA
088700                            K78-OUT-REQUEST-AREA
088800                            K78-OUT-CHANNEL-LINE
088900                            K78-OUT-TALKGROUP-LINE
089000                            K78-OUT-ZONE-LINE
089100                            K78-OUT-SCANLIST-LINE
089200                            K78-RESULT-AREA
089300         ON EXCEPTION PERFORM 9910-CALL-ABEND
089400     END-CALL.
089500     MOVE ZERO                        TO W-OUT-SEQ.
089600     SET W-OC-SUB                     TO 1.
089700 1025-890-TALKGROUP-LOOP.
089800     IF W-OC-SUB > K78-OC-TOT
089900        GO TO 1030-890-ZONES
090000     END-IF.
090010*        SAME SKIP-ON-DUPLICATE-ID RULE AS 0925 ABOVE - THE CHECK
090020*        LIVES INSIDE K78I003, THIS LOOP ONLY ACTS ON K78-RESULT.
090100     SET K78-OUT-ROW-TALKGROUP        TO TRUE.
090200     MOVE W-OC-SUB                    TO K78-OUT-SUB.
090300     CALL CC-K78I003 USING K78-CHANNEL-AREA
090400                            K78-OUTCONTACT-AREA
090500                            K78-ZONE-AREA
090600                            K78-SCANLIST-AREA
090700                            K78-OUT-REQUEST-AREA
090800                            K78-OUT-CHANNEL-LINE
090900                            K78-OUT-TALKGROUP-LINE
091000                            K78-OUT-ZONE-LINE
091100                            K78-OUT-SCANLIST-LINE
091200                            K78-RESULT-AREA
091300         ON EXCEPTION PERFORM 9910-CALL-ABEND
091400     END-CALL.
091500     IF K78-RESULT-OK
091600        ADD 1                        TO W-OUT-SEQ
091700        MOVE W-OUT-SEQ               TO K78-OUT-SEQNO
091800        PERFORM 1026-RESTAMP-890-TALKGROUP-NO
091900        PERFORM 1027-STRING-890-TALKGROUP
092000        WRITE T890OUT-REC
092100     END-IF.
092200     SET W-OC-SUB                     UP BY 1.
092300     GO TO 1025-890-TALKGROUP-LOOP.
092400*
092500 1030-890-ZONES.
092600     MOVE CC-ZONE-HDR                 TO Z890OUT-REC.
092700     WRITE Z890OUT-REC.
092800     MOVE ZERO                        TO W-OUT-SEQ.
092900     SET W-ZN-SUB                     TO 1.
093000 1035-890-ZONE-LOOP.
093100     IF W-ZN-SUB > K78-ZONE-TOT
093200        GO TO 1040-890-SCANLISTS
093300     END-IF.
093400     ADD 1                            TO W-OUT-SEQ.
093500     SET K78-OUT-ROW-ZONE             TO TRUE.
093600     MOVE W-ZN-SUB                    TO K78-OUT-SUB.
093700     MOVE W-OUT-SEQ                   TO K78-OUT-SEQNO.
093800     CALL CC-K78I003 USING K78-CHANNEL-AREA
093900                            K78-OUTCONTACT-AREA
094000                            K78-ZONE-AREA
094100                            K78-SCANLIST-AREA
094200                            K78-OUT-REQUEST-AREA
094300                            K78-OUT-CHANNEL-LINE
094400                            K78-OUT-TALKGROUP-LINE
094500                            K78-OUT-ZONE-LINE
094600                            K78-OUT-SCANLIST-LINE
094700                            K78-RESULT-AREA
094800         ON EXCEPTION PERFORM 9910-CALL-ABEND
094900     END-CALL.
095000     PERFORM 1036-STRING-890-ZONE.
095100     WRITE Z890OUT-REC.
095200     SET W-ZN-SUB                     UP BY 1.
095300     GO TO 1035-890-ZONE-LOOP.
095400*
095500 1040-890-SCANLISTS.
095600     MOVE CC-SCANLIST-HDR             TO S890OUT-REC.
095700     WRITE S890OUT-REC.
095800     MOVE ZERO                        TO W-OUT-SEQ.
095900     SET W-SL-SUB                     TO 1.
096000 1045-890-SCANLIST-LOOP.
096100     IF W-SL-SUB > K78-SCANLIST-TOT
096200        GO TO 1000-CLOSE-890-FILES
096300     END-IF.
096400     ADD 1                            TO W-OUT-SEQ.
096500     SET K78-OUT-ROW-SCANLIST         TO TRUE.
096600     MOVE W-SL-SUB                    TO K78-OUT-SUB.
096700     MOVE W-OUT-SEQ                   TO K78-OUT-SEQNO.
096800     CALL CC-K78I003 USING K78-CHANNEL-AREA
096900                            K78-OUTCONTACT-AREA
097000                            K78-ZONE-AREA
097100                            K78-SCANLIST-AREA
097200                            K78-OUT-REQUEST-AREA
097300                            K78-OUT-CHANNEL-LINE
097400                            K78-OUT-TALKGROUP-LINE
097500                            K78-OUT-ZONE-LINE
097600                            K78-OUT-SCANLIST-LINE
097700                            K78-RESULT-AREA
097800         ON EXCEPTION PERFORM 9910-CALL-ABEND
097900     END-CALL.
098000     PERFORM 1046-STRING-890-SCANLIST.
098100     WRITE S890OUT-REC.
098200     SET W-SL-SUB                     UP BY 1.
098300     GO TO 1045-890-SCANLIST-LOOP.
098400*
098500 1000-CLOSE-890-FILES.
098600     CLOSE C890OUT T890OUT Z890OUT S890OUT.
098700 1000-EXIT.
098800     EXIT.
098900*
099000*-----------------------------------------------------------------
099100* 1005-OPEN-890-FILES  -  SAME GROUP-OPEN SHAPE AS 0905.  THE 890
099110* RUN CAN START EVEN IF THE 878 FILES WERE NEVER OPENED (RADIO-
099120* SELECT 'S' FOR 890-ONLY) SINCE EACH SET IS OPENED AND CLOSED
099130* INDEPENDENTLY.
099200*-----------------------------------------------------------------
099300 1005-OPEN-890-FILES.
099400     OPEN OUTPUT C890OUT T890OUT Z890OUT S890OUT.
099500     IF NOT C890OUT-OK OR NOT T890OUT-OK OR NOT Z890OUT-OK
099600                                       OR NOT S890OUT-OK
099700        DISPLAY '890 OUTPUT OPEN ERROR'
099800        PERFORM 9900-ABEND
099900     END-IF.
100000*
100100*-----------------------------------------------------------------
100200* 1015-STRING-890-CHANNEL  -  SAME AS 0915 BUT CARRIES THE APRS
100300* MUTE/TX-PATH COLUMNS THE 890 CPS IMPORT EXPECTS.
100400*-----------------------------------------------------------------
100500 1015-STRING-890-CHANNEL.
100600     MOVE SPACE                       TO C890OUT-REC.
100700     STRING FUNCTION TRIM(OCL-NO)            ','
100800            FUNCTION TRIM(OCL-NAME)          ','
100900            FUNCTION TRIM(OCL-RX-FREQ)       ','
101000            FUNCTION TRIM(OCL-TX-FREQ)       ','
101100            FUNCTION TRIM(OCL-CHAN-TYPE)     ','
101200            FUNCTION TRIM(OCL-POWER)         ','
101300            FUNCTION TRIM(OCL-BANDWIDTH)     ','
101400            FUNCTION TRIM(OCL-CTCSS-DECODE)  ','
101500            FUNCTION TRIM(OCL-CTCSS-ENCODE)  ','
101600            FUNCTION TRIM(OCL-CONTACT-NAME)  ','
101700            FUNCTION TRIM(OCL-CONTACT-CALLTYPE) ','
101800            FUNCTION TRIM(OCL-CONTACT-ID)    ','
101900            FUNCTION TRIM(OCL-RADIOID-NAME)  ','
102000            FUNCTION TRIM(OCL-TX-PERMIT)     ','
102100            FUNCTION TRIM(OCL-SQUELCH)       ','
102200            FUNCTION TRIM(OCL-COLOR-CODE)    ','
102300            FUNCTION TRIM(OCL-SLOT)          ','
102400            FUNCTION TRIM(OCL-SCANLIST-NAME) ','
102500            FUNCTION TRIM(OCL-RXGROUP-NAME)  ','
102600            FUNCTION TRIM(OCL-PTT-PROHIBIT)  ','
102700            FUNCTION TRIM(OCL-DMR-MODE)      ','
102800            FUNCTION TRIM(OCL-APRS-RX)       ','
102900            FUNCTION TRIM(OCL-APRS-PTT-MODE) ','
103000            FUNCTION TRIM(OCL-APRS-RPT-TYPE) ','
103100            FUNCTION TRIM(OCL-APRS-RPT-CHAN) ','
103200            FUNCTION TRIM(OCL-APRS-MUTE)     ','
103300            FUNCTION TRIM(OCL-APRS-TX-PATH)
103400       DELIMITED BY SIZE
103500       INTO C890OUT-REC.
103600*
103700*-----------------------------------------------------------------
103800* 1026-RESTAMP-890-TALKGROUP-NO  -  PARALLEL TO 0926 ABOVE; KEPT AS
103810* ITS OWN PARAGRAPH RATHER THAN SHARED WITH 0926 SINCE THE TWO
103820* RADIOS' OUTPUT AREAS (T878OUT-REC, T890OUT-REC) ARE SEPARATE FDS.
103900*-----------------------------------------------------------------
104000 1026-RESTAMP-890-TALKGROUP-NO.
104100     MOVE W-OUT-SEQ                   TO OTL-NO.
104200*
104300*-----------------------------------------------------------------
104400* 1027-STRING-890-TALKGROUP  -  TALKGROUP COLUMN LAYOUT IS IDENTICAL
104410* ON BOTH RADIOS (THE CPS IMPORT CONTACT LIST IS NOT RADIO-SPECIFIC).
104500*-----------------------------------------------------------------
104600 1027-STRING-890-TALKGROUP.
104700     MOVE SPACE                       TO T890OUT-REC.
104800     STRING FUNCTION TRIM(OTL-NO)         ','
104900            FUNCTION TRIM(OTL-DMRID)      ','
105000            FUNCTION TRIM(OTL-NAME)       ','
105100            FUNCTION TRIM(OTL-CALLTYPE)   ','
105200            FUNCTION TRIM(OTL-CALLALERT)
105300       DELIMITED BY SIZE
105400       INTO T890OUT-REC.
105500*
105600*-----------------------------------------------------------------
105700* 1036-STRING-890-ZONE  -  SAME FIVE COLUMNS AS 0936 - THE ZONE
105710* LAYOUT CARRIES NO RADIO-SPECIFIC FIELD EITHER.
105800*-----------------------------------------------------------------
105900 1036-STRING-890-ZONE.
106000     MOVE SPACE                       TO Z890OUT-REC.
106100     STRING FUNCTION TRIM(OZL-NO)         ','
106200            FUNCTION TRIM(OZL-NAME)       ','
106300            FUNCTION TRIM(OZL-MEMBERS)    ','
106400            FUNCTION TRIM(OZL-A-CHANNEL)  ','
106500            FUNCTION TRIM(OZL-B-CHANNEL)
106600       DELIMITED BY SIZE
106700       INTO Z890OUT-REC.
106800*
106900*-----------------------------------------------------------------
107000* 1046-STRING-890-SCANLIST  -  SCAN LIST TIMING COLUMNS (LOOK BACK,
107010* DROPOUT, DWELL) ARE FIXED ANYTONE DEFAULTS ON BOTH RADIOS - THE
107020* RADIO OWNER TUNES THEM BY HAND AFTER IMPORT IF NEEDED.
107100*-----------------------------------------------------------------
107200 1046-STRING-890-SCANLIST.
107300     MOVE SPACE                       TO S890OUT-REC.
107400     STRING FUNCTION TRIM(OSL-NO)         ','
107500            FUNCTION TRIM(OSL-NAME)       ','
107600            FUNCTION TRIM(OSL-MEMBERS)    ','
107700            FUNCTION TRIM(OSL-SCAN-MODE)  ','
107800            FUNCTION TRIM(OSL-PRI1)       ','
107900            FUNCTION TRIM(OSL-PRI2)       ','
108000            FUNCTION TRIM(OSL-REVERT)     ','
108100            FUNCTION TRIM(OSL-LOOKBACK1)  ','
108200            FUNCTION TRIM(OSL-LOOKBACK2)  ','
108300            FUNCTION TRIM(OSL-DROPOUT)    ','
108400            FUNCTION TRIM(OSL-DWELL)
108500       DELIMITED BY SIZE
108600       INTO S890OUT-REC.
108700*
108800*-----------------------------------------------------------------
108900* 9900-ABEND  -  A FILE-STATUS FAILURE IS ALWAYS FATAL; THERE IS NO
109000* WAY TO PRODUCE A TRUSTWORTHY CODEPLUG WITH A MISSING OR UNREADABLE
109100* INPUT/OUTPUT FILE.  GOBACK HERE, NOT A GO TO BACK INTO 0000-MAIN -
109110* THE PARTIALLY-WRITTEN OUTPUT FILES ARE LEFT EXACTLY AS THEY STAND,
109120* NOT CLOSED AND NOT DELETED, SO THE OPERATOR CAN SEE HOW FAR THE
109130* RUN GOT.
109200*-----------------------------------------------------------------
109300 9900-ABEND.
109400     SET W-ABEND                      TO TRUE.
109500     DISPLAY ' ********** K78B000 ABEND - RUN TERMINATED **********'.
109600     MOVE 16                          TO RETURN-CODE.
109700     GOBACK.
109800*
109900*-----------------------------------------------------------------
110000* 9910-CALL-ABEND  -  A CALL EXCEPTION MEANS THE SUBPROGRAM COULD
110100* NOT BE LOADED - ALSO ALWAYS FATAL.  MOST LIKELY CAUSE IN THIS SHOP
110110* IS A LOAD LIBRARY CONCATENATION MISSING ONE OF THE K78 MODULES
110120* AFTER A NEW RELEASE WAS PROMOTED.
110200*-----------------------------------------------------------------
110300 9910-CALL-ABEND.
110400     DISPLAY 'CALL EXCEPTION - SUBPROGRAM COULD NOT BE LOADED'.
110500     PERFORM 9900-ABEND.
