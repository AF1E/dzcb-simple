000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. K78D003.
000400 AUTHOR.     R HUXTABLE.
000500 INSTALLATION. REGIONAL AMATEUR RADIO COORDINATING COUNCIL.
000600 DATE-WRITTEN. 04/02/1992.
000700 DATE-COMPILED.
000800 SECURITY.   UNCLASSIFIED - NO RESTRICTIONS.
000900*-----------------------------------------------------------------
001000* K78D003
001100* **++ DEBLOCKS ONE DIGITAL-OTHERS (K7ABD FORMAT) RECORD INTO A NEW
001200*      DIGITAL ENTRY OF THE CHANNEL TABLE.  CALLED ONCE PER DATA
001300*      RECORD BY THE DRIVER K78B000; THE HEADER RECORD IS SKIPPED
001400*      BY THE DRIVER BEFORE THE FIRST CALL.  THE CONTACT TABLE
001500*      (K78WTG) MUST ALREADY BE LOADED BY K78D001 BEFORE THIS
001600*      PROGRAM IS FIRST CALLED.
001610*
001620* "DIGITAL-OTHERS" IS COUNCIL JARGON FOR A DMR CHANNEL THAT IS NOT
001630* PART OF A REPEATER'S STANDARD TIMESLOT PAIR - SIMPLEX CHANNELS,
001640* HOTSPOT CHANNELS, AND ONE-OFF LINKS THE ZONE COMMITTEE WANTS IN
001650* THE CODEPLUG WITHOUT A FULL REPEATER RECORD.  K78D004 HANDLES
001660* THE REPEATER-PAIR CASE SEPARATELY SINCE IT MUST EXPAND ONE INPUT
001670* LINE INTO TWO CHANNELS (TIMESLOT 1 AND 2).
001700*-----------------------------------------------------------------
001800* CHANGE LOG
001900*-----------------------------------------------------------------
002000*  1992-04-02 RAH  #K78-0003  ORIGINAL PROGRAM.
002100*  1992-09-04 RAH  #K78-0011  MISSING/UNKNOWN TALKGROUP NAME NOW
002200*                             SKIPS THE RECORD WITH A WARNING; THE
002300*                             RUN USED TO ABEND ON A TABLE SEARCH
002400*                             MISS.
002500*  1993-08-11 RAH  #K78-0022  DEFAULT COLOR CODE TO 1 AND TIMESLOT
002600*                             TO 1 WHEN THE COLUMN IS BLANK.
002700*  1996-02-27 TKB  #K78-0064  TIMESLOT OTHER THAN 1 OR 2 IS NOW A
002800*                             SKIP-WITH-WARNING, NOT A DEFAULT.
002900*  1998-10-05 DPM  #K78-0108  Y2K REVIEW - NO DATE FIELDS IN THIS
003000*                             PROGRAM, NO CHANGE REQUIRED.
003050*  2003-05-06 LMS  #K78-0143  CONFIRMED THIS PROGRAM NEEDS NO
003060*                             CHANGE FOR THE NEW 890 RADIO MODEL -
003070*                             THE DIGITAL-OTHERS LAYOUT IS SHARED
003080*                             BY BOTH THE 878 AND 890 EXPORTS.
003100*-----------------------------------------------------------------
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.    IBM-370.
003500 OBJECT-COMPUTER.    IBM-370.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS NUMVAL-VALID IS '0' THRU '9', SPACE.
003900*
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200**
004300 DATA DIVISION.
004400**
004500 FILE SECTION.
004600**
004700 WORKING-STORAGE SECTION.
004800*
004810*-----------------------------------------------------------------
004820* WK-LITERALS - SHOP DEFAULTS FOR THE TWO DIGITAL COLUMNS THAT
004830* THE K7ABD DIGITAL-OTHERS EXPORT MOST OFTEN LEAVES BLANK
004840* (#K78-0022).
004850*-----------------------------------------------------------------
004900 01  WK-LITERALS.
005000     03  CC-DEFAULT-COLOR-CODE        PIC 9(2) VALUE 1.
005100     03  CC-DEFAULT-TIMESLOT          PIC 9(1) VALUE 1.
005150     03  FILLER                       PIC X(6).
005200*
005210*-----------------------------------------------------------------
005220* LS-FIELDS - RAW TEXT COLUMNS OF ONE DIGITAL-OTHERS RECORD (A
005230* REPEATER-LESS DIGITAL CHANNEL, E.G. SIMPLEX OR HOTSPOT) PLUS
005240* THE WORK FIELDS THE VALIDATION PARAGRAPHS NEED.  COLUMN ORDER
005250* MUST MATCH THE 8-COLUMN K7ABD DIGITAL-OTHERS LAYOUT.
005260*-----------------------------------------------------------------
005300 01  LS-FIELDS.
005400     03  W-RAW-FIELD-TB.
005410*        ZONE NAME, OPTIONALLY FOLLOWED BY ";CODE".
005500         05  W-ZONE-RAW               PIC X(32).
005600         05  W-CHANNEL-NAME           PIC X(32).
005700         05  W-RX-FREQ-X              PIC X(9).
005800         05  W-TX-FREQ-X              PIC X(9).
005900         05  W-POWER-X                PIC X(6).
005910*        BLANK DEFAULTS TO CC-DEFAULT-COLOR-CODE ABOVE.
006000         05  W-COLOR-CODE-X           PIC X(2).
006010*        MATCHED AGAINST K78-TG-NAME IN THE CONTACT TABLE.
006100         05  W-TALKGROUP-X            PIC X(16).
006110*        BLANK DEFAULTS TO CC-DEFAULT-TIMESLOT ABOVE.
006200         05  W-TIMESLOT-X             PIC X(1).
006250         05  FILLER                   PIC X(6).
006260*    FREQUENCIES CONVERTED BY 3300-VALIDATE-FREQUENCIES.
006300     03  W-RX-FREQ-N                  PIC 9(3)V9(5) VALUE ZERO.
006400     03  W-TX-FREQ-N                  PIC 9(3)V9(5) VALUE ZERO.
006500     03  W-OFFSET-RAW                 PIC S9(3)V9(5) VALUE ZERO.
006510*    HOLDS THE ";CODE" TAIL SPLIT OFF THE ZONE FIELD, IF ANY.
006600     03  W-SEMI-SPLIT                 PIC X(32) VALUE SPACE.
006610*    INDEX INTO THE CONTACT TABLE LEFT BY 3100-LOOKUP-TALKGROUP.
006700     03  W-TG-FOUND-IX                PIC 9(4) COMP VALUE ZERO.
006750     03  FILLER                       PIC X(4).
006800*
006900 LINKAGE SECTION.
006910*    ONE RAW DIGITAL-OTHERS LINE FROM THE DRIVER'S EXPORT FILE.
007000 01  K78-RAW-RECORD.
007100     03  K78-RAW-TEXT                 PIC X(200).
007200*
007210*    THE IN-PROGRESS CHANNEL TABLE THIS PROGRAM APPENDS TO.
007300 COPY K78WCH.
007310*    THE CONTACT (TALKGROUP) TABLE - MUST BE LOADED ALREADY BY
007320*    K78D001 BEFORE THIS PROGRAM IS FIRST CALLED (SEE HEADER).
007400 COPY K78WTG.
007410*    PER-RECORD RESULT CODE/MESSAGE HANDED BACK TO THE DRIVER.
007500 COPY K78MCR.
007600*
007700 PROCEDURE DIVISION USING K78-RAW-RECORD
007800                          K78-CHANNEL-AREA
007900                          K78-CONTACT-AREA
008000                          K78-RESULT-AREA.
008100*
008200 BEGIN.
008210*    ASSUME SUCCESS UNTIL A RAISE-*-SKIP PARAGRAPH SAYS OTHERWISE.
008300     MOVE ZERO                        TO K78-RESULT.
008400     MOVE SPACE                       TO K78-DESCRIPTION K78-POSITION.
008500
008600     PERFORM SPLIT-DOTHER-FIELDS.
008700
008710*    A NAMELESS CHANNEL CANNOT BE ADDRESSED BY THE RADIO.
008800     IF W-CHANNEL-NAME EQUAL SPACE
008900        PERFORM RAISE-MISSING-NAME-SKIP
009000        GOBACK
009100     END-IF.
009200
009300     PERFORM 3100-LOOKUP-TALKGROUP.
009400     PERFORM 3200-VALIDATE-TIMESLOT.
009500
009510*    DO NOT FALL INTO FREQUENCY VALIDATION IF THE TALKGROUP OR
009520*    TIMESLOT CHECK ALREADY FAILED - ONE WARNING PER RECORD.
009600     IF NOT K78-RESULT-OK
009700        GOBACK
009800     END-IF.
009900
010000     PERFORM 3300-VALIDATE-FREQUENCIES.
010100
010110*    SAME RULE - FREQUENCY FAILURE SKIPS BEFORE 3000-DECODE-DOTHER
010120*    EVER SEES THE RECORD.
010200     IF NOT K78-RESULT-OK
010300        GOBACK
010400     END-IF.
010500
010600     PERFORM 3000-DECODE-DOTHER.
010700
010800     GOBACK.
010900
011000*-----------------------------------------------------------------
011100* 3000-DECODE-DOTHER  -  APPEND THE DIGITAL CHANNEL.  THE TALKGROUP
011200* LOOKUP (3100) AND TIMESLOT/FREQUENCY VALIDATION (3200/3300) MUST
011300* HAVE ALREADY SUCCEEDED.
011400*-----------------------------------------------------------------
011500 3000-DECODE-DOTHER.
011510*    APPEND A NEW CHANNEL SLOT, INITIALIZED SO UNSET FIELDS ARE
011520*    BLANK/ZERO NOT GARBAGE.
011600     ADD 1                             TO K78-CHANNEL-TOT.
011700     SET K78-CHANNEL-IX                TO K78-CHANNEL-TOT.
011800     INITIALIZE K78-CHANNEL(K78-CHANNEL-IX).
011900
011910*    TYPE 'D' ROUTES THIS SLOT TO THE DIGITAL PATH IN K78I002 AND
011920*    K78I003, WHICH READ THE DIGITAL-FIELDS REDEFINITION INSTEAD
011930*    OF THE ANALOG ONE.
012000     MOVE W-CHANNEL-NAME           TO K78-CH-NAME(K78-CHANNEL-IX).
012100     MOVE W-RX-FREQ-N              TO K78-CH-RX-FREQ(K78-CHANNEL-IX).
012200     MOVE W-TX-FREQ-N              TO K78-CH-TX-FREQ(K78-CHANNEL-IX).
012300     MOVE 'D'                      TO K78-CH-TYPE(K78-CHANNEL-IX).
012400     COMPUTE W-OFFSET-RAW ROUNDED = W-TX-FREQ-N - W-RX-FREQ-N.
012500     COMPUTE K78-CH-OFFSET(K78-CHANNEL-IX) ROUNDED = W-OFFSET-RAW.
012600
012610*    DIGITAL-OTHERS HAS NO POWER DEFAULT TABLE LIKE THE ANALOG
012620*    PARSER'S - BLANK JUST MEANS HIGH POWER.
012700     IF W-POWER-X EQUAL SPACE
012800        MOVE 'High'                TO K78-CH-POWER(K78-CHANNEL-IX)
012900     ELSE
013000        MOVE W-POWER-X             TO K78-CH-POWER(K78-CHANNEL-IX)
013100     END-IF.
013200
013210*    ZONE NAME/CODE WERE ALREADY SPLIT APART BY 3100-LOOKUP-
013220*    TALKGROUP BELOW - PICKED UP HERE, NOT RE-SPLIT.
013300     MOVE W-ZONE-RAW                   TO
013320         K78-CH-SCANLIST-NAME(K78-CHANNEL-IX).
013350     MOVE W-SEMI-SPLIT                 TO
013360         K78-CH-ZONE-CODE(K78-CHANNEL-IX).
013400     MOVE K78-TG-NAME(W-TG-FOUND-IX)   TO K78-CH-TG-NAME(K78-CHANNEL-IX).
013500     MOVE K78-TG-DMRID(W-TG-FOUND-IX)  TO K78-CH-TG-DMRID(K78-CHANNEL-IX).
013600     MOVE K78-TG-KIND(W-TG-FOUND-IX)   TO K78-CH-TG-KIND(K78-CHANNEL-IX).
013700     MOVE CC-DEFAULT-TIMESLOT          TO
013720         K78-CH-TG-TIMESLOT(K78-CHANNEL-IX).
013800     IF W-TIMESLOT-X NOT EQUAL SPACE
013900        MOVE W-TIMESLOT-X          TO K78-CH-TG-TIMESLOT(K78-CHANNEL-IX)
014000     END-IF.
014100
014110*    COLOR CODE DEFAULTS TO 1 (#K78-0022) AND IS OVERRIDDEN ONLY
014120*    WHEN THE COLUMN IS PRESENT AND NUMERIC.
014200     MOVE CC-DEFAULT-COLOR-CODE        TO
014220         K78-CH-COLOR-CODE(K78-CHANNEL-IX).
014300     IF W-COLOR-CODE-X IS NUMVAL-VALID AND W-COLOR-CODE-X NOT EQUAL
014400        SPACE
014500        COMPUTE K78-CH-COLOR-CODE(K78-CHANNEL-IX) =
014600                FUNCTION NUMVAL(W-COLOR-CODE-X)
014700     END-IF.
014800
014900*-----------------------------------------------------------------
015000* 3100-LOOKUP-TALKGROUP  -  LINEAR SEARCH THE CONTACT TABLE BY
015100* NAME.  AN UNKNOWN NAME IS A SKIP-WITH-WARNING (#K78-0011).  ALSO
015200* SPLITS THE ZONE FIELD ON ITS OPTIONAL ";CODE" SUFFIX.  THE
015250* CONTACT TABLE ITSELF WAS BUILT BY K78D001 FROM THE MEMBERSHIP
015275* FILE LONG BEFORE THIS PROGRAM EVER RUNS.
015300*-----------------------------------------------------------------
015400 3100-LOOKUP-TALKGROUP.
015410*    THE ";CODE" SUFFIX, WHEN PRESENT, IS THE SHORT ZONE CODE -
015420*    SAME CONVENTION THE ANALOG PARSER USES.
015500     MOVE SPACE                        TO W-SEMI-SPLIT.
015600     UNSTRING W-ZONE-RAW DELIMITED BY ';'
015700         INTO W-ZONE-RAW
015800              W-SEMI-SPLIT
015900     END-UNSTRING.
016000
016010*    LINEAR SEARCH IS ACCEPTABLE HERE - THE CONTACT TABLE IS
016020*    SMALL RELATIVE TO THE CHANNEL TABLE AND THIS RUNS ONCE PER
016030*    DIGITAL-OTHERS RECORD, NOT ONCE PER CHANNEL PAIR.
016100     SET W-TG-FOUND-IX                 TO 1.
016200 3105-FIND-TALKGROUP-LOOP.
016300     IF W-TG-FOUND-IX > K78-CONTACT-TOT
016400        GO TO 3110-TALKGROUP-NOT-FOUND
016500     END-IF.
016600     IF K78-TG-NAME(W-TG-FOUND-IX) EQUAL W-TALKGROUP-X
016700        GO TO 3100-EXIT
016800     END-IF.
016900     SET W-TG-FOUND-IX                 UP BY 1.
017000     GO TO 3105-FIND-TALKGROUP-LOOP.
017100
017200 3110-TALKGROUP-NOT-FOUND.
017300     PERFORM RAISE-UNKNOWN-TALKGROUP-SKIP.
017400 3100-EXIT.
017500     EXIT.
017600
017700*-----------------------------------------------------------------
017800* 3200-VALIDATE-TIMESLOT  -  BLANK DEFAULTS TO 1; OTHERWISE MUST
017900* BE THE SINGLE CHARACTER 1 OR 2 (#K78-0064).  SKIPPED WHEN THE
018000* TALKGROUP LOOKUP HAS ALREADY FAILED SO ITS WARNING IS NOT
018100* OVERWRITTEN.
018200*-----------------------------------------------------------------
018300 3200-VALIDATE-TIMESLOT.
018310*    GUARDED BY K78-RESULT-OK SO A TALKGROUP-NOT-FOUND WARNING
018320*    FROM 3100 ABOVE IS NEVER OVERWRITTEN BY A TIMESLOT WARNING.
018400     IF K78-RESULT-OK
018500        IF W-TIMESLOT-X NOT EQUAL SPACE
018600        AND W-TIMESLOT-X NOT EQUAL '1'
018700        AND W-TIMESLOT-X NOT EQUAL '2'
018800           PERFORM RAISE-BAD-TIMESLOT-SKIP
018900        END-IF
019000     END-IF.
019100
019200*-----------------------------------------------------------------
019300* 3300-VALIDATE-FREQUENCIES  -  BOTH FREQUENCIES MUST BE PRESENT
019400* AND NUMERIC.
019500*-----------------------------------------------------------------
019600 3300-VALIDATE-FREQUENCIES.
019610*    NUMVAL-VALID GUARDS THE NUMVAL CALLS BELOW FROM ABENDING ON
019620*    A BLANK OR NON-NUMERIC FREQUENCY COLUMN.
019700     IF W-RX-FREQ-X IS NUMVAL-VALID AND W-RX-FREQ-X NOT EQUAL SPACE
019800     AND W-TX-FREQ-X IS NUMVAL-VALID AND W-TX-FREQ-X NOT EQUAL SPACE
019900        COMPUTE W-RX-FREQ-N = FUNCTION NUMVAL(W-RX-FREQ-X)
020000        COMPUTE W-TX-FREQ-N = FUNCTION NUMVAL(W-TX-FREQ-X)
020100     ELSE
020200        PERFORM RAISE-BAD-FREQUENCY-SKIP
020300     END-IF.
020400
020500*-----------------------------------------------------------------
020600* SPLIT-DOTHER-FIELDS  -  FIXED 8-COLUMN DIGITAL-OTHERS RECORD.
020700*-----------------------------------------------------------------
020800 SPLIT-DOTHER-FIELDS.
020810*    CLEAR THE WHOLE TABLE FIRST SO A SHORT RECORD LEAVES
020820*    TRAILING FIELDS BLANK, NOT CARRIED OVER FROM THE LAST CALL.
020900     MOVE SPACE                        TO W-RAW-FIELD-TB.
021000     UNSTRING K78-RAW-TEXT DELIMITED BY ','
021100         INTO W-ZONE-RAW       W-CHANNEL-NAME   W-RX-FREQ-X
021200              W-TX-FREQ-X      W-POWER-X        W-COLOR-CODE-X
021300              W-TALKGROUP-X    W-TIMESLOT-X
021400     END-UNSTRING.
021500
021600*-----------------------------------------------------------------
021700* --- SKIP-WITH-WARNING CONDITIONS ---
021800*-----------------------------------------------------------------
021900 RAISE-MISSING-NAME-SKIP.
022000     MOVE -1                           TO K78-RESULT.
022100     MOVE 'DIGITAL-OTHERS RECORD MISSING CHANNEL NAME'
022200                                      TO K78-DESCRIPTION.
022300
022310*    THE UNRECOGNIZED NAME ITSELF HELPS THE OPERATOR FIX THE
022320*    CONTACT LIST OR THE DIGITAL-OTHERS FILE, WHICHEVER IS WRONG.
022400 RAISE-UNKNOWN-TALKGROUP-SKIP.
022500     MOVE -2                           TO K78-RESULT.
022600     MOVE 'DIGITAL-OTHERS RECORD HAS UNKNOWN TALKGROUP'
022700                                      TO K78-DESCRIPTION.
022800     MOVE W-TALKGROUP-X(1:10)          TO K78-POSITION.
022900
023000 RAISE-BAD-TIMESLOT-SKIP.
023010*    ANYTONE ONLY SUPPORTS TWO TIMESLOTS - A THIRD VALUE MEANS
023020*    THE EXPORT COLUMN IS WRONG, NOT THAT A NEW SLOT EXISTS
023030*    (#K78-0064).
023100     MOVE -3                           TO K78-RESULT.
023200     MOVE 'DIGITAL-OTHERS RECORD HAS INVALID TIMESLOT'
023300                                      TO K78-DESCRIPTION.
023400     MOVE W-CHANNEL-NAME(1:10)         TO K78-POSITION.
023500
023600 RAISE-BAD-FREQUENCY-SKIP.
023700     MOVE -4                           TO K78-RESULT.
023800     MOVE 'DIGITAL-OTHERS RECORD HAS MISSING/INVALID FREQUENCY'
023900                                      TO K78-DESCRIPTION.
024000     MOVE W-CHANNEL-NAME(1:10)         TO K78-POSITION.
