000100*-----------------------------------------------------------------
000200* K78MCP  -  RUN-CONTROL PARAMETER LINKAGE COPYBOOK
000300* HOLDS THE ONE CONTROL CARD THAT STEERS A K78 RUN (SEE FD PARMIN
000400* IN K78B000) - WHICH RADIO MODEL(S) TO BUILD AND WHICH ZONE SORT
000500* MODE TO APPLY.  PASSED ON EVERY CALL THAT NEEDS TO KNOW THE
000550* ACTIVE RADIO OR SORT MODE.
000600*-----------------------------------------------------------------
000700*  1994-02-01 RAH  #K78-0030  ORIGINAL COPYBOOK.
000800*  1998-12-09 DPM  #K78-0109  Y2K REVIEW - NO DATE FIELDS PRESENT,
000900*                             NO CHANGE REQUIRED.
001000*-----------------------------------------------------------------
001100 01  K78-RUN-PARMS.
001200     03  K78-RADIO-SELECT             PIC X(1).
001300         88  K78-RADIO-878-ONLY            VALUE '8'.
001400         88  K78-RADIO-890-ONLY            VALUE '9'.
001500         88  K78-RADIO-BOTH                VALUE 'B'.
001600     03  K78-SORT-MODE                PIC X(1).
001700         88  K78-SORT-ALPHA                VALUE 'A'.
001800         88  K78-SORT-REPEATERS-FIRST      VALUE 'R'.
001900         88  K78-SORT-ANALOG-FIRST         VALUE 'N'.
002000     03  K78-CURRENT-RADIO            PIC X(3).
002100         88  K78-CURRENT-RADIO-878         VALUE '878'.
002200         88  K78-CURRENT-RADIO-890         VALUE '890'.
002300     03  FILLER                       PIC X(23).
