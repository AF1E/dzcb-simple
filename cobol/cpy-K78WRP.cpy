000100*-----------------------------------------------------------------
000200* K78WRP  -  DIGITAL REPEATER TEMPLATE TABLE
000300* ONE ENTRY PER DIGITAL-REPEATERS INPUT ROW, BUILT BY K78D004
000400* BEFORE EXPANSION.  K78I001 (PARA 5100-EXPAND-REPEATER-ZONE)
000500* TURNS EACH STATIC TALKGROUP BELOW INTO ITS OWN OUTPUT CHANNEL
000600* IN K78WCH, ALL SHARING ONE GROUP LIST.
000700*-----------------------------------------------------------------
000800*  1993-09-30 RAH  #K78-0024  ORIGINAL COPYBOOK.
000900*  1997-08-11 TKB  #K78-0088  RAISED STATIC TALKGROUP CAP FROM 64
001000*                             TO 128 COLUMNS - REQUEST FROM THE
001100*                             REGIONAL COORDINATOR NET.
001200*  1999-02-14 DPM  #K78-0113  Y2K REVIEW - NO DATE FIELDS PRESENT,
001300*                             NO CHANGE REQUIRED.
001400*-----------------------------------------------------------------
001500 01  K78-REPEATER-AREA.
001600     03  K78-REPEATER-TOT             PIC 9(3) COMP VALUE ZERO.
001700     03  K78-REPEATER-TB.
001800         05  K78-REPEATER OCCURS 0 TO 500 TIMES
001900                      DEPENDING ON K78-REPEATER-TOT
002000                      INDEXED BY K78-REPEATER-IX.
002100             07  K78-RP-ZONE-NAME     PIC X(32).
002200             07  K78-RP-ZONE-CODE     PIC X(5).
002300             07  K78-RP-RX-FREQ       PIC 9(3)V9(5).
002400             07  K78-RP-TX-FREQ       PIC 9(3)V9(5).
002500             07  K78-RP-OFFSET        PIC S9(3)V9(1).
002600             07  K78-RP-POWER         PIC X(6).
002700             07  K78-RP-COLOR-CODE    PIC 9(2).
002800             07  K78-RP-TG-TOT        PIC 9(3) COMP VALUE ZERO.
002900             07  K78-RP-TG-TB.
003000                 09  K78-RP-TG OCCURS 0 TO 128 TIMES
003100                             DEPENDING ON K78-RP-TG-TOT
003200                             INDEXED BY K78-RP-TG-IX.
003300                     11  K78-RP-TG-NAME       PIC X(16).
003400                     11  K78-RP-TG-SLOT       PIC 9(1).
003500             07  FILLER               PIC X(8).
