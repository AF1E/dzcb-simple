000100*-----------------------------------------------------------------
000200* K78WCH  -  CHANNEL TABLE (ANALOG + DIGITAL, SUPERSET LAYOUT)
000300* ONE ENTRY PER ASSEMBLED CODEPLUG CHANNEL.  BUILT BY THE ANALOG,
000400* DIGITAL-OTHERS AND DIGITAL-REPEATERS PARSERS (K78D002/D003/D004
000500* LOAD THE "OTHER ZONE" AND "REPEATER" STAGING TABLES; K78I001
000600* COPIES/EXPANDS THOSE INTO THIS FINAL TABLE), THEN FILTERED BY
000700* K78I002 AND READ BY K78I003 TO BUILD THE ANYTONE OUTPUT LINES.
000800*-----------------------------------------------------------------
000900*  1992-03-11 RAH  #K78-0002  ORIGINAL COPYBOOK - ANALOG FIELDS.
001000*  1993-05-20 RAH  #K78-0019  ADDED DIGITAL FIELDS (COLOR CODE,
001100*                             TALKGROUP LINK, GROUPLIST NAME).
001200*  1995-11-02 TKB  #K78-0061  ADDED SCANLIST-NAME - ONE SCAN LIST
001300*                             PER ZONE, SHARED BY A/B SIDES.
001400*  1999-02-14 DPM  #K78-0113  Y2K REVIEW - NO DATE FIELDS PRESENT,
001500*                             NO CHANGE REQUIRED.
001550*  2004-07-19 WLR  #K78-0141  REPLACED THE FIXED 13/3 DEDUP SPLIT
001555*                             WITH THREE REDEFINES (14/2, 13/3,
001560*                             12/4) SO A SINGLE-DIGIT DEDUP KEY
001565*                             KEEPS THE FULL " K" SUFFIX WIDTH
001570*                             INSTEAD OF A ZERO-PADDED " 0K".
001600*-----------------------------------------------------------------
001700 01  K78-CHANNEL-AREA.
001800     03  K78-CHANNEL-TOT              PIC 9(4) COMP VALUE ZERO.
001900     03  K78-CHANNEL-TB.
002000         05  K78-CHANNEL OCCURS 0 TO 4000 TIMES
002100                         DEPENDING ON K78-CHANNEL-TOT
002200                         INDEXED BY K78-CHANNEL-IX.
002300             07  K78-CH-NAME          PIC X(48).
002400             07  K78-CH-SHORT-NAME    PIC X(16).
002500             07  K78-CH-RX-FREQ       PIC 9(3)V9(5).
002600             07  K78-CH-TX-FREQ       PIC 9(3)V9(5).
002700             07  K78-CH-OFFSET        PIC S9(3)V9(1).
002800             07  K78-CH-POWER         PIC X(6).
002900             07  K78-CH-RX-ONLY       PIC X(1).
003000                 88  K78-CH-IS-RX-ONLY      VALUE 'Y'.
003100             07  K78-CH-ZONE-CODE     PIC X(5).
003200             07  K78-CH-TYPE          PIC X(1).
003300                 88  K78-CH-IS-ANALOG       VALUE 'A'.
003400                 88  K78-CH-IS-DIGITAL      VALUE 'D'.
003500             07  K78-CH-ANALOG-FIELDS.
003600                 09  K78-CH-BANDWIDTH       PIC X(4).
003700                 09  K78-CH-TONE-DECODE     PIC X(8).
003800                 09  K78-CH-TONE-ENCODE     PIC X(8).
003900                 09  K78-CH-APRS-RX         PIC X(8).
004000                 09  K78-CH-APRS-PTT-MODE   PIC X(8).
004100                 09  K78-CH-APRS-RPT-TYPE   PIC X(8).
004200                 09  K78-CH-APRS-RPT-CHAN   PIC X(3).
004300                 09  K78-CH-APRS-MUTE       PIC X(1).
004400                 09  K78-CH-APRS-TX-PATH    PIC X(1).
004500             07  K78-CH-DIGITAL-FIELDS REDEFINES K78-CH-ANALOG-FIELDS.
004600                 09  K78-CH-COLOR-CODE      PIC 9(2).
004700                 09  K78-CH-TG-NAME         PIC X(16).
004800                 09  K78-CH-TG-DMRID        PIC 9(8).
004900                 09  K78-CH-TG-KIND         PIC X(7).
005000                 09  K78-CH-TG-TIMESLOT     PIC 9(1).
005100                 09  K78-CH-GROUPLIST-NAME  PIC X(16).
005200                 09  FILLER                 PIC X(5).
005300             07  K78-CH-SCANLIST-NAME PIC X(32).
005400             07  K78-CH-DEDUP-KEY     PIC 9(3) COMP VALUE ZERO.
005500             07  FILLER               PIC X(18).
005600*-----------------------------------------------------------------
005700* SHORT-NAME DEDUP WORK AREA - PARAGRAPH 5400-DEDUP-SHORT-NAME OF
005800* K78I001 BUILDS A CANDIDATE HERE BEFORE COMMITTING IT TO THE
005900* TABLE ABOVE.  THE DEDUP SUFFIX IS " K" (ONE BLANK PLUS THE
005950* UN-ZERO-PADDED DEDUP KEY K) - A 2-BYTE SUFFIX WHILE K IS A
005975* SINGLE DIGIT (1-9), 3-BYTE WHILE K IS TWO DIGITS (10-99), AND
005980* 4-BYTE IF K EVER REACHES THREE DIGITS (100-999), SO THE BASE
005985* PORTION KEPT FROM THE FULL NAME IS ALWAYS EXACTLY
005990* 16 - LENGTH(" K") BYTES, PER THE DEDUP RULE (#K78-0141).  THREE
005995* REDEFINITIONS OF THE SAME 16-BYTE CANDIDATE COVER THE THREE
005998* SUFFIX WIDTHS; 5410-TRY-CANDIDATE PICKS THE ONE THAT FITS
005999* W-DEDUP-KEY BEFORE IT BUILDS THE CANDIDATE.
006200*-----------------------------------------------------------------
006300 01  K78-DEDUP-CANDIDATE-AREA.
006400     03  K78-DEDUP-CANDIDATE          PIC X(16).
006500     03  K78-DEDUP-1-DIGIT-R REDEFINES K78-DEDUP-CANDIDATE.
006520         05  K78-DEDUP-BASE-14        PIC X(14).
006540         05  K78-DEDUP-SUFFIX-1.
006560             07  FILLER               PIC X(1) VALUE SPACE.
006580             07  K78-DEDUP-SUFFIX-1-NUM PIC 9(1).
006600     03  K78-DEDUP-2-DIGIT-R REDEFINES K78-DEDUP-CANDIDATE.
006700         05  K78-DEDUP-BASE-13        PIC X(13).
006750         05  K78-DEDUP-SUFFIX-2.
006800             07  FILLER               PIC X(1) VALUE SPACE.
006850             07  K78-DEDUP-SUFFIX-2-NUM PIC 9(2).
006900     03  K78-DEDUP-3-DIGIT-R REDEFINES K78-DEDUP-CANDIDATE.
006950         05  K78-DEDUP-BASE-12        PIC X(12).
006970         05  K78-DEDUP-SUFFIX-3.
006980             07  FILLER               PIC X(1) VALUE SPACE.
006990             07  K78-DEDUP-SUFFIX-3-NUM PIC 9(3).
