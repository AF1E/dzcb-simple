000100*-----------------------------------------------------------------
000200* K78WTG  -  CONTACT (TALKGROUP) TABLE
000300* HOLDS THE DMR CONTACT DICTIONARY BUILT BY THE TALKGROUP PARSER
000400* (K78D001) AND CONSULTED BY THE DIGITAL PARSERS (K78D003/K78D004)
000500* AND BY THE CODEPLUG BUILDER (K78I001) AND THE WRITER (K78I003).
000600*-----------------------------------------------------------------
000700*  1992-03-11 RAH  #K78-0001  ORIGINAL COPYBOOK.
000800*  1994-07-02 RAH  #K78-0038  ADDED K78-TG-TIMESLOT FOR DIGITAL
000900*                             CHANNEL CONTACT-WITH-SLOT NAMING.
001000*  1999-01-08 DPM  #K78-0112  Y2K REVIEW - NO DATE FIELDS PRESENT,
001100*                             NO CHANGE REQUIRED.
001200*-----------------------------------------------------------------
001300 01  K78-CONTACT-AREA.
001400     03  K78-CONTACT-TOT             PIC 9(4) COMP VALUE ZERO.
001500     03  K78-CONTACT-TB.
001600         05  K78-CONTACT OCCURS 0 TO 2000 TIMES
001700                         DEPENDING ON K78-CONTACT-TOT
001800                         INDEXED BY K78-CONTACT-IX.
001900             07  K78-TG-NAME          PIC X(16).
002000             07  K78-TG-DMRID         PIC 9(8).
002100             07  K78-TG-KIND          PIC X(7).
002200                 88  K78-TG-IS-GROUP        VALUE 'Group'.
002300                 88  K78-TG-IS-PRIVATE      VALUE 'Private'.
002400             07  K78-TG-TIMESLOT      PIC 9(1).
002500             07  FILLER               PIC X(12).
002600*-----------------------------------------------------------------
002700* DISPLAY-NAME-WITH-TIMESLOT WORK AREA - BUILT ON DEMAND BY
002800* CODEPLUG-BUILDER (PARA 5100-EXPAND-REPEATER-ZONE) AND BY THE
002900* DIGITAL-OTHERS PARSER (PARA 3000-DECODE-DOTHER).
003000*-----------------------------------------------------------------
003100 01  K78-TG-DISPNAME-AREA.
003200     03  K78-TG-DISPNAME              PIC X(18).
003300     03  FILLER REDEFINES K78-TG-DISPNAME.
003400         05  K78-TG-DISPNAME-BASE     PIC X(16).
003500         05  K78-TG-DISPNAME-SLOT     PIC X(2).
