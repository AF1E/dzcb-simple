000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. K78I003.
000400 AUTHOR.     R HUXTABLE.
000500 INSTALLATION. REGIONAL AMATEUR RADIO COORDINATING COUNCIL.
000600 DATE-WRITTEN. 03/06/1995.
000700 DATE-COMPILED.
000800 SECURITY.   UNCLASSIFIED - NO RESTRICTIONS.
000900*-----------------------------------------------------------------
001000* K78I003
001100* **++ ANYTONE-WRITER - BUILDS ONE OUTPUT CSV LINE AT A TIME INTO
001200*      THE K78MOL STAGING AREA, GIVEN A ROW TYPE AND A TABLE
001300*      SUBSCRIPT.  THE DRIVER K78B000 CALLS THIS PROGRAM ONCE PER
001400*      OUTPUT LINE (CHANNEL, TALKGROUP, ZONE, SCAN LIST), THEN
001500*      STRINGS THE STAGED FIELDS TOGETHER WITH COMMAS AND WRITES
001600*      THE FD RECORD.  THIS PROGRAM OWNS NO FILE OF ITS OWN.
001700*-----------------------------------------------------------------
001800* CHANGE LOG
001900*-----------------------------------------------------------------
002000*  1995-03-06 TKB  #K78-0055  ORIGINAL PROGRAM - CHANNEL LINE ONLY.
002100*  1995-03-09 TKB  #K78-0056  ADDED TALKGROUP, ZONE AND SCAN LIST
002200*                             LINE BUILDERS.
002300*  1996-02-20 TKB  #K78-0065  SCAN LIST MEMBER LIST NOW CAPPED AT 50
002400*                             CHANNELS AT OUTPUT TIME - THE INTERNAL
002500*                             TABLE STAYS UNCAPPED PER K78WSC.
002600*  1998-07-14 TKB  #K78-0102  TALKGROUP LINES NOW DEDUPLICATE ON DMR
002700*                             ID, FIRST OCCURRENCE WINS - TWO SLOTS
002800*                             OF THE SAME TALKGROUP WERE PRODUCING
002900*                             TWO IDENTICAL-LOOKING CONTACT ROWS.
003000*  1999-02-14 DPM  #K78-0113  Y2K REVIEW - NO DATE FIELDS IN THIS
003100*                             PROGRAM, NO CHANGE REQUIRED.
003200*  2001-07-02 LMS  #K78-0133  ADDED THE 'R' RESET ROW TYPE SO THE
003300*                             DMR ID DEDUP TABLE CAN BE CLEARED
003400*                             BETWEEN THE 878 AND 890 RADIO PASSES -
003500*                             THE SAME CONTACT LIST IS WRITTEN FOR
003600*                             BOTH RADIOS.
003700*  2001-09-18 LMS  #K78-0134  CONTACT NAME ON A DIGITAL CHANNEL LINE
003800*                             NOW CARRIES THE TIMESLOT SUFFIX RULE
003900*                             REQUESTED BY THE COORDINATOR (TAC
004000*                             CHANNEL NAMES ALWAYS GET THE SUFFIX).
004050*  2002-03-04 LMS  #K78-0135  THE "NO." COLUMN WAS BEING LOADED
004060*                             STRAIGHT FROM THE BINARY SEQUENCE
004070*                             COUNTER - EDITED THROUGH A DISPLAY
004080*                             FIELD FIRST SO THE PRINTED DIGITS ARE
004090*                             RIGHT INSTEAD OF RANDOM CHARACTERS.
004100*-----------------------------------------------------------------
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.    IBM-370.
004500 OBJECT-COMPUTER.    IBM-370.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800*
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100**
005200 DATA DIVISION.
005300**
005400 FILE SECTION.
005500**
005600 WORKING-STORAGE SECTION.
005700*
005710*-----------------------------------------------------------------
005720* WK-LITERALS  -  THE FIXED TEXT CONSTANTS THE ANYTONE CSV IMPORT
005730* EXPECTS IN EACH COLUMN (COLOR-CODE LABELS, CALL-TYPE TEXT,
005740* BANDWIDTH STRINGS) PLUS THE 50-CHANNEL SCAN LIST CAP (#K78-0065).
005750* SPELLED EXACTLY AS THE IMPORT TEMPLATE SPELLS THEM, MIXED CASE
005760* AND ALL - THESE ARE NOT FREE TEXT, THEY ARE PART OF THE FILE
005770* FORMAT.
005780*-----------------------------------------------------------------
005800 01  WK-LITERALS.
005900     03  CC-TAC-PREFIX                PIC X(3)  VALUE 'TAC'.
006000     03  CC-OFF                       PIC X(8)  VALUE 'Off'.
006100     03  CC-NONE                      PIC X(16) VALUE 'None'.
006200     03  CC-GROUP-CALL                PIC X(13) VALUE 'Group Call'.
006300     03  CC-PRIVATE-CALL              PIC X(13) VALUE 'Private Call'.
006400     03  CC-SAME-COLOR-CODE           PIC X(16) VALUE 'Same Color Code'.
006500     03  CC-ALWAYS                    PIC X(16) VALUE 'Always'.
006600     03  CC-CARRIER                   PIC X(10) VALUE 'Carrier'.
006700     03  CC-COLOR-CODE-TEXT           PIC X(10) VALUE 'Color Code'.
006800     03  CC-BW-NARROW                 PIC X(4)  VALUE '12.5'.
006900     03  CC-BW-NARROW-TEXT            PIC X(5)  VALUE '12.5K'.
007000     03  CC-BW-WIDE-TEXT              PIC X(5)  VALUE '25K'.
007100     03  CC-PIPE                      PIC X(1)  VALUE '|'.
007200     03  CC-SCAN-MEMBER-MAX           PIC 9(2) COMP VALUE 50.
007250     03  FILLER                       PIC X(6).
007300*
007310*-----------------------------------------------------------------
007320* WK-SEEN-ID-TABLE  -  DMR IDS ALREADY WRITTEN TO THE TALKGROUP
007330* FILE THIS RADIO PASS (#K78-0102).  RESET BY 7050-RESET-DEDUP
007340* BETWEEN THE 878 AND 890 PASSES SINCE THE SAME CONTACT LIST IS
007350* WRITTEN TWICE (#K78-0133).
007360*-----------------------------------------------------------------
007400 01  WK-SEEN-ID-TABLE.
007500     03  W-SEEN-ID-TOT                PIC 9(4) COMP VALUE ZERO.
007600     03  W-SEEN-ID-TB.
007700         05  W-SEEN-ID-ENTRY OCCURS 2000 TIMES
007800                             INDEXED BY W-SEEN-IX
007900                             PIC 9(8).
007950     03  FILLER                       PIC X(4).
008000*
008010*-----------------------------------------------------------------
008020* LS-WORK  -  SCRATCH FOR THE FOUR LINE BUILDERS.  W-FREQ-EDIT AND
008030* W-SEQNO-EDIT ARE DISPLAY-FORMAT EDIT FIELDS (#K78-0135) SINCE A
008040* RAW MOVE OF A COMP ITEM TO AN ALPHANUMERIC CSV COLUMN PRINTS
008050* BINARY GARBAGE, NOT DIGITS.
008060*-----------------------------------------------------------------
008100 01  LS-WORK.
008200     03  W-FREQ-EDIT                  PIC 999.99999.
008300     03  W-TX-FREQ                    PIC 9(3)V9(5) VALUE ZERO.
008400     03  W-FOUND-SW                   PIC X(1) VALUE 'N'.
008500         88  W-FOUND                      VALUE 'Y'.
008600     03  W-NAME-LEN                   PIC 9(2) COMP VALUE ZERO.
008700     03  W-SLOT-DIGIT                 PIC X(1) VALUE SPACE.
008710*        HOLDS THE CONTACT NAME WHILE 7600-BUILD-CONTACT-NAME
008720*        DECIDES WHETHER IT ALREADY ENDS IN THE SLOT DIGIT, THEN
008730*        DOUBLES AS THE SHORT-NAME SCRATCH FOR 7500-TRUNCATE-NAME.
008800     03  W-TRIM-NAME                  PIC X(16) VALUE SPACE.
008825     03  W-TRIM-NAME-R REDEFINES W-TRIM-NAME.
008850         05  W-TRIM-NAME-BASE         PIC X(14).
008875         05  W-TRIM-NAME-SLOT         PIC X(2).
008900     03  W-MEM-SUB                    PIC 9(3) COMP VALUE ZERO.
009000     03  W-MEM-CAP                    PIC 9(3) COMP VALUE ZERO.
009100     03  W-OUT-POS                    PIC 9(4) COMP VALUE ZERO.
009150     03  W-SEQNO-EDIT                 PIC 9(6) VALUE ZERO.
009200     03  FILLER                       PIC X(6).
009300*
009400 LINKAGE SECTION.
009410*        CHANNEL TABLE - SOURCE FOR 7000-BUILD-CHANNEL-LINE.
009500 COPY K78WCH.
009510*        FINAL CONTACT LIST - SOURCE FOR 7100-BUILD-TALKGROUP-LINE.
009600 COPY K78WCN.
009610*        ZONE TABLE - SOURCE FOR 7200-BUILD-ZONE-LINE.
009700 COPY K78WZN.
009710*        SCAN LIST TABLE - SOURCE FOR 7300-BUILD-SCANLIST-LINE.
009800 COPY K78WSC.
009810*        OUTPUT-LINE STAGING AREA THIS PROGRAM FILLS IN AND THE
009820*        DRIVER WRITES - INCLUDES K78-OUT-REQUEST-AREA (ROW TYPE
009830*        AND TABLE SUBSCRIPT) AND THE FOUR STAGED LINE LAYOUTS.
009900 COPY K78MOL.
009910*        RESULT/DIAGNOSTIC AREA RETURNED TO THE DRIVER.
010000 COPY K78MCR.
010100*
010200 PROCEDURE DIVISION USING K78-CHANNEL-AREA
010300                          K78-OUTCONTACT-AREA
010400                          K78-ZONE-AREA
010500                          K78-SCANLIST-AREA
010600                          K78-OUT-REQUEST-AREA
010700                          K78-OUT-CHANNEL-LINE
010800                          K78-OUT-TALKGROUP-LINE
010900                          K78-OUT-ZONE-LINE
011000                          K78-OUT-SCANLIST-LINE
011100                          K78-RESULT-AREA.
011200*
011300 BEGIN.
011310*        ONE CALL BUILDS EXACTLY ONE OUTPUT LINE (OR RESETS THE
011320*        DEDUP TABLE) AND RETURNS - THE DRIVER DECIDES HOW MANY
011330*        TIMES TO CALL AND IN WHAT ORDER, THIS PROGRAM HAS NO
011340*        MEMORY OF THAT ORDER EXCEPT THE DMR-ID DEDUP TABLE.
011400     MOVE ZERO                        TO K78-RESULT.
011500     MOVE SPACE                       TO K78-DESCRIPTION
011600                                          K78-POSITION.
011700     IF K78-OUT-ROW-RESET
011800        PERFORM 7050-RESET-DEDUP THRU 7050-EXIT
011900        GOBACK
012000     END-IF.
012100     IF K78-OUT-ROW-CHANNEL
012200        PERFORM 7000-BUILD-CHANNEL-LINE THRU 7000-EXIT
012300        GOBACK
012400     END-IF.
012500     IF K78-OUT-ROW-TALKGROUP
012600        PERFORM 7100-BUILD-TALKGROUP-LINE THRU 7100-EXIT
012700        GOBACK
012800     END-IF.
012900     IF K78-OUT-ROW-ZONE
013000        PERFORM 7200-BUILD-ZONE-LINE THRU 7200-EXIT
013100        GOBACK
013200     END-IF.
013300     IF K78-OUT-ROW-SCANLIST
013400        PERFORM 7300-BUILD-SCANLIST-LINE THRU 7300-EXIT
013500        GOBACK
013600     END-IF.
013700     GOBACK.
013800*
013900*-----------------------------------------------------------------
014000* 7050-RESET-DEDUP  -  CLEARS THE DMR ID DEDUP TABLE.  CALLED BY
014100* THE DRIVER ONCE BEFORE THE TALKGROUP-LINE LOOP OF EACH RADIO
014200* PASS (#K78-0133).
014300*-----------------------------------------------------------------
014400 7050-RESET-DEDUP.
014500     MOVE ZERO                        TO W-SEEN-ID-TOT.
014600 7050-EXIT.
014700     EXIT.
014800*
014900*-----------------------------------------------------------------
015000* 7000-BUILD-CHANNEL-LINE  -  FORMATS ONE ROW OF THE ANYTONE
015100* CHANNEL FILE FROM K78-CHANNEL(K78-OUT-SUB).
015200*-----------------------------------------------------------------
015300 7000-BUILD-CHANNEL-LINE.
015310*        CLEAR THE WHOLE STAGED LINE FIRST SO A COLUMN NEITHER
015320*        BRANCH BELOW TOUCHES (ANALOG-ONLY VS DIGITAL-ONLY FIELDS)
015330*        COMES OUT BLANK, NOT LEFT OVER FROM THE PRIOR CALL.
015400     MOVE SPACE                       TO K78-OUT-CHANNEL-LINE.
015450     MOVE K78-OUT-SEQNO               TO W-SEQNO-EDIT.
015500     MOVE W-SEQNO-EDIT                TO OCL-NO.
015600     PERFORM 7500-TRUNCATE-NAME THRU 7500-EXIT.
015700     MOVE W-TRIM-NAME                 TO OCL-NAME.
015800*
015900     PERFORM 7400-FORMAT-FREQUENCY THRU 7400-EXIT.
016000     MOVE W-FREQ-EDIT                 TO OCL-RX-FREQ.
016100     COMPUTE W-TX-FREQ = K78-CH-RX-FREQ(K78-OUT-SUB)
016120                        + K78-CH-OFFSET(K78-OUT-SUB).
016200     MOVE W-TX-FREQ                   TO W-FREQ-EDIT.
016300     MOVE W-FREQ-EDIT                 TO OCL-TX-FREQ.
016400*
016410*        THESE SIX COLUMNS APPLY TO EVERY CHANNEL TYPE AND ARE SET
016420*        TO THEIR ANALOG DEFAULT HERE; THE DIGITAL BRANCH BELOW
016430*        OVERWRITES THE ONES THAT DIFFER FOR A DIGITAL CHANNEL.
016500     MOVE CC-NONE                     TO OCL-RADIOID-NAME.
016600     MOVE 'Off'                       TO OCL-CTCSS-DECODE.
016700     MOVE 'Off'                       TO OCL-CTCSS-ENCODE.
016800     MOVE SPACE                       TO OCL-APRS-RX OCL-APRS-PTT-MODE
016900                                        OCL-APRS-RPT-TYPE
016950                                        OCL-APRS-RPT-CHAN
017000                                        OCL-APRS-MUTE OCL-APRS-TX-PATH.
017100*
017110*        ANALOG CHANNELS LEAVE THE CONTACT/TALKGROUP COLUMNS AT
017120*        THEIR "NONE"/BLANK DEFAULT; DIGITAL CHANNELS FILL THEM
017130*        FROM THE TALKGROUP THE CHANNEL WAS ASSIGNED BACK IN K78D002
017140*        OR K78I001.
017200     IF K78-CH-IS-ANALOG(K78-OUT-SUB)
017300        MOVE 'A-Analog'               TO OCL-CHAN-TYPE
017400        MOVE CC-CARRIER               TO OCL-SQUELCH
017500        MOVE CC-NONE                  TO OCL-CONTACT-NAME
017600        MOVE SPACE                    TO OCL-CONTACT-CALLTYPE
017700        MOVE SPACE                    TO OCL-CONTACT-ID
017800        MOVE '00'                     TO OCL-COLOR-CODE
017900        MOVE '1'                      TO OCL-SLOT
018000        MOVE CC-NONE                  TO OCL-RXGROUP-NAME
018100        IF K78-CH-BANDWIDTH(K78-OUT-SUB) EQUAL CC-BW-NARROW
018200           MOVE CC-BW-NARROW-TEXT     TO OCL-BANDWIDTH
018300        ELSE
018400           MOVE CC-BW-WIDE-TEXT       TO OCL-BANDWIDTH
018500        END-IF
018600        IF K78-CH-TONE-DECODE(K78-OUT-SUB) NOT EQUAL SPACE
018700           MOVE K78-CH-TONE-DECODE(K78-OUT-SUB) TO OCL-CTCSS-DECODE
018800        END-IF
018900        IF K78-CH-TONE-ENCODE(K78-OUT-SUB) NOT EQUAL SPACE
019000           MOVE K78-CH-TONE-ENCODE(K78-OUT-SUB) TO OCL-CTCSS-ENCODE
019100        END-IF
019200        MOVE K78-CH-APRS-RX(K78-OUT-SUB)       TO OCL-APRS-RX
019300        MOVE K78-CH-APRS-PTT-MODE(K78-OUT-SUB) TO OCL-APRS-PTT-MODE
019400        MOVE K78-CH-APRS-RPT-TYPE(K78-OUT-SUB) TO OCL-APRS-RPT-TYPE
019500        MOVE K78-CH-APRS-RPT-CHAN(K78-OUT-SUB) TO OCL-APRS-RPT-CHAN
019600        MOVE K78-CH-APRS-MUTE(K78-OUT-SUB)     TO OCL-APRS-MUTE
019700        MOVE K78-CH-APRS-TX-PATH(K78-OUT-SUB)  TO OCL-APRS-TX-PATH
019800     ELSE
019900        MOVE 'D-Digital'              TO OCL-CHAN-TYPE
020000        MOVE CC-COLOR-CODE-TEXT       TO OCL-SQUELCH
020100        MOVE CC-BW-NARROW-TEXT        TO OCL-BANDWIDTH
020200        MOVE K78-CH-COLOR-CODE(K78-OUT-SUB) TO OCL-COLOR-CODE
020300        MOVE K78-CH-TG-TIMESLOT(K78-OUT-SUB) TO OCL-SLOT
020400        IF K78-CH-TG-KIND(K78-OUT-SUB) EQUAL 'Private'
020500           MOVE CC-PRIVATE-CALL       TO OCL-CONTACT-CALLTYPE
020600        ELSE
020700           MOVE CC-GROUP-CALL         TO OCL-CONTACT-CALLTYPE
020800        END-IF
020900        MOVE K78-CH-TG-DMRID(K78-OUT-SUB)   TO OCL-CONTACT-ID
021000        PERFORM 7600-BUILD-CONTACT-NAME THRU 7600-EXIT
021100        IF K78-CH-GROUPLIST-NAME(K78-OUT-SUB) EQUAL SPACE
021200           MOVE CC-NONE               TO OCL-RXGROUP-NAME
021300        ELSE
021400           MOVE K78-CH-GROUPLIST-NAME(K78-OUT-SUB) TO OCL-RXGROUP-NAME
021500        END-IF
021600     END-IF.
021700*
021710*        POWER AND SCAN LIST NAME ARE THE SAME ON EVERY CHANNEL
021720*        TYPE, SO THEY ARE SET ONCE HERE RATHER THAN IN BOTH
021730*        BRANCHES ABOVE.
021800     MOVE K78-CH-POWER(K78-OUT-SUB)   TO OCL-POWER.
021900     MOVE K78-CH-SCANLIST-NAME(K78-OUT-SUB)(1:16) TO OCL-SCANLIST-NAME.
022000*
022010*        SIMPLEX (NO OFFSET) MEANS DMR MODE "0" AND ALWAYS-ON
022020*        TX PERMIT; A REPEATER PAIR MEANS MODE "1" AND THE
022030*        SAME-COLOR-CODE TX PERMIT RULE.
022100     IF K78-CH-OFFSET(K78-OUT-SUB) EQUAL ZERO
022200        MOVE '0'                      TO OCL-DMR-MODE
022300        MOVE CC-ALWAYS                TO OCL-TX-PERMIT
022400     ELSE
022500        MOVE '1'                      TO OCL-DMR-MODE
022600        MOVE CC-SAME-COLOR-CODE       TO OCL-TX-PERMIT
022700     END-IF.
022800*
022900     IF K78-CH-IS-RX-ONLY(K78-OUT-SUB)
023000        MOVE 'On'                     TO OCL-PTT-PROHIBIT
023100     ELSE
023200        MOVE 'Off'                    TO OCL-PTT-PROHIBIT
023300     END-IF.
023400 7000-EXIT.
023500     EXIT.
023600*
023700*-----------------------------------------------------------------
023800* 7600-BUILD-CONTACT-NAME  -  A DIGITAL CHANNEL'S CONTACT NAME IS
023900* "<NAME> <SLOT>" UNLESS THE NAME ALREADY ENDS WITH THE SLOT DIGIT
024000* AND DOES NOT START WITH "TAC" - A TAC NAME ALWAYS GETS THE
024100* SUFFIX (#K78-0134).
024200*-----------------------------------------------------------------
024300 7600-BUILD-CONTACT-NAME.
024310*        TRAILING-SPACE-AWARE LENGTH, NOT FUNCTION LENGTH OF THE
024320*        WHOLE FIELD - A SHORT TALKGROUP NAME MUST NOT BE TESTED OR
024330*        SUFFIXED AGAINST 16 BYTES OF TRAILING BLANKS.
024400     MOVE K78-CH-TG-NAME(K78-OUT-SUB) TO W-TRIM-NAME.
024500     MOVE ZERO                        TO W-NAME-LEN.
024600     INSPECT W-TRIM-NAME TALLYING W-NAME-LEN FOR CHARACTERS
024700         BEFORE INITIAL SPACE.
024800     IF W-NAME-LEN EQUAL ZERO
024900        MOVE 16                       TO W-NAME-LEN
025000     END-IF.
025100     MOVE K78-CH-TG-TIMESLOT(K78-OUT-SUB) TO W-SLOT-DIGIT.
025200*
025210*        TAC CHANNELS ALWAYS GET THE SUFFIX EVEN IF THE NAME
025220*        HAPPENS TO ALREADY END IN THE SLOT DIGIT - THE COORDINATOR
025230*        WANTS EVERY TAC CONTACT NAME VISIBLY SLOT-TAGGED (#K78-0134).
025300     IF W-TRIM-NAME(W-NAME-LEN:1) EQUAL W-SLOT-DIGIT
025400        AND W-TRIM-NAME(1:3) NOT EQUAL CC-TAC-PREFIX
025500        MOVE W-TRIM-NAME              TO OCL-CONTACT-NAME
025600     ELSE
025700        IF W-NAME-LEN > 14
025800           MOVE 14                    TO W-NAME-LEN
025900        END-IF
026000        MOVE SPACE                    TO OCL-CONTACT-NAME
026100        STRING W-TRIM-NAME(1:W-NAME-LEN) DELIMITED BY SIZE
026200               ' '                    DELIMITED BY SIZE
026300               W-SLOT-DIGIT           DELIMITED BY SIZE
026400          INTO OCL-CONTACT-NAME
026500     END-IF.
026600 7600-EXIT.
026700     EXIT.
026800*
026900*-----------------------------------------------------------------
027000* 7100-BUILD-TALKGROUP-LINE  -  FORMATS ONE ROW OF THE ANYTONE
027100* TALKGROUP FILE FROM K78-OC-CONTACT(K78-OUT-SUB).  SKIPS (NEGATIVE
027200* K78-RESULT) IF THE DMR ID WAS ALREADY WRITTEN THIS RADIO PASS
027300* (#K78-0102).
027400*-----------------------------------------------------------------
027500 7100-BUILD-TALKGROUP-LINE.
027600     PERFORM 7150-ID-ALREADY-SEEN THRU 7150-EXIT.
027700     IF W-FOUND
027800        MOVE -1                       TO K78-RESULT
027900        MOVE 'DUPLICATE DMR ID SKIPPED ON OUTPUT' TO K78-DESCRIPTION
028000        GO TO 7100-EXIT
028100     END-IF.
028200     ADD 1                            TO W-SEEN-ID-TOT.
028300     SET W-SEEN-IX                    TO W-SEEN-ID-TOT.
028400     MOVE K78-OC-DMRID(K78-OUT-SUB)   TO W-SEEN-ID-ENTRY(W-SEEN-IX).
028500*
028600     MOVE SPACE                       TO K78-OUT-TALKGROUP-LINE.
028650     MOVE K78-OUT-SEQNO               TO W-SEQNO-EDIT.
028700     MOVE W-SEQNO-EDIT                TO OTL-NO.
028800     MOVE K78-OC-DMRID(K78-OUT-SUB)   TO OTL-DMRID.
028900     MOVE K78-OC-NAME(K78-OUT-SUB)    TO OTL-NAME.
029000     MOVE CC-NONE                     TO OTL-CALLALERT.
029100     IF K78-OC-KIND(K78-OUT-SUB) EQUAL 'Private'
029200        MOVE CC-PRIVATE-CALL          TO OTL-CALLTYPE
029300     ELSE
029400        MOVE CC-GROUP-CALL            TO OTL-CALLTYPE
029500     END-IF.
029600 7100-EXIT.
029700     EXIT.
029800*
029900 7150-ID-ALREADY-SEEN.
030000     MOVE 'N'                         TO W-FOUND-SW.
030100     SET W-SEEN-IX                    TO 1.
030200 7155-SEARCH-LOOP.
030300     IF W-SEEN-IX > W-SEEN-ID-TOT
030400        GO TO 7150-EXIT
030500     END-IF.
030600     IF W-SEEN-ID-ENTRY(W-SEEN-IX) EQUAL K78-OC-DMRID(K78-OUT-SUB)
030700        MOVE 'Y'                      TO W-FOUND-SW
030800        GO TO 7150-EXIT
030900     END-IF.
031000     SET W-SEEN-IX                    UP BY 1.
031100     GO TO 7155-SEARCH-LOOP.
031200 7150-EXIT.
031300     EXIT.
031400*
031500*-----------------------------------------------------------------
031600* 7200-BUILD-ZONE-LINE  -  FORMATS ONE ROW OF THE ANYTONE ZONE
031700* FILE FROM K78-ZONE(K78-OUT-SUB).  BOTH THE A AND B CHANNEL ARE
031800* THE FIRST MEMBER - THE RADIO HAS NO SEPARATE A/B MEMBER LIST
031900* HERE (SEE K78WZN HEADER).
032000*-----------------------------------------------------------------
032100 7200-BUILD-ZONE-LINE.
032200     MOVE SPACE                       TO K78-OUT-ZONE-LINE.
032250     MOVE K78-OUT-SEQNO               TO W-SEQNO-EDIT.
032300     MOVE W-SEQNO-EDIT                TO OZL-NO.
032400     MOVE K78-ZN-NAME(K78-OUT-SUB)(1:16) TO OZL-NAME.
032500     MOVE SPACE                       TO OZL-MEMBERS.
032600     MOVE SPACE                       TO OZL-A-CHANNEL OZL-B-CHANNEL.
032700     IF K78-ZN-MEMBER-TOT(K78-OUT-SUB) > ZERO
032800        MOVE K78-ZN-MEMBER(K78-OUT-SUB 1) TO OZL-A-CHANNEL
032900        MOVE K78-ZN-MEMBER(K78-OUT-SUB 1) TO OZL-B-CHANNEL
033000     END-IF.
033100     MOVE ZERO                        TO W-OUT-POS.
033200     SET W-MEM-SUB                    TO 1.
033300 7210-MEMBER-LOOP.
033400     IF W-MEM-SUB > K78-ZN-MEMBER-TOT(K78-OUT-SUB)
033500        GO TO 7200-EXIT
033600     END-IF.
033700     IF W-OUT-POS > ZERO
033800        ADD 1                         TO W-OUT-POS
033900        MOVE CC-PIPE                  TO OZL-MEMBERS(W-OUT-POS:1)
034000     END-IF.
034100     MOVE K78-ZN-MEMBER(K78-OUT-SUB W-MEM-SUB)
034200       TO OZL-MEMBERS(W-OUT-POS + 1:16).
034300     ADD 16                           TO W-OUT-POS.
034400     SET W-MEM-SUB                    UP BY 1.
034500     GO TO 7210-MEMBER-LOOP.
034600 7200-EXIT.
034700     EXIT.
034800*
034900*-----------------------------------------------------------------
035000* 7300-BUILD-SCANLIST-LINE  -  FORMATS ONE ROW OF THE ANYTONE SCAN
035100* LIST FILE FROM K78-SCANLIST(K78-OUT-SUB).  THE INTERNAL MEMBER
035200* TABLE IS UNCAPPED (K78WSC); THE 50-CHANNEL ANYTONE LIMIT IS
035300* APPLIED HERE, AT OUTPUT TIME ONLY (#K78-0065).
035400*-----------------------------------------------------------------
035500 7300-BUILD-SCANLIST-LINE.
035600     MOVE SPACE                       TO K78-OUT-SCANLIST-LINE.
035650     MOVE K78-OUT-SEQNO               TO W-SEQNO-EDIT.
035700     MOVE W-SEQNO-EDIT                TO OSL-NO.
035800     MOVE K78-SL-NAME(K78-OUT-SUB)(1:16) TO OSL-NAME.
035900     MOVE SPACE                       TO OSL-MEMBERS.
036000     MOVE 'Off'                       TO OSL-SCAN-MODE.
036100     MOVE 'Off'                       TO OSL-PRI1.
036200     MOVE 'Off'                       TO OSL-PRI2.
036300     MOVE 'Selected'                  TO OSL-REVERT.
036400     MOVE '0.5'                       TO OSL-LOOKBACK1.
036500     MOVE '0.5'                       TO OSL-LOOKBACK2.
036600     MOVE '0.1'                       TO OSL-DROPOUT.
036700     MOVE '0.1'                       TO OSL-DWELL.
036800*
036900     MOVE K78-SL-MEMBER-TOT(K78-OUT-SUB) TO W-MEM-CAP.
037000     IF W-MEM-CAP > CC-SCAN-MEMBER-MAX
037100        MOVE CC-SCAN-MEMBER-MAX       TO W-MEM-CAP
037200     END-IF.
037300     MOVE ZERO                        TO W-OUT-POS.
037400     SET W-MEM-SUB                    TO 1.
037500 7310-MEMBER-LOOP.
037600     IF W-MEM-SUB > W-MEM-CAP
037700        GO TO 7300-EXIT
037800     END-IF.
037900     IF W-OUT-POS > ZERO
038000        ADD 1                         TO W-OUT-POS
038100        MOVE CC-PIPE                  TO OSL-MEMBERS(W-OUT-POS:1)
038200     END-IF.
038300     MOVE K78-SL-MEMBER(K78-OUT-SUB W-MEM-SUB)
038400       TO OSL-MEMBERS(W-OUT-POS + 1:16).
038500     ADD 16                           TO W-OUT-POS.
038600     SET W-MEM-SUB                    UP BY 1.
038700     GO TO 7310-MEMBER-LOOP.
038800 7300-EXIT.
038900     EXIT.
039000*
039100*-----------------------------------------------------------------
039200* 7400-FORMAT-FREQUENCY  -  EDITS K78-CH-RX-FREQ(K78-OUT-SUB) TO
039300* NINE BYTES OF TEXT, EXACTLY FIVE DECIMAL PLACES (ANYTONE-WRITER
039400* RULE).  ZERO-SUPPRESSION IS OFF - THE FIELD IS STORED 9(3)V9(5)
039500* WITH LEADING ZEROS, SO THE PRINTED TEXT CARRIES THEM TOO.
039600*-----------------------------------------------------------------
039700 7400-FORMAT-FREQUENCY.
039800     MOVE K78-CH-RX-FREQ(K78-OUT-SUB) TO W-FREQ-EDIT.
039900 7400-EXIT.
040000     EXIT.
040100*
040200*-----------------------------------------------------------------
040300* 7500-TRUNCATE-NAME  -  EVERY OUTPUT NAME IS CAPPED AT 16 BYTES;
040400* THE SHORT-NAME IS ALREADY DEDUPED AND AT MOST 16 BYTES, SO THIS
040500* IS A SAFETY TRUNCATION ONLY.
040600*-----------------------------------------------------------------
040700 7500-TRUNCATE-NAME.
040800     MOVE K78-CH-SHORT-NAME(K78-OUT-SUB) TO W-TRIM-NAME.
040900 7500-EXIT.
041000     EXIT.
