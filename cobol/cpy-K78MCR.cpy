000100*-----------------------------------------------------------------
000200* K78MCR  -  RESULT / RETURN LINKAGE COPYBOOK
000300* RETURNED BY EVERY K78D-nnn AND K78I-nnn MEMBER.  ZERO MEANS THE
000400* CALL RAN CLEAN; A NEGATIVE NUMBER MARKS THE INPUT RECORD AS
000500* SKIPPED WITH A WARNING (PROCESSING CONTINUES); A POSITIVE
000600* NUMBER IS A FATAL RUN CONDITION THE DRIVER MUST ABORT ON.
000700*-----------------------------------------------------------------
000800*  1992-03-11 RAH  #K78-0005  ORIGINAL COPYBOOK.
000900*  1995-01-17 RAH  #K78-0052  ADDED K78-POSITION FOR BETTER
001000*                             SKIPPED-RECORD MESSAGES.
001100*  1999-01-08 DPM  #K78-0112  Y2K REVIEW - NO DATE FIELDS PRESENT,
001200*                             NO CHANGE REQUIRED.
001300*-----------------------------------------------------------------
001400 01  K78-RESULT-AREA.
001500     03  K78-RESULT                   PIC S9(4) COMP VALUE ZERO.
001600         88  K78-RESULT-OK                 VALUE ZERO.
001700         88  K78-RESULT-SKIPPED            VALUE -1 THRU -99.
001800         88  K78-RESULT-FATAL              VALUE 1 THRU 99.
001900     03  K78-DESCRIPTION              PIC X(60) VALUE SPACE.
002000     03  K78-POSITION                 PIC X(10) VALUE SPACE.
002050     03  FILLER                       PIC X(6).
