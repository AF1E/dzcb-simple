000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. K78I001.
000400 AUTHOR.     R HUXTABLE.
000500 INSTALLATION. REGIONAL AMATEUR RADIO COORDINATING COUNCIL.
000600 DATE-WRITTEN. 05/06/1992.
000700 DATE-COMPILED.
000800 SECURITY.   UNCLASSIFIED - NO RESTRICTIONS.
000900*-----------------------------------------------------------------
001000* K78I001
001100* **++ ASSEMBLES THE FINISHED CODEPLUG FROM THE TABLES BUILT BY THE
001200*      FOUR DEBLOCK PROGRAMS.  ORDERS THE ZONES, EXPANDS EACH
001300*      DIGITAL-REPEATERS TEMPLATE INTO ONE CHANNEL PER STATIC
001400*      TALKGROUP, DEDUPLICATES CHANNEL SHORT NAMES ACROSS THE WHOLE
001500*      RUN, BUILDS THE ZONE AND SCAN LIST MEMBER LISTS, AND
001600*      COLLECTS/SORTS THE FINAL CONTACT LIST.  CALLED ONCE BY THE
001700*      DRIVER K78B000 AFTER ALL INPUT FILES HAVE BEEN READ.
001800*-----------------------------------------------------------------
001900* CHANGE LOG
002000*-----------------------------------------------------------------
002100*  1992-05-06 RAH  #K78-0005  ORIGINAL PROGRAM - SINGLE ZONE ORDER
002200*                             (FILE ORDER ONLY), NO DEDUP.
002300*  1993-09-30 RAH  #K78-0026  ADDED DIGITAL-REPEATERS EXPANSION AND
002400*                             GROUP LIST NAMING TO MATCH K78D004.
002500*  1994-03-14 RAH  #K78-0035  ADDED SHORT-NAME DEDUP PASS - THE CPS
002600*                             IMPORT WAS SILENTLY DROPPING THE
002700*                             SECOND OF TWO CHANNELS WITH THE SAME
002800*                             16-BYTE NAME.
002900*  1995-11-02 TKB  #K78-0062  ADDED "ALPHA" ZONE MERGE/SORT MODE AND
003000*                             THE "REPEATERS-FIRST"/"ANALOG-FIRST"
003100*                             ORDER MODES PER THE COORDINATOR'S
003200*                             REQUEST TO MATCH THE OLD PC TOOL.
003300*  1997-08-11 TKB  #K78-0089  CONTACT COLLECTION NOW DEDUPES ON THE
003400*                             FULL NAME/ID/KIND/SLOT QUADRUPLE, NOT
003500*                             NAME ALONE - TWO SLOTS OF THE SAME
003600*                             TALKGROUP ARE DISTINCT CONTACTS.
003700*  1998-10-05 DPM  #K78-0108  Y2K REVIEW - NO DATE FIELDS IN THIS
003800*                             PROGRAM, NO CHANGE REQUIRED.
003900*  2002-01-14 LMS  #K78-0138  FINAL CONTACT LIST MOVED TO ITS OWN
004000*                             COPYBOOK (K78WCN) SO THE DICTIONARY
004100*                             BUILT BY K78D001 IS NEVER OVERWRITTEN.
004150*  2004-07-19 WLR  #K78-0141  5410-TRY-CANDIDATE WAS ALWAYS
004160*                             BUILDING A 13-BYTE BASE PLUS A
004170*                             ZERO-PADDED 2-DIGIT SUFFIX EVEN FOR
004180*                             A SINGLE-DIGIT DEDUP KEY, COSTING A
004190*                             BYTE OF THE REAL NAME AND SHOWING
004195*                             " 01" INSTEAD OF " 1".  NEW PARAGRAPH
004196*                             5420-BUILD-SUFFIXED-NAME NOW PICKS
004197*                             THE K78WCH BASE/SUFFIX WIDTH THAT
004198*                             MATCHES THE DEDUP KEY'S DIGIT COUNT.
004199*  2005-02-22 LMS  #K78-0146  REVIEWED THE ZONE-ORDER AND DEDUP
004205*                             PARAGRAPHS AGAINST THE COORDINATOR'S
004210*                             LATEST NAMING GUIDE - NO LOGIC CHANGE,
004215*                             ADDED PARAGRAPH-LEVEL NOTES SO THE
004220*                             NEXT PERSON TOUCHING THIS PROGRAM DOES
004225*                             NOT HAVE TO RE-DERIVE THE ZONE-ORIGIN
004230*                             AND GROUP-LIST-NAMING RULES FROM
004235*                             SCRATCH.
004290*-----------------------------------------------------------------
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.    IBM-370.
004600 OBJECT-COMPUTER.    IBM-370.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS NUMVAL-VALID IS '0' THRU '9', SPACE.
005000*
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300**
005400 DATA DIVISION.
005500**
005600 FILE SECTION.
005700**
005800 WORKING-STORAGE SECTION.
005900*
005910*-----------------------------------------------------------------
005920* WK-LITERALS  -  GROUP LIST NAMING SUFFIX AND THE TWO ZONE-ORIGIN
005930* TAGS USED TO REMEMBER WHETHER A ZONE CAME FROM THE PLAIN-CHANNEL
005940* SIDE OR FROM THE DIGITAL-REPEATERS TEMPLATES (#K78-0026) SO THE
005950* "REPEATERS-FIRST"/"ANALOG-FIRST" ORDER MODES CAN TELL THEM APART
005960* WITHOUT RESCANNING THE WHOLE TABLE.
005970*-----------------------------------------------------------------
006000 01  WK-LITERALS.
006100     03  CC-TGS-SUFFIX                PIC X(4) VALUE ' TGS'.
006200     03  CC-ZONE-ORIGIN-OTHER         PIC X(1) VALUE 'O'.
006300     03  CC-ZONE-ORIGIN-REPEATER      PIC X(1) VALUE 'R'.
006350     03  FILLER                       PIC X(6).
006400*
006410*-----------------------------------------------------------------
006420* LS-ZONE-BUILD  -  SCRATCH TABLES HOLDING THE DISTINCT ZONE NAMES
006430* SEEN ON EACH SIDE BEFORE THEY ARE MERGED INTO K78-ZONE-AREA BY
006440* 5030/5040 BELOW.  KEPT SEPARATE FROM K78-ZONE-AREA ITSELF SO THE
006450* "WHICH SIDE FIRST" DECISION (#K78-0062) CAN BE MADE AFTER BOTH
006460* SIDES ARE FULLY COLLECTED RATHER THAN AS CHANNELS ARE READ.
006470*-----------------------------------------------------------------
006500 01  LS-ZONE-BUILD.
006600     03  W-OTHR-ZONE-TOT              PIC 9(4) COMP VALUE ZERO.
006700     03  W-OTHR-ZONE-TB.
006800         05  W-OTHR-ZONE-ENTRY OCCURS 1000 TIMES
006900                             INDEXED BY W-OTHR-IX.
007000             07  W-OTHR-ZONE-NAME     PIC X(32).
007100             07  W-OTHR-ZONE-CODE     PIC X(5).
007200     03  W-RPTR-ZONE-TOT              PIC 9(3) COMP VALUE ZERO.
007300     03  W-RPTR-ZONE-TB.
007400         05  W-RPTR-ZONE-ENTRY OCCURS 500 TIMES
007500                             INDEXED BY W-RPTR-IX.
007600             07  W-RPTR-ZONE-NAME     PIC X(32).
007700             07  W-RPTR-ZONE-CODE     PIC X(5).
007750     03  FILLER                       PIC X(5).
007800*
007810*-----------------------------------------------------------------
007820* LS-WORK  -  GENERAL SCRATCH AREA SHARED BY ALL OF THE 5000-SERIES
007830* PARAGRAPHS.  ONE COPY IS ENOUGH SINCE THIS PROGRAM NEVER RECURSES
007840* AND EACH PARAGRAPH FINISHES WITH ITS OWN FIELDS BEFORE THE NEXT
007850* ONE RUNS.
007860*-----------------------------------------------------------------
007900 01  LS-WORK.
008000     03  W-FOUND-SW                   PIC X(1) VALUE 'N'.
008100         88  W-FOUND                      VALUE 'Y'.
008200     03  W-MATCH-IX                   PIC 9(4) COMP VALUE ZERO.
008300     03  W-SCAN-IX                    PIC 9(4) COMP VALUE ZERO.
008310*        HOLDS THE FOUND TALKGROUP'S SUBSCRIPT SO 5125-APPEND-
008320*        CHANNEL CAN PICK UP ITS NAME/ID/KIND AFTER THE SEARCH.
008400     03  W-TG-FOUND-IX                PIC 9(4) COMP VALUE ZERO.
008500     03  W-GL-NAME                    PIC X(16) VALUE SPACE.
008600     03  W-GL-CODE                    PIC X(5)  VALUE SPACE.
008700     03  W-RP-TG-IX-SAVE              PIC 9(3)  COMP VALUE ZERO.
008710*        COUNTS HOW MANY " K" SUFFIXES HAVE BEEN TRIED FOR THE
008720*        CURRENT DUPLICATE CHANNEL NAME (#K78-0035).
008800     03  W-DEDUP-KEY                  PIC 9(3)  COMP VALUE ZERO.
008810*        THREE-WAY SWAP HOLDING AREA FOR 5045-SORT-ZONES-ALPHA -
008820*        ONE ROW'S WORTH OF NAME/CODE/ORIGIN, NOTHING MORE.
008900     03  W-ZN-SWAP-NAME               PIC X(32) VALUE SPACE.
009000     03  W-ZN-SWAP-CODE               PIC X(5)  VALUE SPACE.
009100     03  W-ZN-SWAP-ORIGIN             PIC X(1)  VALUE SPACE.
009200     03  W-SORT-AGAIN-SW              PIC X(1)  VALUE 'N'.
009300         88  W-SORT-AGAIN                 VALUE 'Y'.
009310*        SWAP HOLDING AREA FOR 5700-SORT-CONTACTS, SAME IDEA AS
009320*        W-ZN-SWAP-NAME ABOVE BUT SIZED FOR A CONTACT ROW.
009400     03  W-SWAP-OC-NAME               PIC X(16) VALUE SPACE.
009500     03  W-SWAP-OC-DMRID               PIC 9(8)  VALUE ZERO.
009600     03  W-SWAP-OC-KIND               PIC X(7)  VALUE SPACE.
009700     03  W-SWAP-OC-TIMESLOT           PIC 9(1)  VALUE ZERO.
009750     03  FILLER                       PIC X(6).
009800*
009900 LINKAGE SECTION.
009910*        FINISHED CHANNEL TABLE - READ AND WRITTEN HERE, ALSO
009920*        PASSED BACK TO K78B000 FOR THE FINAL CP2000 EXPORT.
010000 COPY K78WCH.
010010*        DIGITAL-REPEATERS TEMPLATES BUILT BY K78D004 - READ-ONLY
010020*        SOURCE FOR THE 5100-SERIES EXPANSION BELOW.
010100 COPY K78WRP.
010110*        STATIC-TALKGROUP CONTACT DICTIONARY BUILT BY K78D001 -
010120*        LOOKUP SOURCE FOR 5120-LOOKUP-AND-APPEND; MUST BE LOADED
010130*        BEFORE K78B000 CALLS THIS PROGRAM.
010200 COPY K78WTG.
010210*        FINAL DEDUPLICATED CONTACT LIST THIS PROGRAM BUILDS -
010220*        KEPT SEPARATE FROM K78WTG SINCE #K78-0138 SO THE DICTIONARY
010230*        ITSELF IS NEVER OVERWRITTEN.
010300 COPY K78WCN.
010310*        OUTPUT ZONE TABLE THIS PROGRAM BUILDS IN 5000-ORDER-ZONES.
010400 COPY K78WZN.
010410*        OUTPUT SCAN LIST TABLE, ONE ENTRY PER ZONE (5500).
010500 COPY K78WSC.
010510*        RUN-CONTROL CARD - ONLY K78-SORT-MODE IS CONSULTED HERE.
010600 COPY K78MCP.
010610*        RESULT/DIAGNOSTIC AREA RETURNED TO THE DRIVER.
010700 COPY K78MCR.
010800*
010900 PROCEDURE DIVISION USING K78-CHANNEL-AREA
011000                          K78-REPEATER-AREA
011100                          K78-CONTACT-AREA
011200                          K78-OUTCONTACT-AREA
011300                          K78-ZONE-AREA
011400                          K78-SCANLIST-AREA
011500                          K78-RUN-PARMS
011600                          K78-RESULT-AREA.
011610*-----------------------------------------------------------------
011620* EVERY TABLE NAMED ABOVE EXCEPT K78-ZONE-AREA, K78-SCANLIST-AREA
011630* AND K78-CONTACT-AREA (K78WCN) ARRIVES ALREADY POPULATED BY THE
011640* FOUR DEBLOCK PROGRAMS; THOSE THREE ARE BUILT HERE FROM SCRATCH.
011650*-----------------------------------------------------------------
011700*
011800 BEGIN.
011810*        ASSUME SUCCESS - THIS PROGRAM HAS NO REJECT PATH OF ITS
011820*        OWN (ALL VALIDATION HAPPENED IN THE FOUR DEBLOCK PROGRAMS
011830*        BEFORE K78B000 EVER CALLS HERE), SO K78-RESULT STAYS ZERO
011840*        UNLESS A FUTURE CHANGE ADDS ONE.
011900     MOVE ZERO                        TO K78-RESULT.
012000     MOVE SPACE                       TO K78-DESCRIPTION K78-POSITION.
012100
012110*        STEP 1 - DECIDE THE ZONE ORDER AND NAMES FIRST; EVERYTHING
012120*        BELOW ASSUMES K78-ZONE-AREA IS ALREADY COMPLETE AND NEVER
012130*        APPENDS TO IT AGAIN.
012200     PERFORM 5000-ORDER-ZONES THRU 5000-EXIT.
012300
012310*        STEP 2 - EXPAND EVERY DIGITAL-REPEATERS TEMPLATE ZONE INTO
012320*        ITS STATIC-TALKGROUP CHANNELS (#K78-0026) BEFORE ANY
012330*        DEDUP OR MEMBER-LIST WORK RUNS, SINCE BOTH DEPEND ON THE
012340*        FINAL CHANNEL COUNT.
012400     SET K78-ZONE-IX                  TO 1.
012500 0010-EXPAND-LOOP.
012600     IF K78-ZONE-IX > K78-ZONE-TOT
012700        GO TO 0020-EXPAND-DONE
012800     END-IF.
012900     PERFORM 5100-EXPAND-REPEATER-ZONE THRU 5100-EXIT.
013000     SET K78-ZONE-IX                  UP BY 1.
013100     GO TO 0010-EXPAND-LOOP.
013200 0020-EXPAND-DONE.
013300
013310*        STEP 3 - SHORT-NAME DEDUP IS GLOBAL, SO IT RUNS ONCE OVER
013320*        THE WHOLE FINISHED CHANNEL TABLE RATHER THAN PER ZONE
013330*        (#K78-0035).
013400     PERFORM 5400-DEDUP-SHORT-NAME THRU 5400-EXIT.
013500
013510*        STEP 4 - NOW THAT SHORT NAMES ARE FINAL, BUILD EACH ZONE'S
013520*        MEMBER LIST AND ITS MATCHING SCAN LIST.
013600     SET K78-ZONE-IX                  TO 1.
013700 0030-MEMBER-LOOP.
013800     IF K78-ZONE-IX > K78-ZONE-TOT
013900        GO TO 0040-MEMBER-DONE
014000     END-IF.
014100     PERFORM 5300-PASSTHROUGH-ZONE THRU 5300-EXIT.
014200     PERFORM 5500-ASSIGN-SCANLIST THRU 5500-EXIT.
014300     SET K78-ZONE-IX                  UP BY 1.
014400     GO TO 0030-MEMBER-LOOP.
014500 0040-MEMBER-DONE.
014600
014610*        STEP 5 - COLLECT AND SORT THE FINAL CONTACT LIST LAST,
014620*        SINCE IT READS EVERY CHANNEL'S TALKGROUP FIELDS WHICH ARE
014630*        NOW ALL PRESENT.
014700     PERFORM 5600-COLLECT-CONTACTS THRU 5600-EXIT.
014800     PERFORM 5700-SORT-CONTACTS THRU 5700-EXIT.
014900
015000     GOBACK.
015100
015200*-----------------------------------------------------------------
015300* 5000-ORDER-ZONES  -  BUILD THE OUTPUT ZONE TABLE IN THE ORDER
015400* CALLED FOR BY K78-SORT-MODE.  MEMBER LISTS ARE FILLED IN LATER;
015500* THIS PARAGRAPH ONLY ESTABLISHES NAME/ORIGIN/POSITION (#K78-0062).
015600*-----------------------------------------------------------------
015700 5000-ORDER-ZONES.
015800     PERFORM 5010-COLLECT-OTHER-NAMES THRU 5010-EXIT.
015900     PERFORM 5020-COLLECT-REPEATER-NAMES THRU 5020-EXIT.
016000
016010*        BOTH NAME LISTS ARE NOW COMPLETE - K78-SORT-MODE PICKS
016020*        WHICH SIDE IS EMITTED INTO K78-ZONE-AREA FIRST (#K78-0062).
016100     IF K78-SORT-REPEATERS-FIRST
016200        PERFORM 5030-EMIT-REPEATER-ZONES THRU 5030-EXIT
016300        PERFORM 5040-EMIT-OTHER-ZONES THRU 5040-EXIT
016400     ELSE
016500        IF K78-SORT-ANALOG-FIRST
016600           PERFORM 5040-EMIT-OTHER-ZONES THRU 5040-EXIT
016700           PERFORM 5030-EMIT-REPEATER-ZONES THRU 5030-EXIT
016800        ELSE
016900           PERFORM 5040-EMIT-OTHER-ZONES THRU 5040-EXIT
017000           PERFORM 5030-EMIT-REPEATER-ZONES THRU 5030-EXIT
017100           PERFORM 5045-SORT-ZONES-ALPHA THRU 5045-EXIT
017200        END-IF
017300     END-IF.
017400 5000-EXIT.
017500     EXIT.
017600
017700*-----------------------------------------------------------------
017800* 5010-COLLECT-OTHER-NAMES  -  DISTINCT ZONE NAMES CARRIED BY THE
017900* ANALOG/DIGITAL-OTHERS CHANNELS ALREADY IN K78-CHANNEL-TB, IN
018000* FIRST-OCCURRENCE (FILE) ORDER.
018100*-----------------------------------------------------------------
018200 5010-COLLECT-OTHER-NAMES.
018210*        SCANS K78-CHANNEL-TB, NOT A SEPARATE ZONE FILE - THE ONLY
018220*        RECORD OF A PLAIN CHANNEL'S ZONE IS THE SCANLIST-NAME
018230*        FIELD ON THE CHANNEL ITSELF.
018300     MOVE ZERO                        TO W-OTHR-ZONE-TOT.
018400     SET W-SCAN-IX                    TO 1.
018500 5011-SCAN-LOOP.
018600     IF W-SCAN-IX > K78-CHANNEL-TOT
018700        GO TO 5010-EXIT
018800     END-IF.
018900     PERFORM 5012-ADD-IF-NEW-OTHER THRU 5012-EXIT.
019000     SET W-SCAN-IX                    UP BY 1.
019100     GO TO 5011-SCAN-LOOP.
019200 5010-EXIT.
019300     EXIT.
019400
019500 5012-ADD-IF-NEW-OTHER.
019510*        LINEAR SEARCH IS FINE HERE - AT MOST A FEW DOZEN DISTINCT
019520* ZONES PER RUN, AGAINST A TABLE SIZED FOR 1000.
019600     MOVE 'N'                         TO W-FOUND-SW.
019700     SET W-OTHR-IX                    TO 1.
019800 5013-DUP-CHECK-LOOP.
019900     IF W-OTHR-IX > W-OTHR-ZONE-TOT
020000        GO TO 5012-CHECK-DONE
020100     END-IF.
020200     IF W-OTHR-ZONE-NAME(W-OTHR-IX) EQUAL
020300        K78-CH-SCANLIST-NAME(W-SCAN-IX)
020400        MOVE 'Y'                      TO W-FOUND-SW
020500        GO TO 5012-CHECK-DONE
020600     END-IF.
020700     SET W-OTHR-IX                    UP BY 1.
020800     GO TO 5013-DUP-CHECK-LOOP.
020900 5012-CHECK-DONE.
021000     IF NOT W-FOUND
021100        ADD 1                         TO W-OTHR-ZONE-TOT
021200        SET W-OTHR-IX                 TO W-OTHR-ZONE-TOT
021300        MOVE K78-CH-SCANLIST-NAME(W-SCAN-IX)
021400                                       TO W-OTHR-ZONE-NAME(W-OTHR-IX)
021500        MOVE K78-CH-ZONE-CODE(W-SCAN-IX)
021600                                       TO W-OTHR-ZONE-CODE(W-OTHR-IX)
021700     END-IF.
021800 5012-EXIT.
021900     EXIT.
022000
022100*-----------------------------------------------------------------
022200* 5020-COLLECT-REPEATER-NAMES  -  DISTINCT ZONE NAMES CARRIED BY
022300* THE DIGITAL-REPEATERS TEMPLATES, IN FILE ORDER.
022400*-----------------------------------------------------------------
022500 5020-COLLECT-REPEATER-NAMES.
022510*        MIRRORS 5010 ABOVE BUT AGAINST THE REPEATER TEMPLATE
022520* TABLE, NOT THE PLAIN-CHANNEL TABLE - A TEMPLATE ROW'S ZONE-NAME
022530* IS THE ZONE, NOT A FIELD ON SOME OTHER RECORD.
022600     MOVE ZERO                        TO W-RPTR-ZONE-TOT.
022700     SET K78-REPEATER-IX              TO 1.
022800 5021-SCAN-LOOP.
022900     IF K78-REPEATER-IX > K78-REPEATER-TOT
023000        GO TO 5020-EXIT
023100     END-IF.
023200     PERFORM 5022-ADD-IF-NEW-RPTR THRU 5022-EXIT.
023300     SET K78-REPEATER-IX              UP BY 1.
023400     GO TO 5021-SCAN-LOOP.
023500 5020-EXIT.
023600     EXIT.
023700
023800 5022-ADD-IF-NEW-RPTR.
023810*        MIRRORS 5012-ADD-IF-NEW-OTHER ABOVE AGAINST THE REPEATER-
023820*        SIDE NAME TABLE INSTEAD OF THE PLAIN-CHANNEL SIDE.
023900     MOVE 'N'                         TO W-FOUND-SW.
024000     SET W-RPTR-IX                    TO 1.
024100 5023-DUP-CHECK-LOOP.
024200     IF W-RPTR-IX > W-RPTR-ZONE-TOT
024300        GO TO 5022-CHECK-DONE
024400     END-IF.
024500     IF W-RPTR-ZONE-NAME(W-RPTR-IX) EQUAL
024600        K78-RP-ZONE-NAME(K78-REPEATER-IX)
024700        MOVE 'Y'                      TO W-FOUND-SW
024800        GO TO 5022-CHECK-DONE
024900     END-IF.
025000     SET W-RPTR-IX                    UP BY 1.
025100     GO TO 5023-DUP-CHECK-LOOP.
025200 5022-CHECK-DONE.
025300     IF NOT W-FOUND
025400        ADD 1                         TO W-RPTR-ZONE-TOT
025500        SET W-RPTR-IX                 TO W-RPTR-ZONE-TOT
025600        MOVE K78-RP-ZONE-NAME(K78-REPEATER-IX)
025700                                       TO W-RPTR-ZONE-NAME(W-RPTR-IX)
025800        MOVE K78-RP-ZONE-CODE(K78-REPEATER-IX)
025900                                       TO W-RPTR-ZONE-CODE(W-RPTR-IX)
026000     END-IF.
026100 5022-EXIT.
026200     EXIT.
026300
026400*-----------------------------------------------------------------
026500* 5030-EMIT-REPEATER-ZONES / 5040-EMIT-OTHER-ZONES  -  APPEND THE
026600* COLLECTED NAME LISTS TO THE OUTPUT ZONE TABLE.
026700*-----------------------------------------------------------------
026800 5030-EMIT-REPEATER-ZONES.
026810*        MEMBER LISTS ARE STILL EMPTY HERE - ONLY NAME/CODE/ORIGIN
026820* ARE SET NOW; 5300/5500 FILL IN MEMBERS LATER, AFTER EXPANSION.
026900     SET W-RPTR-IX                    TO 1.
027000 5031-EMIT-LOOP.
027100     IF W-RPTR-IX > W-RPTR-ZONE-TOT
027200        GO TO 5030-EXIT
027300     END-IF.
027400     ADD 1                            TO K78-ZONE-TOT.
027500     SET K78-ZONE-IX                  TO K78-ZONE-TOT.
027600     INITIALIZE K78-ZONE(K78-ZONE-IX).
027700     MOVE W-RPTR-ZONE-NAME(W-RPTR-IX) TO K78-ZN-NAME(K78-ZONE-IX).
027800     MOVE W-RPTR-ZONE-CODE(W-RPTR-IX) TO K78-ZN-CODE(K78-ZONE-IX).
027900     MOVE CC-ZONE-ORIGIN-REPEATER     TO K78-ZN-ORIGIN(K78-ZONE-IX).
028000     SET W-RPTR-IX                    UP BY 1.
028100     GO TO 5031-EMIT-LOOP.
028200 5030-EXIT.
028300     EXIT.
028400
028500 5040-EMIT-OTHER-ZONES.
028510*        SAME SHAPE AS 5030 ABOVE, FOR THE PLAIN-CHANNEL SIDE.
028600     SET W-OTHR-IX                    TO 1.
028700 5041-EMIT-LOOP.
028800     IF W-OTHR-IX > W-OTHR-ZONE-TOT
028900        GO TO 5040-EXIT
029000     END-IF.
029100     ADD 1                            TO K78-ZONE-TOT.
029200     SET K78-ZONE-IX                  TO K78-ZONE-TOT.
029300     INITIALIZE K78-ZONE(K78-ZONE-IX).
029400     MOVE W-OTHR-ZONE-NAME(W-OTHR-IX) TO K78-ZN-NAME(K78-ZONE-IX).
029500     MOVE W-OTHR-ZONE-CODE(W-OTHR-IX) TO K78-ZN-CODE(K78-ZONE-IX).
029600     MOVE CC-ZONE-ORIGIN-OTHER        TO K78-ZN-ORIGIN(K78-ZONE-IX).
029700     SET W-OTHR-IX                    UP BY 1.
029800     GO TO 5041-EMIT-LOOP.
029900 5040-EXIT.
030000     EXIT.
030100
030200*-----------------------------------------------------------------
030300* 5045-SORT-ZONES-ALPHA  -  SORT MODE "A" BUBBLES THE OUTPUT ZONE
030400* TABLE INTO ASCENDING NAME ORDER.  ZONES OF THE SAME NAME COMING
030500* FROM BOTH COLLECTIONS END UP ADJACENT, WHICH SATISFIES THE
030600* "MERGE BY NAME, REPEATER AFTER OTHER" RULE SINCE THE OTHER-ZONE
030700* PASS (5040) ALWAYS RUNS BEFORE THE REPEATER PASS (5030) ABOVE AND
030800* A STABLE BUBBLE SORT PRESERVES THAT RELATIVE ORDER.
030900*-----------------------------------------------------------------
031000 5045-SORT-ZONES-ALPHA.
031010*        PRIME THE SWITCH SO THE FIRST PASS ALWAYS RUNS; 5047
031020*        CLEARS IT ON ENTRY TO EACH PASS AND 5047 SETS IT BACK TO
031030*        'Y' ONLY IF A SWAP ACTUALLY HAPPENED THAT PASS.
031100     MOVE 'Y'                         TO W-SORT-AGAIN-SW.
031200 5046-SORT-PASS.
031300     IF NOT W-SORT-AGAIN
031400        GO TO 5045-EXIT
031500     END-IF.
031600     MOVE 'N'                         TO W-SORT-AGAIN-SW.
031700     SET K78-ZONE-IX                  TO 1.
031800 5047-COMPARE-LOOP.
031900     IF K78-ZONE-IX >= K78-ZONE-TOT
032000        GO TO 5046-SORT-PASS
032100     END-IF.
032200     IF K78-ZN-NAME(K78-ZONE-IX) > K78-ZN-NAME(K78-ZONE-IX + 1)
032300        MOVE K78-ZN-NAME(K78-ZONE-IX)     TO W-ZN-SWAP-NAME
032400        MOVE K78-ZN-CODE(K78-ZONE-IX)     TO W-ZN-SWAP-CODE
032500        MOVE K78-ZN-ORIGIN(K78-ZONE-IX)   TO W-ZN-SWAP-ORIGIN
032600        MOVE K78-ZN-NAME(K78-ZONE-IX + 1)   TO K78-ZN-NAME(K78-ZONE-IX)
032700        MOVE K78-ZN-CODE(K78-ZONE-IX + 1)   TO K78-ZN-CODE(K78-ZONE-IX)
032800        MOVE K78-ZN-ORIGIN(K78-ZONE-IX + 1) TO K78-ZN-ORIGIN(K78-ZONE-IX)
032900        MOVE W-ZN-SWAP-NAME           TO K78-ZN-NAME(K78-ZONE-IX + 1)
033000        MOVE W-ZN-SWAP-CODE           TO K78-ZN-CODE(K78-ZONE-IX + 1)
033100        MOVE W-ZN-SWAP-ORIGIN         TO K78-ZN-ORIGIN(K78-ZONE-IX + 1)
033200        MOVE 'Y'                      TO W-SORT-AGAIN-SW
033300     END-IF.
033400     SET K78-ZONE-IX                  UP BY 1.
033500     GO TO 5047-COMPARE-LOOP.
033600 5045-EXIT.
033700     EXIT.
033800
033900*-----------------------------------------------------------------
034000* 5100-EXPAND-REPEATER-ZONE  -  FOR THE ZONE AT K78-ZONE-IX, FIND
034100* EVERY DIGITAL-REPEATERS TEMPLATE ROW NAMED FOR IT AND EXPAND EACH
034200* STATIC TALKGROUP INTO ITS OWN CHANNEL (#K78-0026).
034300*-----------------------------------------------------------------
034400 5100-EXPAND-REPEATER-ZONE.
034410*        A ZONE NAME CAN APPEAR ON MORE THAN ONE TEMPLATE ROW (ONE
034420* REPEATER PER BAND, SAY) SO THIS SCANS ALL OF K78-REPEATER-TB
034430* RATHER THAN STOPPING AT THE FIRST MATCH.
034500     SET K78-REPEATER-IX              TO 1.
034600 5105-FIND-TEMPLATE-LOOP.
034700     IF K78-REPEATER-IX > K78-REPEATER-TOT
034800        GO TO 5100-EXIT
034900     END-IF.
035000     IF K78-RP-ZONE-NAME(K78-REPEATER-IX) EQUAL K78-ZN-NAME(K78-ZONE-IX)
035100        PERFORM 5200-BUILD-GROUPLIST THRU 5200-EXIT
035200        PERFORM 5110-EXPAND-TEMPLATE-TGS THRU 5110-EXIT
035300     END-IF.
035400     SET K78-REPEATER-IX              UP BY 1.
035500     GO TO 5105-FIND-TEMPLATE-LOOP.
035600 5100-EXIT.
035700     EXIT.
035800
035900 5110-EXPAND-TEMPLATE-TGS.
035910*        THE GROUP LIST NAME WAS ALREADY COMPUTED INTO W-GL-NAME BY
035920* 5200 BEFORE THIS RUNS - EVERY CHANNEL FROM THIS TEMPLATE ROW
035930* SHARES IT.
036000     SET K78-RP-TG-IX                 TO 1.
036100 5111-TG-LOOP.
036200     IF K78-RP-TG-IX > K78-RP-TG-TOT(K78-REPEATER-IX)
036300        GO TO 5110-EXIT
036400     END-IF.
036500     SET W-RP-TG-IX-SAVE               TO K78-RP-TG-IX.
036600     PERFORM 5120-LOOKUP-AND-APPEND THRU 5120-EXIT.
036610*        RESTORE THE TEMPLATE TALKGROUP SUBSCRIPT BEFORE STEPPING
036620* IT - BELT AND SUSPENDERS SINCE 5120 ITSELF NEVER TOUCHES
036630* K78-RP-TG-IX, BUT THE SAVE/RESTORE PAIR MAKES THAT SAFE EVEN IF
036640* A FUTURE CHANGE TO 5120 ADDS A NESTED PERFORM.
036700     SET K78-RP-TG-IX                 TO W-RP-TG-IX-SAVE.
036800     SET K78-RP-TG-IX                 UP BY 1.
036900     GO TO 5111-TG-LOOP.
037000 5110-EXIT.
037100     EXIT.
037200
037300*-----------------------------------------------------------------
037400* 5120-LOOKUP-AND-APPEND  -  LOOK UP THE STATIC TALKGROUP IN THE
037500* CONTACT DICTIONARY (ALREADY VALIDATED TO EXIST BY K78D004) AND
037600* APPEND THE EXPANDED CHANNEL.
037700*-----------------------------------------------------------------
037800 5120-LOOKUP-AND-APPEND.
037810*        NO NOT-FOUND PATH NEEDED - K78D004 ALREADY REJECTED ANY
037820* TEMPLATE ROW NAMING A TALKGROUP MISSING FROM THE DICTIONARY, SO
037830* THE MATCH IS GUARANTEED HERE.
037900     SET W-TG-FOUND-IX                TO 1.
038000 5121-FIND-LOOP.
038100     IF W-TG-FOUND-IX > K78-CONTACT-TOT
038200        GO TO 5120-EXIT
038300     END-IF.
038400     IF K78-TG-NAME(W-TG-FOUND-IX) EQUAL
038500        K78-RP-TG-NAME(K78-REPEATER-IX W-RP-TG-IX-SAVE)
038600        GO TO 5125-APPEND-CHANNEL
038700     END-IF.
038800     SET W-TG-FOUND-IX                UP BY 1.
038900     GO TO 5121-FIND-LOOP.
039000
039100 5125-APPEND-CHANNEL.
039110*        EXPANDED CHANNEL NAME IS "<ZONE> <TALKGROUP>" SO TWO
039120* TEMPLATES IN DIFFERENT ZONES NAMING THE SAME TALKGROUP NEVER
039130* COLLIDE BEFORE 5400-DEDUP-SHORT-NAME EVEN RUNS.
039200     ADD 1                             TO K78-CHANNEL-TOT.
039300     SET K78-CHANNEL-IX                TO K78-CHANNEL-TOT.
039400     INITIALIZE K78-CHANNEL(K78-CHANNEL-IX).
039500
039600     STRING FUNCTION TRIM(K78-RP-ZONE-NAME(K78-REPEATER-IX))
039700                DELIMITED BY SIZE
039800            ' '  DELIMITED BY SIZE
039900            FUNCTION TRIM(K78-RP-TG-NAME(K78-REPEATER-IX
040000                                          W-RP-TG-IX-SAVE))
040100                DELIMITED BY SIZE
040200         INTO K78-CH-NAME(K78-CHANNEL-IX).
040300
040310*        ALL OF THE FOLLOWING COME STRAIGHT FROM THE TEMPLATE ROW
040320* EXCEPT THE TALKGROUP IDENTITY ITSELF, WHICH COMES FROM THE
040330* DICTIONARY LOOKUP ABOVE (K78-TG-... FIELDS, NOT K78-RP-...).
040400     MOVE K78-RP-RX-FREQ(K78-REPEATER-IX)
040500                               TO K78-CH-RX-FREQ(K78-CHANNEL-IX).
040600     MOVE K78-RP-OFFSET(K78-REPEATER-IX)
040700                               TO K78-CH-OFFSET(K78-CHANNEL-IX).
040800     MOVE K78-RP-POWER(K78-REPEATER-IX)
040900                               TO K78-CH-POWER(K78-CHANNEL-IX).
041000     MOVE K78-RP-ZONE-CODE(K78-REPEATER-IX)
041100                               TO K78-CH-ZONE-CODE(K78-CHANNEL-IX).
041200     MOVE 'D'                  TO K78-CH-TYPE(K78-CHANNEL-IX).
041300     MOVE K78-RP-ZONE-NAME(K78-REPEATER-IX)
041400                               TO K78-CH-SCANLIST-NAME(K78-CHANNEL-IX).
041500     MOVE W-GL-NAME            TO K78-CH-GROUPLIST-NAME(K78-CHANNEL-IX).
041600     MOVE K78-RP-COLOR-CODE(K78-REPEATER-IX)
041700                               TO K78-CH-COLOR-CODE(K78-CHANNEL-IX).
041800     MOVE K78-TG-NAME(W-TG-FOUND-IX)
041900                               TO K78-CH-TG-NAME(K78-CHANNEL-IX).
042000     MOVE K78-TG-DMRID(W-TG-FOUND-IX)
042100                               TO K78-CH-TG-DMRID(K78-CHANNEL-IX).
042200     MOVE K78-TG-KIND(W-TG-FOUND-IX)
042300                               TO K78-CH-TG-KIND(K78-CHANNEL-IX).
042400     MOVE K78-RP-TG-SLOT(K78-REPEATER-IX W-RP-TG-IX-SAVE)
042500                               TO K78-CH-TG-TIMESLOT(K78-CHANNEL-IX).
042600 5120-EXIT.
042700     EXIT.
042800
042900*-----------------------------------------------------------------
043000* 5200-BUILD-GROUPLIST  -  "<CODE> TGS" WHERE CODE IS THE ZONE
043100* CODE IF PRESENT, ELSE THE FIRST 5 CHARACTERS OF THE REPEATER
043200* (ZONE) NAME.  RESULT LEFT IN W-GL-NAME FOR 5120 TO PICK UP.
043300*-----------------------------------------------------------------
043400 5200-BUILD-GROUPLIST.
043410*        ZONE CODE IS PREFERRED WHEN PRESENT SINCE IT IS THE SHORT
043420* DESIGNATOR THE COORDINATOR ALREADY PUBLISHES FOR THE SITE;
043430* FALLING BACK TO THE FIRST FIVE BYTES OF THE ZONE NAME KEEPS THE
043440* GROUP LIST NAME SHORT EVEN WHEN NO CODE WAS GIVEN.
043500     MOVE SPACE                       TO W-GL-CODE.
043600     IF K78-RP-ZONE-CODE(K78-REPEATER-IX) NOT EQUAL SPACE
043700        MOVE K78-RP-ZONE-CODE(K78-REPEATER-IX) TO W-GL-CODE
043800     ELSE
043900        MOVE K78-RP-ZONE-NAME(K78-REPEATER-IX)(1:5) TO W-GL-CODE
044000     END-IF.
044100
044200     MOVE SPACE                       TO W-GL-NAME.
044300     STRING FUNCTION TRIM(W-GL-CODE) DELIMITED BY SIZE
044400            CC-TGS-SUFFIX             DELIMITED BY SIZE
044500         INTO W-GL-NAME.
044600 5200-EXIT.
044700     EXIT.
044800
044900*-----------------------------------------------------------------
045000* 5300-PASSTHROUGH-ZONE  -  COLLECT THE MEMBER LIST FOR THE ZONE AT
045100* K78-ZONE-IX.  PLAIN (ANALOG/DIGITAL-OTHERS) CHANNELS ARE LISTED
045200* FIRST, REPEATER-EXPANDED CHANNELS AFTER, MATCHING THE ALPHA-MODE
045300* MERGE RULE (#K78-0062) - THE SAME ORDER IS USED IN EVERY SORT
045400* MODE FOR CONSISTENCY.
045500*-----------------------------------------------------------------
045600 5300-PASSTHROUGH-ZONE.
045610*        TWO FULL PASSES OVER K78-CHANNEL-TB PER ZONE RATHER THAN
045620* ONE PASS SPLIT BY TYPE - SIMPLER TO READ, AND THE CHANNEL COUNT
045630* PER RUN IS SMALL ENOUGH THAT THE EXTRA PASS COSTS NOTHING.
045700     MOVE ZERO                        TO K78-ZN-MEMBER-TOT(K78-ZONE-IX).
045800     SET W-SCAN-IX                    TO 1.
045900 5310-PLAIN-PASS-LOOP.
046000     IF W-SCAN-IX > K78-CHANNEL-TOT
046100        GO TO 5320-REPEATER-PASS-START
046200     END-IF.
046300     IF K78-CH-SCANLIST-NAME(W-SCAN-IX) EQUAL K78-ZN-NAME(K78-ZONE-IX)
046400     AND K78-CH-GROUPLIST-NAME(W-SCAN-IX) EQUAL SPACE
046500        PERFORM 5350-APPEND-MEMBER THRU 5350-EXIT
046600     END-IF.
046700     SET W-SCAN-IX                    UP BY 1.
046800     GO TO 5310-PLAIN-PASS-LOOP.
046900
047000 5320-REPEATER-PASS-START.
047100     SET W-SCAN-IX                    TO 1.
047200 5321-REPEATER-PASS-LOOP.
047300     IF W-SCAN-IX > K78-CHANNEL-TOT
047400        GO TO 5300-EXIT
047500     END-IF.
047600     IF K78-CH-SCANLIST-NAME(W-SCAN-IX) EQUAL K78-ZN-NAME(K78-ZONE-IX)
047700     AND K78-CH-GROUPLIST-NAME(W-SCAN-IX) NOT EQUAL SPACE
047800        PERFORM 5350-APPEND-MEMBER THRU 5350-EXIT
047900     END-IF.
048000     SET W-SCAN-IX                    UP BY 1.
048100     GO TO 5321-REPEATER-PASS-LOOP.
048200 5300-EXIT.
048300     EXIT.
048400
048500 5350-APPEND-MEMBER.
048510*        MEMBERS ARE STORED BY SHORT NAME, NOT FULL CHANNEL NAME -
048520* THE SCAN LIST AND GROUP LIST EXPORT ROWS REFERENCE CHANNELS BY
048530* SHORT NAME, SO THAT IS WHAT THIS LIST NEEDS TO CARRY.
048600     ADD 1                 TO K78-ZN-MEMBER-TOT(K78-ZONE-IX).
048700     SET K78-ZN-MEMBER-IX  TO K78-ZN-MEMBER-TOT(K78-ZONE-IX).
048800     MOVE K78-CH-SHORT-NAME(W-SCAN-IX)
048900               TO K78-ZN-MEMBER(K78-ZONE-IX K78-ZN-MEMBER-IX).
049000 5350-EXIT.
049100     EXIT.
049200
049300*-----------------------------------------------------------------
049400* 5400-DEDUP-SHORT-NAME  -  GLOBAL PASS OVER THE FINISHED CHANNEL
049500* TABLE.  TRUNCATE TO 16 BYTES; IF THAT NAME IS ALREADY TAKEN BY A
049600* DIFFERENT FULL CHANNEL NAME, SUFFIX " K" (K = 1, 2, ...) UNTIL
049700* UNIQUE; A REPEAT OF THE SAME FULL NAME REUSES THE EXISTING SHORT
049800* NAME (#K78-0035).  THE BASE PORTION KEPT FROM THE FULL NAME
049850* SHRINKS AS K PICKS UP DIGITS SO THE SUFFIX NEVER ZERO-PADS
049870* (#K78-0141).
049900*-----------------------------------------------------------------
050000 5400-DEDUP-SHORT-NAME.
050010*        MUST RUN AFTER 0010-EXPAND-LOOP HAS FINISHED AND BEFORE
050020* ANY ZONE/SCAN-LIST MEMBER OR CONTACT WORK STARTS - K78-CHANNEL-TOT
050030* HAS TO BE FINAL AND K78-CH-SHORT-NAME HAS TO BE SETTLED BEFORE
050040* OTHER PARAGRAPHS COPY IT ELSEWHERE.
050100     SET K78-CHANNEL-IX                TO 1.
050200 5405-CHANNEL-LOOP.
050300     IF K78-CHANNEL-IX > K78-CHANNEL-TOT
050400        GO TO 5400-EXIT
050500     END-IF.
050600     MOVE K78-CH-NAME(K78-CHANNEL-IX)(1:16) TO K78-DEDUP-CANDIDATE.
050700     MOVE ZERO                         TO W-DEDUP-KEY.
050800     PERFORM 5410-TRY-CANDIDATE THRU 5410-EXIT.
050900     SET K78-CHANNEL-IX                UP BY 1.
051000     GO TO 5405-CHANNEL-LOOP.
051100 5400-EXIT.
051200     EXIT.
051300
051400 5410-TRY-CANDIDATE.
051410*        SEARCHES ONLY THE CHANNELS ALREADY NUMBERED BELOW
051420* K78-CHANNEL-IX - THOSE ARE THE ONLY ONES WITH A SHORT NAME
051430* ASSIGNED SO FAR, SO THERE IS NOTHING TO COMPARE AGAINST PAST
051440* THAT POINT.
051500     SET W-MATCH-IX                    TO 1.
051600     MOVE 'N'                          TO W-FOUND-SW.
051700 5411-SEARCH-LOOP.
051800     IF W-MATCH-IX >= K78-CHANNEL-IX
051900        GO TO 5415-SEARCH-DONE
052000     END-IF.
052100     IF K78-CH-SHORT-NAME(W-MATCH-IX) EQUAL K78-DEDUP-CANDIDATE
052200        MOVE 'Y'                       TO W-FOUND-SW
052300        GO TO 5415-SEARCH-DONE
052400     END-IF.
052500     SET W-MATCH-IX                    UP BY 1.
052600     GO TO 5411-SEARCH-LOOP.
052700
052800 5415-SEARCH-DONE.
052810*        TWO OUTCOMES BELOW BOTH END THE ATTEMPT WITHOUT SUFFIXING:
052820* NO COLLISION AT ALL, OR A COLLISION AGAINST A CHANNEL THAT TURNS
052830* OUT TO BE AN EXACT REPEAT OF THIS SAME FULL NAME (#K78-0035).
052900     IF NOT W-FOUND
053000        MOVE K78-DEDUP-CANDIDATE
053100                      TO K78-CH-SHORT-NAME(K78-CHANNEL-IX)
053200        GO TO 5410-EXIT
053300     END-IF.
053400
053500     IF K78-CH-NAME(W-MATCH-IX) EQUAL K78-CH-NAME(K78-CHANNEL-IX)
053600        MOVE K78-DEDUP-CANDIDATE
053700                      TO K78-CH-SHORT-NAME(K78-CHANNEL-IX)
053800        GO TO 5410-EXIT
053900     END-IF.
054000
054100     ADD 1                             TO W-DEDUP-KEY.
054150     PERFORM 5420-BUILD-SUFFIXED-NAME THRU 5420-EXIT.
054500     GO TO 5410-TRY-CANDIDATE.
054600 5410-EXIT.
054700     EXIT.
054800
054810*-----------------------------------------------------------------
054820* 5420-BUILD-SUFFIXED-NAME  -  REBUILDS K78-DEDUP-CANDIDATE AS THE
054830* FIRST (16 - LENGTH(" K")) BYTES OF THE FULL CHANNEL NAME PLUS
054840* " K", WHERE K IS W-DEDUP-KEY UN-ZERO-PADDED - A 1-DIGIT KEY
054850* KEEPS A 14-BYTE BASE, A 2-DIGIT KEY A 13-BYTE BASE, A 3-DIGIT
054860* KEY A 12-BYTE BASE (#K78-0141).
054870*-----------------------------------------------------------------
054880 5420-BUILD-SUFFIXED-NAME.
054890     INITIALIZE K78-DEDUP-CANDIDATE-AREA.
054900     IF W-DEDUP-KEY < 10
054910        MOVE K78-CH-NAME(K78-CHANNEL-IX)(1:14)
054920                                   TO K78-DEDUP-BASE-14
054930        MOVE W-DEDUP-KEY           TO K78-DEDUP-SUFFIX-1-NUM
054940     ELSE
054950        IF W-DEDUP-KEY < 100
054960           MOVE K78-CH-NAME(K78-CHANNEL-IX)(1:13)
054970                                   TO K78-DEDUP-BASE-13
054980           MOVE W-DEDUP-KEY        TO K78-DEDUP-SUFFIX-2-NUM
054990        ELSE
055000           MOVE K78-CH-NAME(K78-CHANNEL-IX)(1:12)
055010                                   TO K78-DEDUP-BASE-12
055020           MOVE W-DEDUP-KEY        TO K78-DEDUP-SUFFIX-3-NUM
055030        END-IF
055040     END-IF.
055050 5420-EXIT.
055060     EXIT.
055070
055080*-----------------------------------------------------------------
055090* 5500-ASSIGN-SCANLIST  -  ONE SCAN LIST PER ZONE, SHARING THE
055100* ZONE'S NAME AND THE SAME MEMBER LIST ALREADY BUILT BY 5300 (THE
055200* RADIO HAS NO A/B DISTINCTION FOR SCAN LISTS).
055300*-----------------------------------------------------------------
055400 5500-ASSIGN-SCANLIST.
055410*        A STRAIGHT COPY OF THE ZONE'S MEMBER LIST RATHER THAN A
055420* SHARED POINTER - THE SCAN LIST AND ZONE RECORDS ARE SEPARATE
055430* TABLES IN THE CP2000 EXPORT, SO EACH NEEDS ITS OWN COPY OF THE
055440* MEMBER NAMES.
055500     ADD 1                             TO K78-SCANLIST-TOT.
055600     SET K78-SCANLIST-IX               TO K78-SCANLIST-TOT.
055700     INITIALIZE K78-SCANLIST(K78-SCANLIST-IX).
055800     MOVE K78-ZN-NAME(K78-ZONE-IX)     TO K78-SL-NAME(K78-SCANLIST-IX).
055900     MOVE K78-ZN-MEMBER-TOT(K78-ZONE-IX)
056000                                TO K78-SL-MEMBER-TOT(K78-SCANLIST-IX).
056100
056200     SET K78-ZN-MEMBER-IX              TO 1.
056300 5510-COPY-MEMBER-LOOP.
056400     IF K78-ZN-MEMBER-IX > K78-ZN-MEMBER-TOT(K78-ZONE-IX)
056500        GO TO 5500-EXIT
056600     END-IF.
056700     SET K78-SL-MEMBER-IX              TO K78-ZN-MEMBER-IX.
056800     MOVE K78-ZN-MEMBER(K78-ZONE-IX K78-ZN-MEMBER-IX)
056900             TO K78-SL-MEMBER(K78-SCANLIST-IX K78-SL-MEMBER-IX).
057000     SET K78-ZN-MEMBER-IX              UP BY 1.
057100     GO TO 5510-COPY-MEMBER-LOOP.
057200 5500-EXIT.
057300     EXIT.
057400
057500*-----------------------------------------------------------------
057600* 5600-COLLECT-CONTACTS  -  EVERY DIGITAL CHANNEL'S TALKGROUP
057700* BECOMES A CONTACT; DEDUPLICATE ON THE FULL NAME/ID/KIND/TIMESLOT
057800* QUADRUPLE (#K78-0089).
057900*-----------------------------------------------------------------
058000 5600-COLLECT-CONTACTS.
058010*        ANALOG CHANNELS CARRY NO TALKGROUP AND ARE SKIPPED BY THE
058020* K78-CH-IS-DIGITAL TEST BELOW - ONLY DIGITAL-REPEATERS AND
058030* DIGITAL-OTHERS CHANNELS CONTRIBUTE CONTACTS.
058100     MOVE ZERO                        TO K78-OC-TOT.
058200     SET K78-CHANNEL-IX                TO 1.
058300 5605-CHANNEL-LOOP.
058400     IF K78-CHANNEL-IX > K78-CHANNEL-TOT
058500        GO TO 5600-EXIT
058600     END-IF.
058700     IF K78-CH-IS-DIGITAL(K78-CHANNEL-IX)
058800        PERFORM 5610-ADD-IF-NEW-CONTACT THRU 5610-EXIT
058900     END-IF.
059000     SET K78-CHANNEL-IX                UP BY 1.
059100     GO TO 5605-CHANNEL-LOOP.
059200 5600-EXIT.
059300     EXIT.
059400
059500 5610-ADD-IF-NEW-CONTACT.
059510*        ALL FOUR FIELDS MUST MATCH TO COUNT AS A DUPLICATE
059520* (#K78-0089) - A TALKGROUP WORKED ON BOTH TIMESLOT 1 AND 2 IS TWO
059530* DISTINCT CONTACTS IN THE RADIO'S CONTACT LIST, NOT ONE.
059600     MOVE 'N'                          TO W-FOUND-SW.
059700     SET K78-OC-IX                     TO 1.
059800 5611-DUP-CHECK-LOOP.
059900     IF K78-OC-IX > K78-OC-TOT
060000        GO TO 5615-CHECK-DONE
060100     END-IF.
060200     IF K78-OC-NAME(K78-OC-IX)     EQUAL K78-CH-TG-NAME(K78-CHANNEL-IX)
060300     AND K78-OC-DMRID(K78-OC-IX)   EQUAL K78-CH-TG-DMRID(K78-CHANNEL-IX)
060400     AND K78-OC-KIND(K78-OC-IX)    EQUAL K78-CH-TG-KIND(K78-CHANNEL-IX)
060500     AND K78-OC-TIMESLOT(K78-OC-IX) EQUAL
060600         K78-CH-TG-TIMESLOT(K78-CHANNEL-IX)
060700        MOVE 'Y'                      TO W-FOUND-SW
060800        GO TO 5615-CHECK-DONE
060900     END-IF.
061000     SET K78-OC-IX                     UP BY 1.
061100     GO TO 5611-DUP-CHECK-LOOP.
061200 5615-CHECK-DONE.
061300     IF NOT W-FOUND
061400        ADD 1                          TO K78-OC-TOT
061500        SET K78-OC-IX                  TO K78-OC-TOT
061600        MOVE K78-CH-TG-NAME(K78-CHANNEL-IX)     TO K78-OC-NAME(K78-OC-IX)
061700        MOVE K78-CH-TG-DMRID(K78-CHANNEL-IX)    TO K78-OC-DMRID(K78-OC-IX)
061800        MOVE K78-CH-TG-KIND(K78-CHANNEL-IX)     TO K78-OC-KIND(K78-OC-IX)
061900        MOVE K78-CH-TG-TIMESLOT(K78-CHANNEL-IX)
062000                                       TO K78-OC-TIMESLOT(K78-OC-IX)
062100     END-IF.
062200 5610-EXIT.
062300     EXIT.
062400
062500*-----------------------------------------------------------------
062600* 5700-SORT-CONTACTS  -  ASCENDING BY NAME, ALWAYS, REGARDLESS OF
062700* SORT MODE.
062800*-----------------------------------------------------------------
062900 5700-SORT-CONTACTS.
062910*        SAME BUBBLE-SORT SHAPE AS 5045-SORT-ZONES-ALPHA ABOVE -
062920* THE CONTACT LIST IS SMALL ENOUGH THAT THE SIMPLE APPROACH IS
062930* CHEAPER TO MAINTAIN THAN A FASTER SORT WOULD BE.
063000     MOVE 'Y'                          TO W-SORT-AGAIN-SW.
063100 5710-SORT-PASS.
063200     IF NOT W-SORT-AGAIN
063300        GO TO 5700-EXIT
063400     END-IF.
063500     MOVE 'N'                          TO W-SORT-AGAIN-SW.
063600     SET K78-OC-IX                     TO 1.
063700 5720-COMPARE-LOOP.
063800     IF K78-OC-IX >= K78-OC-TOT
063900        GO TO 5710-SORT-PASS
064000     END-IF.
064100     IF K78-OC-NAME(K78-OC-IX) > K78-OC-NAME(K78-OC-IX + 1)
064200        MOVE K78-OC-NAME(K78-OC-IX)     TO W-SWAP-OC-NAME
064300        MOVE K78-OC-DMRID(K78-OC-IX)    TO W-SWAP-OC-DMRID
064400        MOVE K78-OC-KIND(K78-OC-IX)     TO W-SWAP-OC-KIND
064500        MOVE K78-OC-TIMESLOT(K78-OC-IX) TO W-SWAP-OC-TIMESLOT
064600        MOVE K78-OC-NAME(K78-OC-IX + 1)     TO K78-OC-NAME(K78-OC-IX)
064700        MOVE K78-OC-DMRID(K78-OC-IX + 1)    TO K78-OC-DMRID(K78-OC-IX)
064800        MOVE K78-OC-KIND(K78-OC-IX + 1)     TO K78-OC-KIND(K78-OC-IX)
064900        MOVE K78-OC-TIMESLOT(K78-OC-IX + 1) TO K78-OC-TIMESLOT(K78-OC-IX)
065000        MOVE W-SWAP-OC-NAME     TO K78-OC-NAME(K78-OC-IX + 1)
065100        MOVE W-SWAP-OC-DMRID    TO K78-OC-DMRID(K78-OC-IX + 1)
065200        MOVE W-SWAP-OC-KIND     TO K78-OC-KIND(K78-OC-IX + 1)
065300        MOVE W-SWAP-OC-TIMESLOT TO K78-OC-TIMESLOT(K78-OC-IX + 1)
065400        MOVE 'Y'                       TO W-SORT-AGAIN-SW
065500     END-IF.
065600     SET K78-OC-IX                     UP BY 1.
065700     GO TO 5720-COMPARE-LOOP.
065800 5700-EXIT.
065900     EXIT.
