000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. K78D002.
000400 AUTHOR.     R HUXTABLE.
000500 INSTALLATION. REGIONAL AMATEUR RADIO COORDINATING COUNCIL.
000600 DATE-WRITTEN. 03/18/1992.
000700 DATE-COMPILED.
000800 SECURITY.   UNCLASSIFIED - NO RESTRICTIONS.
000900*-----------------------------------------------------------------
001000* K78D002
001100* **++ DEBLOCKS ONE ANALOG (K7ABD FORMAT) RECORD INTO A NEW ENTRY
001200*      OF THE CHANNEL TABLE.  CALLED ONCE PER DATA RECORD BY THE
001300*      DRIVER K78B000; THE HEADER RECORD IS SKIPPED BY THE DRIVER
001400*      BEFORE THE FIRST CALL.
001500*-----------------------------------------------------------------
001600* CHANGE LOG
001700*-----------------------------------------------------------------
001800*  1992-03-18 RAH  #K78-0002  ORIGINAL PROGRAM.
001900*  1992-09-04 RAH  #K78-0010  MISSING/INVALID REQUIRED FIELDS NOW
002000*                             SKIP THE RECORD WITH A WARNING; THE
002100*                             RUN USED TO ABEND.
002200*  1993-04-30 RAH  #K78-0017  ZONE FIELD MAY CARRY A ";CODE" SHORT
002300*                             ZONE CODE AFTER THE ZONE NAME.
002400*  1995-11-02 TKB  #K78-0060  ADDED APRS COLUMN DEFAULTING FOR THE
002500*                             MODEL-890 EXPORT.
002600*  1996-06-19 TKB  #K78-0070  BANDWIDTH "20" NOW KEPT AS 20.0 HERE
002700*                             - THE 25K SUBSTITUTION IS AN ANYTONE
002800*                             OUTPUT QUIRK, NOT A CHANNEL FACT.
002900*  1998-10-05 DPM  #K78-0108  Y2K REVIEW - NO DATE FIELDS IN THIS
003000*                             PROGRAM, NO CHANGE REQUIRED.
003050*  2004-07-12 WLR  #K78-0142  2500-NORMALIZE-BANDWIDTH NEVER
003060*                             ACTUALLY CODED THE #K78-0070 "20"
003070*                             CASE - IT FELL INTO THE 25K ELSE
003080*                             BRANCH LIKE ANY OTHER UNRECOGNIZED
003090*                             VALUE.  ADDED THE MISSING BRANCH SO
003095*                             "20" IS FINALLY KEPT AS "20".
003100*-----------------------------------------------------------------
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.    IBM-370.
003500 OBJECT-COMPUTER.    IBM-370.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS NUMVAL-VALID IS '0' THRU '9', SPACE.
003900*
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200**
004300 DATA DIVISION.
004400**
004500 FILE SECTION.
004600**
004700 WORKING-STORAGE SECTION.
004800*
004810*-----------------------------------------------------------------
004820* WK-LITERALS - SHOP DEFAULTS APPLIED WHEN THE K7ABD EXPORT LEAVES
004830* A COLUMN BLANK.  CC-YES-VALUES IS KEPT FOR DOCUMENTATION OF THE
004840* RECOGNIZED TX-PROHIBIT SPELLINGS EVEN THOUGH 2700-NORMALIZE-
004850* TX-PROHIBIT TESTS THEM ONE AT A TIME BELOW RATHER THAN SCANNING
004860* THIS LIST - THE LIST IS EASIER FOR A NEW PROGRAMMER TO CHECK
004870* AGAINST THE EVALUATE.
004880*-----------------------------------------------------------------
004900 01  WK-LITERALS.
005000     03  CC-OFF                       PIC X(3) VALUE 'OFF'.
005100     03  CC-DEFAULT-POWER             PIC X(6) VALUE 'High'.
005200     03  CC-DEFAULT-BANDWIDTH         PIC X(4) VALUE '25'.
005300     03  CC-YES-VALUES                PIC X(20)
005400                                      VALUE 'ON,YES,TRUE,1,'.
005450     03  FILLER                       PIC X(4).
005500*
005510*-----------------------------------------------------------------
005520* LS-FIELDS - THE RAW TEXT COLUMNS OF ONE ANALOG RECORD, PLUS THE
005530* WORK FIELDS USED TO CONVERT AND VALIDATE THEM.  THE FIELD ORDER
005540* IN W-RAW-FIELD-TB MUST MATCH THE 15-COLUMN K7ABD ANALOG LAYOUT
005550* EXACTLY - SPLIT-ANALOG-FIELDS BELOW UNSTRINGS STRAIGHT INTO IT.
005560*-----------------------------------------------------------------
005600 01  LS-FIELDS.
005700     03  W-RAW-FIELD-TB.
005710*        ZONE NAME, OPTIONALLY FOLLOWED BY ";CODE" (#K78-0017).
005800         05  W-ZONE-RAW               PIC X(38).
005825         05  W-ZONE-RAW-R REDEFINES W-ZONE-RAW.
005850             07  W-ZONE-RAW-CODE      PIC X(5).
005875             07  W-ZONE-RAW-NAME      PIC X(33).
005900         05  W-CHANNEL-NAME           PIC X(32).
005910*        BOTH FREQUENCIES ARRIVE AS TEXT - VALIDATED AND
005920*        CONVERTED BY 2600-VALIDATE-FREQUENCIES BELOW.
006000         05  W-RX-FREQ-X              PIC X(9).
006100         05  W-TX-FREQ-X              PIC X(9).
006200         05  W-POWER-X                PIC X(6).
006300         05  W-BANDWIDTH-X            PIC X(5).
006400         05  W-CTCSS-DECODE-X         PIC X(8).
006500         05  W-CTCSS-ENCODE-X         PIC X(8).
006600         05  W-TX-PROHIBIT-X          PIC X(5).
006700         05  W-APRS-RX-X              PIC X(8).
006800         05  W-APRS-PTT-MODE-X        PIC X(8).
006900         05  W-APRS-RPT-TYPE-X        PIC X(8).
007000         05  W-APRS-RPT-CHAN-X        PIC X(3).
007100         05  W-APRS-MUTE-X            PIC X(1).
007200         05  W-APRS-TX-PATH-X         PIC X(1).
007250         05  FILLER                   PIC X(8).
007260*    SCRATCH COUNTERS/ACCUMULATORS FOR THE CONVERSION PARAGRAPHS.
007300     03  W-PTR                        PIC 9(3) COMP VALUE 1.
007400     03  W-LEN                        PIC 9(3) COMP VALUE ZERO.
007500     03  W-RX-FREQ-N                  PIC 9(3)V9(5) VALUE ZERO.
007600     03  W-TX-FREQ-N                  PIC 9(3)V9(5) VALUE ZERO.
007700     03  W-OFFSET-RAW                 PIC S9(3)V9(5) VALUE ZERO.
007800     03  W-SEMI-POS                   PIC 9(3) COMP VALUE ZERO.
007880*    GENERAL-PURPOSE UPPER-CASED SCRATCH FOR CASE-INSENSITIVE
007890*    COMPARES (POWER, TONE, TX-PROHIBIT).
007900     03  W-UPPER-FIELD                PIC X(8)  VALUE SPACE.
007950     03  FILLER                       PIC X(4).
008000*
008100 LINKAGE SECTION.
008110*    ONE RAW TEXT LINE FROM THE K7ABD ANALOG EXPORT FILE, PASSED
008120*    DOWN BY THE DRIVER - THIS PROGRAM DOES NOT OWN OR OPEN THE
008130*    FILE ITSELF.
008200 01  K78-RAW-RECORD.
008300     03  K78-RAW-TEXT                 PIC X(200).
008400*
008410*    THE IN-PROGRESS CODEPLUG CHANNEL TABLE - THIS PROGRAM ADDS
008420*    ONE ENTRY PER CALL AND NEVER READS THE ENTRIES OTHERS ADDED.
008500 COPY K78WCH.
008510*    PER-RECORD RESULT CODE/MESSAGE HANDED BACK TO THE DRIVER SO
008520*    IT CAN LOG A SKIP WITHOUT ABENDING THE WHOLE RUN.
008600 COPY K78MCR.
008700*
008800 PROCEDURE DIVISION USING K78-RAW-RECORD
008900                          K78-CHANNEL-AREA
009000                          K78-RESULT-AREA.
009100*
009200 BEGIN.
009210*    ASSUME SUCCESS UNTIL ONE OF THE RAISE-*-SKIP PARAGRAPHS SAYS
009220*    OTHERWISE (#K78-0010).
009300     MOVE ZERO                        TO K78-RESULT.
009400     MOVE SPACE                       TO K78-DESCRIPTION K78-POSITION.
009500
009600     PERFORM SPLIT-ANALOG-FIELDS.
009700
009710*    A NAMELESS CHANNEL CANNOT BE ADDRESSED BY THE RADIO - SKIP
009720*    RATHER THAN ABEND, SAME AS EVERY OTHER PARSER IN THIS SUITE.
009800     IF W-CHANNEL-NAME EQUAL SPACE
009900        PERFORM RAISE-MISSING-NAME-SKIP
010000        GOBACK
010100     END-IF.
010200
010300     PERFORM 2100-SPLIT-ZONE-CODE.
010400     PERFORM 2600-VALIDATE-FREQUENCIES.
010500
010510*    BAD FREQUENCIES ARE FATAL TO THIS RECORD ONLY - DO NOT CHAIN
010520*    ON INTO THE CONVERSION PARAGRAPHS BELOW WITH GARBAGE DATA.
010600     IF NOT K78-RESULT-OK
010700        GOBACK
010800     END-IF.
010900
010910*    APPEND FIRST SO EVERY NORMALIZER BELOW HAS A TABLE SLOT TO
010920*    WRITE INTO VIA K78-CHANNEL-IX.
011000     PERFORM 2000-APPEND-ANALOG-CHANNEL.
011100     PERFORM 2200-COMPUTE-OFFSET.
011200     PERFORM 2300-NORMALIZE-POWER.
011300     PERFORM 2500-NORMALIZE-BANDWIDTH.
011400     PERFORM 2400-NORMALIZE-TONE.
011500     PERFORM 2700-NORMALIZE-TX-PROHIBIT.
011600     PERFORM 2800-DEFAULT-APRS-FIELDS.
011700
011800     GOBACK.
011900
012000*-----------------------------------------------------------------
012100* 2000-APPEND-ANALOG-CHANNEL  -  THE CHANNEL IS APPENDED RAW; THE
012200* CODEPLUG BUILDER (K78I001) IS RESPONSIBLE FOR THE SHORT-NAME
012300* TRUNCATION/DEDUP PASS ACROSS THE WHOLE RUN.  EVERY PARAGRAPH
012400* BELOW THIS POINT FILLS IN K78-CHANNEL(K78-CHANNEL-IX).
012500*-----------------------------------------------------------------
012600 2000-APPEND-ANALOG-CHANNEL.
012610*    INITIALIZE THE NEW SLOT SO EVERY FIELD A LATER PARAGRAPH
012620*    DOES NOT EXPLICITLY SET STARTS OUT BLANK/ZERO, NOT GARBAGE
012630*    LEFT OVER FROM A PRIOR RUN'S WORKING STORAGE.
012700     ADD 1                            TO K78-CHANNEL-TOT.
012800     SET K78-CHANNEL-IX               TO K78-CHANNEL-TOT.
012900     INITIALIZE K78-CHANNEL(K78-CHANNEL-IX).
013000
013010*    TYPE 'A' MARKS AN ANALOG CHANNEL FOR K78I002's FILTER PASS
013020*    AND K78I003's ANYTONE OUTPUT PARAGRAPHS.
013100     MOVE W-CHANNEL-NAME          TO K78-CH-NAME(K78-CHANNEL-IX).
013200     MOVE W-RX-FREQ-N             TO K78-CH-RX-FREQ(K78-CHANNEL-IX).
013300     MOVE W-TX-FREQ-N             TO K78-CH-TX-FREQ(K78-CHANNEL-IX).
013400     MOVE 'A'                     TO K78-CH-TYPE(K78-CHANNEL-IX).
013410*    ANALOG ZONES SHARE ONE SCAN LIST NAMED FOR THE ZONE ITSELF -
013420*    THERE IS NO PER-CHANNEL SCAN LIST COLUMN IN THE K7ABD EXPORT.
013500     MOVE W-ZONE-RAW(1:32)        TO K78-CH-SCANLIST-NAME(K78-CHANNEL-IX).
013600
013700*-----------------------------------------------------------------
013800* 2100-SPLIT-ZONE-CODE  -  TEXT AFTER THE FIRST ";" IS THE SHORT
013900* ZONE CODE; THE ZONE NAME IS THE TEXT BEFORE IT.  RUNS BEFORE
014000* 2000-APPEND SO IT WORKS DIRECTLY ON THE RAW FIELD; THE NAME
014100* PORTION IS PICKED UP BY 2000-APPEND ABOVE.
014200*-----------------------------------------------------------------
014300 2100-SPLIT-ZONE-CODE.
014310*    W-UPPER-FIELD IS BORROWED HERE AS PLAIN SCRATCH, NOT FOR
014320*    CASE FOLDING - IT JUST NEEDS TO BE WIDE ENOUGH TO HOLD THE
014330*    ";CODE" TAIL.  NO ";" PRESENT LEAVES IT UNCHANGED (SPACE).
014400     MOVE SPACE                       TO W-UPPER-FIELD.
014500     UNSTRING W-ZONE-RAW DELIMITED BY ';'
014600         INTO W-ZONE-RAW
014700              W-UPPER-FIELD
014800     END-UNSTRING.
014900
015000*-----------------------------------------------------------------
015100* 2200-COMPUTE-OFFSET  -  TX MINUS RX, ROUNDED HALF-UP TO ONE
015200* DECIMAL PLACE (MHZ); MAY BE NEGATIVE.
015300*-----------------------------------------------------------------
015400 2200-COMPUTE-OFFSET.
015410*    A FIVE-DECIMAL WORK FIELD FEEDS THE ONE-DECIMAL OUTPUT FIELD
015420*    SO ROUNDING HAPPENS ONCE, NOT TWICE.
015500     COMPUTE W-OFFSET-RAW ROUNDED = W-TX-FREQ-N - W-RX-FREQ-N.
015600     COMPUTE K78-CH-OFFSET(K78-CHANNEL-IX) ROUNDED = W-OFFSET-RAW.
015610*    THE ZONE CODE LEFT BEHIND BY 2100-SPLIT-ZONE-CODE ABOVE.
015700     MOVE W-UPPER-FIELD(1:5)          TO K78-CH-ZONE-CODE(K78-CHANNEL-IX).
015800
015900*-----------------------------------------------------------------
016000* 2300-NORMALIZE-POWER  -  CASE-INSENSITIVE MATCH TO ONE OF THE
016100* FOUR ANYTONE POWER LEVELS; ANYTHING ELSE DEFAULTS TO HIGH.
016200*-----------------------------------------------------------------
016300 2300-NORMALIZE-POWER.
016310*    UPPER-CASE FIRST SO THE COMPARE BELOW IS CASE-INSENSITIVE -
016320*    THE K7ABD EXPORT IS NOT CONSISTENT ABOUT CASE.
016400     MOVE FUNCTION UPPER-CASE(W-POWER-X) TO W-UPPER-FIELD.
016500
016600     EVALUATE W-UPPER-FIELD(1:6)
016700        WHEN 'LOW   '    MOVE 'Low'    TO W-POWER-X
016800        WHEN 'MEDIUM'    MOVE 'Medium' TO W-POWER-X
016900        WHEN 'HIGH  '    MOVE 'High'   TO W-POWER-X
017000        WHEN 'TURBO '    MOVE 'Turbo'  TO W-POWER-X
017100        WHEN OTHER       MOVE CC-DEFAULT-POWER TO W-POWER-X
017200     END-EVALUATE.
017300
017400     MOVE W-POWER-X TO K78-CH-POWER(K78-CHANNEL-IX).
017500
017600*-----------------------------------------------------------------
017700* 2400-NORMALIZE-TONE  -  LITERAL "OFF" (ANY CASE) OR EMPTY MEANS
017800* NO TONE.
017900*-----------------------------------------------------------------
018000 2400-NORMALIZE-TONE.
018010*    DECODE TONE/DCS - SAME "OFF OR EMPTY MEANS NO TONE" RULE THE
018020*    SHOP USES EVERYWHERE ELSE A TONE COLUMN IS READ.
018100     MOVE FUNCTION UPPER-CASE(W-CTCSS-DECODE-X) TO W-UPPER-FIELD(1:8).
018200     IF W-CTCSS-DECODE-X EQUAL SPACE OR W-UPPER-FIELD(1:3) EQUAL
018300        CC-OFF
018400        MOVE SPACE TO K78-CH-TONE-DECODE(K78-CHANNEL-IX)
018500     ELSE
018600        MOVE W-CTCSS-DECODE-X TO K78-CH-TONE-DECODE(K78-CHANNEL-IX)
018700     END-IF.
018800
018810*    ENCODE TONE/DCS - IDENTICAL TEST, SEPARATE COLUMN.
018900     MOVE FUNCTION UPPER-CASE(W-CTCSS-ENCODE-X) TO W-UPPER-FIELD(1:8).
019000     IF W-CTCSS-ENCODE-X EQUAL SPACE OR W-UPPER-FIELD(1:3) EQUAL
019100        CC-OFF
019200        MOVE SPACE TO K78-CH-TONE-ENCODE(K78-CHANNEL-IX)
019300     ELSE
019400        MOVE W-CTCSS-ENCODE-X TO K78-CH-TONE-ENCODE(K78-CHANNEL-IX)
019500     END-IF.
019600
019700*-----------------------------------------------------------------
019800* 2500-NORMALIZE-BANDWIDTH  -  STRIP A TRAILING K, THEN MAP
019900* "12.5" TO 12.5 KHZ, "20" TO 20.0 KHZ (SEE #K78-0070 - THIS IS
019950* A REAL CHANNEL FACT, NOT AN OUTPUT QUIRK), AND ANYTHING ELSE
019975* TO THE SHOP DEFAULT OF 25 KHZ.
020000*-----------------------------------------------------------------
020100 2500-NORMALIZE-BANDWIDTH.
020110*    SOME K7ABD EXPORTS SPELL BANDWIDTH "25K" RATHER THAN "25" -
020120*    STRIP A TRAILING K (IF ANY) BEFORE THE LITERAL COMPARE BELOW.
020200     MOVE FUNCTION UPPER-CASE(W-BANDWIDTH-X) TO W-BANDWIDTH-X.
020300     MOVE ZERO                        TO W-LEN.
020400     INSPECT W-BANDWIDTH-X TALLYING W-LEN FOR CHARACTERS
020500         BEFORE INITIAL SPACE.
020600     IF W-LEN > ZERO AND W-BANDWIDTH-X(W-LEN:1) EQUAL 'K'
020700        MOVE SPACE TO W-BANDWIDTH-X(W-LEN:1)
020800     END-IF.
020900
020910*    THREE-WAY MAP - 12.5/20 ARE KEPT AS REAL CHANNEL BANDWIDTHS;
020920*    ANYTHING ELSE (BLANK, GARBAGE, OR A VALUE THE SHOP HAS NEVER
020930*    SEEN) FALLS BACK TO THE 25K DEFAULT.
021000     IF FUNCTION TRIM(W-BANDWIDTH-X) EQUAL '12.5'
021100        MOVE '12.5' TO K78-CH-BANDWIDTH(K78-CHANNEL-IX)
021150     ELSE
021160        IF FUNCTION TRIM(W-BANDWIDTH-X) EQUAL '20'
021170           MOVE '20' TO K78-CH-BANDWIDTH(K78-CHANNEL-IX)
021180        ELSE
021190           MOVE CC-DEFAULT-BANDWIDTH TO
021195              K78-CH-BANDWIDTH(K78-CHANNEL-IX)
021198        END-IF
021400     END-IF.
021500
021600*-----------------------------------------------------------------
021700* 2600-VALIDATE-FREQUENCIES  -  BOTH FREQUENCIES MUST BE PRESENT
021800* AND NUMERIC.
021900*-----------------------------------------------------------------
022000 2600-VALIDATE-FREQUENCIES.
022010*    NUMVAL-VALID (SEE SPECIAL-NAMES) GUARDS THE NUMVAL CALLS
022020*    BELOW FROM ABENDING ON A NON-NUMERIC OR BLANK COLUMN.
022100     IF W-RX-FREQ-X IS NUMVAL-VALID AND W-RX-FREQ-X NOT EQUAL SPACE
022200     AND W-TX-FREQ-X IS NUMVAL-VALID AND W-TX-FREQ-X NOT EQUAL SPACE
022300        COMPUTE W-RX-FREQ-N = FUNCTION NUMVAL(W-RX-FREQ-X)
022400        COMPUTE W-TX-FREQ-N = FUNCTION NUMVAL(W-TX-FREQ-X)
022500     ELSE
022600        PERFORM RAISE-BAD-FREQUENCY-SKIP
022700     END-IF.
022800
022900*-----------------------------------------------------------------
023000* 2700-NORMALIZE-TX-PROHIBIT  -  ON/YES/TRUE/1 (CASE-INSENSITIVE)
023100* MEANS THE CHANNEL IS RECEIVE-ONLY.
023200*-----------------------------------------------------------------
023300 2700-NORMALIZE-TX-PROHIBIT.
023310*    THE EXPORT SPELLS THIS COLUMN FOUR DIFFERENT WAYS DEPENDING
023320*    ON WHICH PLANNING TOOL PRODUCED IT - MATCH ALL FOUR.
023400     MOVE SPACE TO K78-CH-RX-ONLY(K78-CHANNEL-IX).
023500     MOVE FUNCTION UPPER-CASE(W-TX-PROHIBIT-X) TO W-UPPER-FIELD(1:5).
023600
023700     IF W-UPPER-FIELD(1:5) EQUAL 'ON   ' OR
023800        W-UPPER-FIELD(1:5) EQUAL 'YES  ' OR
023900        W-UPPER-FIELD(1:5) EQUAL 'TRUE ' OR
024000        W-UPPER-FIELD(1:5) EQUAL '1    '
024100        MOVE 'Y' TO K78-CH-RX-ONLY(K78-CHANNEL-IX)
024200     ELSE
024300        MOVE 'N' TO K78-CH-RX-ONLY(K78-CHANNEL-IX)
024400     END-IF.
024500
024600*-----------------------------------------------------------------
024700* 2800-DEFAULT-APRS-FIELDS  -  EMPTY INPUT COLUMNS GET THE SHOP
024800* STANDARD "OFF"/"1"/"0" DEFAULTS.
024900*-----------------------------------------------------------------
025000 2800-DEFAULT-APRS-FIELDS.
025010*    EACH APRS COLUMN GETS ITS OWN SHOP DEFAULT WHEN THE EXPORT
025020*    LEAVES IT BLANK (#K78-0060) - MODEL-878 EXPORTS OFTEN OMIT
025030*    THESE COLUMNS ENTIRELY SINCE THE 878 HAS NO APRS HARDWARE.
025100     IF W-APRS-RX-X EQUAL SPACE MOVE 'Off' TO W-APRS-RX-X END-IF.
025200     IF W-APRS-PTT-MODE-X EQUAL SPACE
025300        MOVE 'Off' TO W-APRS-PTT-MODE-X
025400     END-IF.
025500     IF W-APRS-RPT-TYPE-X EQUAL SPACE
025600        MOVE 'Off' TO W-APRS-RPT-TYPE-X
025700     END-IF.
025800     IF W-APRS-RPT-CHAN-X EQUAL SPACE MOVE '1' TO W-APRS-RPT-CHAN-X
025900     END-IF.
026000     IF W-APRS-MUTE-X EQUAL SPACE MOVE '0' TO W-APRS-MUTE-X END-IF.
026100     IF W-APRS-TX-PATH-X EQUAL SPACE MOVE '0' TO W-APRS-TX-PATH-X
026200     END-IF.
026300
026400     MOVE W-APRS-RX-X       TO K78-CH-APRS-RX(K78-CHANNEL-IX).
026500     MOVE W-APRS-PTT-MODE-X TO K78-CH-APRS-PTT-MODE(K78-CHANNEL-IX).
026600     MOVE W-APRS-RPT-TYPE-X TO K78-CH-APRS-RPT-TYPE(K78-CHANNEL-IX).
026700     MOVE W-APRS-RPT-CHAN-X TO K78-CH-APRS-RPT-CHAN(K78-CHANNEL-IX).
026800     MOVE W-APRS-MUTE-X     TO K78-CH-APRS-MUTE(K78-CHANNEL-IX).
026900     MOVE W-APRS-TX-PATH-X  TO K78-CH-APRS-TX-PATH(K78-CHANNEL-IX).
027000
027100*-----------------------------------------------------------------
027200* SPLIT-ANALOG-FIELDS  -  FIXED 15-COLUMN ANALOG RECORD.
027300*-----------------------------------------------------------------
027400 SPLIT-ANALOG-FIELDS.
027410*    CLEAR THE WHOLE RAW-FIELD TABLE FIRST SO A SHORT RECORD
027420*    (FEWER THAN 15 COMMAS) LEAVES TRAILING FIELDS BLANK RATHER
027430*    THAN CARRYING OVER DATA FROM THE PREVIOUS CALL.
027500     MOVE SPACE                       TO W-RAW-FIELD-TB.
027510*    FIELD ORDER BELOW IS FIXED BY THE K7ABD ANALOG TEMPLATE AND
027520*    MUST NOT BE REORDERED WITHOUT CHANGING THAT TEMPLATE TOO.
027600     UNSTRING K78-RAW-TEXT DELIMITED BY ','
027700         INTO W-ZONE-RAW       W-CHANNEL-NAME   W-RX-FREQ-X
027800              W-TX-FREQ-X      W-POWER-X        W-BANDWIDTH-X
027900              W-CTCSS-DECODE-X W-CTCSS-ENCODE-X W-TX-PROHIBIT-X
028000              W-APRS-RX-X      W-APRS-PTT-MODE-X
028100              W-APRS-RPT-TYPE-X W-APRS-RPT-CHAN-X
028200              W-APRS-MUTE-X    W-APRS-TX-PATH-X
028300     END-UNSTRING.
028400
028500*-----------------------------------------------------------------
028600* --- SKIP-WITH-WARNING CONDITIONS ---
028700*-----------------------------------------------------------------
028800 RAISE-MISSING-NAME-SKIP.
028810*    NO IDENTIFYING TEXT TO PUT IN K78-POSITION - THE DRIVER'S
028820*    LOG LINE WILL JUST SHOW THE RECORD NUMBER.
028900     MOVE -1                          TO K78-RESULT.
029000     MOVE 'ANALOG RECORD MISSING CHANNEL NAME'
029100                                      TO K78-DESCRIPTION.
029200
029300 RAISE-BAD-FREQUENCY-SKIP.
029400     MOVE -2                          TO K78-RESULT.
029500     MOVE 'ANALOG RECORD HAS MISSING/INVALID FREQUENCY'
029600                                      TO K78-DESCRIPTION.
029610*    THE CHANNEL NAME, WHEN PRESENT, IS THE MOST USEFUL THING WE
029620*    CAN HAND THE DRIVER TO HELP THE OPERATOR FIND THE BAD LINE.
029700     MOVE W-CHANNEL-NAME(1:10)        TO K78-POSITION.
