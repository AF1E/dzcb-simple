000100*-----------------------------------------------------------------
000200* K78WSC  -  SCAN LIST TABLE
000300* ONE ENTRY PER ZONE'S SCAN LIST.  THE MEMBER LIST HERE IS THE
000400* ZONE'S FULL CHANNEL LIST, UNCAPPED - THE 50-CHANNEL ANYTONE
000500* LIMIT IS APPLIED BY K78I003 (PARA 7300-BUILD-SCANLIST-LINE) AT
000600* OUTPUT TIME ONLY, SO THE INTERNAL TABLE CAN BE INSPECTED WHOLE
000700* IF A FUTURE RADIO RAISES THE LIMIT.
000800*-----------------------------------------------------------------
000900*  1992-04-02 RAH  #K78-0004  ORIGINAL COPYBOOK.
001000*  1999-02-14 DPM  #K78-0113  Y2K REVIEW - NO DATE FIELDS PRESENT,
001100*                             NO CHANGE REQUIRED.
001200*-----------------------------------------------------------------
001300 01  K78-SCANLIST-AREA.
001400     03  K78-SCANLIST-TOT             PIC 9(4) COMP VALUE ZERO.
001500     03  K78-SCANLIST-TB.
001600         05  K78-SCANLIST OCCURS 0 TO 1000 TIMES
001700                      DEPENDING ON K78-SCANLIST-TOT
001800                      INDEXED BY K78-SCANLIST-IX.
001900             07  K78-SL-NAME          PIC X(32).
002000             07  K78-SL-MEMBER-TOT    PIC 9(3) COMP VALUE ZERO.
002100             07  K78-SL-MEMBER-TB.
002200                 09  K78-SL-MEMBER OCCURS 0 TO 250 TIMES
002300                             DEPENDING ON K78-SL-MEMBER-TOT
002400                             INDEXED BY K78-SL-MEMBER-IX
002500                             PIC X(16).
002600             07  FILLER               PIC X(9).
