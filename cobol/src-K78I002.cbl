000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. K78I002.
000400 AUTHOR.     R HUXTABLE.
000500 INSTALLATION. REGIONAL AMATEUR RADIO COORDINATING COUNCIL.
000600 DATE-WRITTEN. 05/16/1994.
000700 DATE-COMPILED.
000800 SECURITY.   UNCLASSIFIED - NO RESTRICTIONS.
000900*-----------------------------------------------------------------
001000* K78I002
001100* **++ FREQUENCY-FILTER - RESTRICTS THE ASSEMBLED CODEPLUG TO
001200*      CHANNELS WHOSE RECEIVE FREQUENCY FALLS IN AN ALLOWED
001300*      AMATEUR BAND, THEN PRUNES THE ZONE AND SCAN LIST MEMBER
001400*      TABLES TO MATCH AND DROPS ANY ZONE OR SCAN LIST LEFT WITH
001500*      NO CHANNELS.  CALLED ONCE PER SELECTED RADIO BY K78B000,
001600*      AHEAD OF K78I003 (ANYTONE-WRITER).
001700*-----------------------------------------------------------------
001800* CHANGE LOG
001900*-----------------------------------------------------------------
002000*  1994-05-16 RAH  #K78-0043  ORIGINAL PROGRAM - VHF/UHF BAND EDGE
002100*                             CHECK ONLY, NO 220 MHZ RANGE YET.
002200*  1996-08-09 RAH  #K78-0072  ADDED THE 219-225 MHZ AMATEUR RANGE
002300*                             REQUESTED BY THE 220 REPEATER GROUP.
002400*  1997-12-03 TKB  #K78-0095  DROPPED ZONES/SCAN LISTS ARE NOW
002500*                             REMOVED FROM THE TABLE INSTEAD OF
002600*                             LEFT BEHIND WITH A ZERO MEMBER COUNT -
002700*                             WAS CONFUSING THE CPS IMPORT.
002800*  1998-11-12 DPM  #K78-0110  Y2K REVIEW - NO DATE FIELDS IN THIS
002900*                             PROGRAM, NO CHANGE REQUIRED.
003000*  2001-03-22 LMS  #K78-0132  BOTH RADIO MODELS NOW SHARE THE SAME
003100*                             THREE RANGES - REMOVED THE PER-MODEL
003200*                             RANGE TABLE SELECT THAT 890 NEVER USED.
003210*  2005-06-14 LMS  #K78-0147  WALKED THE COMPACT-AND-DROP LOGIC
003220*                             AGAINST THE LATEST CPS IMPORT NOTES -
003230*                             NO CHANGE NEEDED, ADDED PARAGRAPH-LEVEL
003240*                             COMMENTS SO THE READ/WRITE-SUBSCRIPT
003250*                             CONVENTION DOES NOT HAVE TO BE
003260*                             RE-DERIVED BY THE NEXT PERSON.
003300*-----------------------------------------------------------------
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.    IBM-370.
003700 OBJECT-COMPUTER.    IBM-370.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000*
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300**
004400 DATA DIVISION.
004500**
004600 FILE SECTION.
004700**
004800 WORKING-STORAGE SECTION.
004900*
004910*-----------------------------------------------------------------
004920* WK-RANGE-TABLE  -  THE THREE BAND EDGES SHARED BY BOTH RADIO
004930* MODELS (#K78-0132).  BUILT FRESH EVERY RUN BY 0100-LOAD-RANGE-
004940* TABLE BELOW RATHER THAN CARRIED AS A VALUE CLAUSE SO A FUTURE
004950* FOURTH BAND ONLY NEEDS A NEW MOVE PAIR, NOT A LAYOUT CHANGE.
004960*-----------------------------------------------------------------
005000 01  WK-RANGE-TABLE.
005100     03  WK-RANGE-ENTRY OCCURS 3 TIMES.
005200         05  WK-RANGE-LOW             PIC 9(3)V9(5).
005300         05  WK-RANGE-HIGH            PIC 9(3)V9(5).
005400     03  FILLER                       PIC X(4) VALUE SPACE.
005500*
005510*-----------------------------------------------------------------
005520* LS-WORK  -  READ/WRITE SUBSCRIPT PAIRS FOR THE IN-PLACE COMPACT
005530* (#K78-0095) PLUS THE SCRATCH SEARCH KEY SHARED BY THE ZONE AND
005540* SCAN LIST MEMBER-PRUNING PARAGRAPHS.
005550*-----------------------------------------------------------------
005600 01  LS-WORK.
005700     03  W-CH-READ-SUB                PIC 9(4) COMP VALUE ZERO.
005800     03  W-CH-WRITE-SUB               PIC 9(4) COMP VALUE ZERO.
005900     03  W-RANGE-SUB                  PIC 9(1) COMP VALUE ZERO.
006000     03  W-KEEP-SW                    PIC X(1) VALUE 'N'.
006100         88  W-KEEP-CHANNEL                VALUE 'Y'.
006200     03  W-FOUND-SW                   PIC X(1) VALUE 'N'.
006300         88  W-FOUND                       VALUE 'Y'.
006400     03  W-ZN-READ-SUB                PIC 9(4) COMP VALUE ZERO.
006500     03  W-ZN-WRITE-SUB               PIC 9(4) COMP VALUE ZERO.
006600     03  W-ZN-ORIG-MEM-TOT            PIC 9(3) COMP VALUE ZERO.
006700     03  W-MEM-READ-SUB               PIC 9(3) COMP VALUE ZERO.
006800     03  W-MEM-WRITE-SUB              PIC 9(3) COMP VALUE ZERO.
006900     03  W-MEM-KEPT-TOT               PIC 9(3) COMP VALUE ZERO.
007000     03  W-SEARCH-SHORT-NAME          PIC X(16) VALUE SPACE.
007010*        BASE/SUFFIX REDEFINES NOT ACTUALLY NEEDED BY THIS
007020*        PROGRAM'S LOGIC - KEPT FROM THE ORIGINAL COPY OF THE
007030*        SEARCH-KEY LAYOUT USED ELSEWHERE IN THE SUITE SO A FUTURE
007040*        SUFFIX-AWARE COMPARE CAN BE ADDED WITHOUT A LAYOUT CHANGE.
007045     03  W-SEARCH-SHORT-NAME-R REDEFINES W-SEARCH-SHORT-NAME.
007050         05  W-SEARCH-SHORT-BASE      PIC X(14).
007075         05  W-SEARCH-SHORT-SUFFIX    PIC X(2).
007100     03  W-SL-READ-SUB                PIC 9(4) COMP VALUE ZERO.
007200     03  W-SL-WRITE-SUB               PIC 9(4) COMP VALUE ZERO.
007300     03  W-CH-SEARCH-SUB              PIC 9(4) COMP VALUE ZERO.
007400     03  FILLER                       PIC X(6).
007500*
007600 LINKAGE SECTION.
007610*        CHANNEL TABLE - FILTERED IN PLACE BY 1000-FILTER-CHANNELS;
007620*        EVERYTHING ELSE IN THIS PROGRAM READS THE RESULT.
007700 COPY K78WCH.
007710*        ZONE TABLE - MEMBER LISTS PRUNED AND EMPTY ZONES DROPPED.
007800 COPY K78WZN.
007810*        SCAN LIST TABLE - SAME TREATMENT AS THE ZONE TABLE.
007900 COPY K78WSC.
007910*        RESULT/DIAGNOSTIC AREA RETURNED TO THE DRIVER.
008000 COPY K78MCR.
008100*
008200 PROCEDURE DIVISION USING K78-CHANNEL-AREA
008300                          K78-ZONE-AREA
008400                          K78-SCANLIST-AREA
008500                          K78-RESULT-AREA.
008600*
008700 BEGIN.
008710*        FOUR STEPS, STRICTLY IN ORDER - THE CHANNEL TABLE MUST BE
008720*        FINAL BEFORE ZONE MEMBERS CAN BE CHECKED AGAINST IT, AND
008730*        ZONE MEMBERS MUST BE FINAL BEFORE SCAN LIST MEMBERS ARE
008740*        (A SCAN LIST MEMBER IS ALWAYS ALSO A ZONE MEMBER).
008800     MOVE ZERO                        TO K78-RESULT.
008900     MOVE SPACE                       TO K78-DESCRIPTION
009000                                          K78-POSITION.
009100     PERFORM 0100-LOAD-RANGE-TABLE.
009200     PERFORM 1000-FILTER-CHANNELS THRU 1000-EXIT.
009300     PERFORM 2000-FILTER-ZONES THRU 2000-EXIT.
009400     PERFORM 3000-FILTER-SCANLISTS THRU 3000-EXIT.
009500     GOBACK.
009600*
009700*-----------------------------------------------------------------
009800* 0100-LOAD-RANGE-TABLE  -  THE THREE ALLOWED-BAND EDGES ARE LOADED
009900* HERE RATHER THAN CARRIED IN A COPYBOOK - NEITHER RADIO MODEL
010000* OVERRIDES THEM, SO A LINKAGE PARAMETER WOULD BE DEAD WEIGHT
010100* (#K78-0132).
010200*-----------------------------------------------------------------
010300 0100-LOAD-RANGE-TABLE.
010400     MOVE 136.00000                   TO WK-RANGE-LOW(1).
010500     MOVE 174.00000                   TO WK-RANGE-HIGH(1).
010600     MOVE 400.00000                   TO WK-RANGE-LOW(2).
010700     MOVE 480.00000                   TO WK-RANGE-HIGH(2).
010800     MOVE 219.00000                   TO WK-RANGE-LOW(3).
010900     MOVE 225.00000                   TO WK-RANGE-HIGH(3).
011000*
011100*-----------------------------------------------------------------
011200* 1000-FILTER-CHANNELS  -  COMPACTS K78-CHANNEL-TB IN PLACE,
011300* KEEPING ONLY ENTRIES WHOSE RX FREQUENCY FALLS IN AN ALLOWED
011400* BAND.  A CHANNEL ENTRY CARRIES NO NESTED OCCURS TABLE SO THE
011500* WHOLE-GROUP MOVE BELOW IS SAFE.
011600*-----------------------------------------------------------------
011700 1000-FILTER-CHANNELS.
011710*        CLASSIC READ/WRITE-SUBSCRIPT COMPACT - THE WRITE SUBSCRIPT
011720*        NEVER GETS AHEAD OF THE READ SUBSCRIPT, SO COPYING A KEPT
011730*        ENTRY "DOWN" TO THE WRITE POSITION NEVER OVERWRITES AN
011740*        ENTRY NOT YET EXAMINED.
011800     SET W-CH-READ-SUB                TO 1.
011900     SET W-CH-WRITE-SUB                TO 1.
012000 1010-SCAN-LOOP.
012100     IF W-CH-READ-SUB > K78-CHANNEL-TOT
012200        GO TO 1090-SCAN-DONE
012300     END-IF.
012400     PERFORM 1100-CHECK-RANGE THRU 1100-EXIT.
012500     IF W-KEEP-CHANNEL
012600        IF W-CH-WRITE-SUB NOT = W-CH-READ-SUB
012700           MOVE K78-CHANNEL(W-CH-READ-SUB) TO K78-CHANNEL(W-CH-WRITE-SUB)
012800        END-IF
012900        SET W-CH-WRITE-SUB             UP BY 1
013000     END-IF.
013100     SET W-CH-READ-SUB                 UP BY 1.
013200     GO TO 1010-SCAN-LOOP.
013300 1090-SCAN-DONE.
013400     COMPUTE K78-CHANNEL-TOT = W-CH-WRITE-SUB - 1.
013500 1000-EXIT.
013600     EXIT.
013700*
013800*-----------------------------------------------------------------
013900* 1100-CHECK-RANGE  -  A CHANNEL IS KEPT IF ITS RX FREQUENCY FALLS
014000* WITHIN ANY ONE OF THE THREE ALLOWED BAND EDGES, INCLUSIVE.
014100*-----------------------------------------------------------------
014200 1100-CHECK-RANGE.
014210*        INCLUSIVE ON BOTH EDGES - A CHANNEL SITTING EXACTLY ON A
014220*        BAND EDGE (E.G. 144.00000) IS KEPT, NOT TREATED AS
014230*        OUT-OF-BAND.
014300     MOVE 'N'                         TO W-KEEP-SW.
014400     SET W-RANGE-SUB                  TO 1.
014500 1110-RANGE-LOOP.
014600     IF W-RANGE-SUB > 3
014700        GO TO 1100-EXIT
014800     END-IF.
014900     IF K78-CH-RX-FREQ(W-CH-READ-SUB) NOT LESS THAN
014920        WK-RANGE-LOW(W-RANGE-SUB)
015000        AND K78-CH-RX-FREQ(W-CH-READ-SUB) NOT GREATER THAN
015020        WK-RANGE-HIGH(W-RANGE-SUB)
015100        MOVE 'Y'                      TO W-KEEP-SW
015200        GO TO 1100-EXIT
015300     END-IF.
015400     SET W-RANGE-SUB                  UP BY 1.
015500     GO TO 1110-RANGE-LOOP.
015600 1100-EXIT.
015700     EXIT.
015800*
015900*-----------------------------------------------------------------
016000* 2000-FILTER-ZONES  -  FOR EVERY ZONE, PRUNE ITS MEMBER LIST TO
016100* CHANNELS STILL PRESENT AFTER 1000-FILTER-CHANNELS, THEN DROP THE
016200* ZONE ENTIRELY IF NO MEMBERS SURVIVE (#K78-0095).  THE MEMBER
016300* SUB-TABLE IS OCCURS DEPENDING ON, SO ZONES ARE COPIED FIELD BY
016400* FIELD RATHER THAN BY A WHOLE-GROUP MOVE.
016500*-----------------------------------------------------------------
016600 2000-FILTER-ZONES.
016610*        RUNS AFTER 1000-FILTER-CHANNELS HAS FINISHED - A MEMBER
016620*        NAME STILL ON A ZONE'S LIST BUT NO LONGER IN THE COMPACTED
016630*        CHANNEL TABLE IS THE SIGNAL THAT CHANNEL WAS FILTERED OUT.
016700     SET W-ZN-READ-SUB                TO 1.
016800     SET W-ZN-WRITE-SUB                TO 1.
016900 2010-ZONE-LOOP.
017000     IF W-ZN-READ-SUB > K78-ZONE-TOT
017100        GO TO 2090-ZONE-DONE
017200     END-IF.
017300     PERFORM 2100-COMPACT-MEMBERS THRU 2100-EXIT.
017400     IF W-MEM-KEPT-TOT > ZERO
017500        PERFORM 2200-COPY-ZONE-FIELDS THRU 2200-EXIT
017600        SET W-ZN-WRITE-SUB             UP BY 1
017700     END-IF.
017800     SET W-ZN-READ-SUB                 UP BY 1.
017900     GO TO 2010-ZONE-LOOP.
018000 2090-ZONE-DONE.
018100     COMPUTE K78-ZONE-TOT = W-ZN-WRITE-SUB - 1.
018200 2000-EXIT.
018300     EXIT.
018400*
018500*-----------------------------------------------------------------
018600* 2100-COMPACT-MEMBERS  -  COMPACTS THE MEMBER SUB-TABLE OF THE
018700* ZONE AT W-ZN-READ-SUB IN PLACE; W-MEM-KEPT-TOT COMES BACK WITH
018800* THE SURVIVING COUNT AND K78-ZN-MEMBER-TOT IS UPDATED TO MATCH.
018900*-----------------------------------------------------------------
019000 2100-COMPACT-MEMBERS.
019010*        ORIGINAL COUNT IS SAVED BEFORE THE LOOP STARTS BECAUSE
019020*        K78-ZN-MEMBER-TOT ITSELF IS OVERWRITTEN WITH THE SURVIVING
019030*        COUNT BELOW ONCE COMPACTION IS DONE.
019100     MOVE K78-ZN-MEMBER-TOT(W-ZN-READ-SUB) TO W-ZN-ORIG-MEM-TOT.
019200     SET W-MEM-READ-SUB                TO 1.
019300     SET W-MEM-WRITE-SUB               TO 1.
019400 2110-MEMBER-LOOP.
019500     IF W-MEM-READ-SUB > W-ZN-ORIG-MEM-TOT
019600        GO TO 2190-MEMBER-DONE
019700     END-IF.
019800     MOVE K78-ZN-MEMBER(W-ZN-READ-SUB W-MEM-READ-SUB)
019820        TO W-SEARCH-SHORT-NAME.
019900     PERFORM 9000-SHORT-NAME-EXISTS THRU 9000-EXIT.
020000     IF W-FOUND
020100        IF W-MEM-WRITE-SUB NOT = W-MEM-READ-SUB
020200           MOVE K78-ZN-MEMBER(W-ZN-READ-SUB W-MEM-READ-SUB)
020300             TO K78-ZN-MEMBER(W-ZN-READ-SUB W-MEM-WRITE-SUB)
020400        END-IF
020500        SET W-MEM-WRITE-SUB            UP BY 1
020600     END-IF.
020700     SET W-MEM-READ-SUB                UP BY 1.
020800     GO TO 2110-MEMBER-LOOP.
020900 2190-MEMBER-DONE.
021000     COMPUTE W-MEM-KEPT-TOT = W-MEM-WRITE-SUB - 1.
021100     MOVE W-MEM-KEPT-TOT               TO
021120         K78-ZN-MEMBER-TOT(W-ZN-READ-SUB).
021200 2100-EXIT.
021300     EXIT.
021400*
021500*-----------------------------------------------------------------
021600* 2200-COPY-ZONE-FIELDS  -  COPIES THE (ALREADY MEMBER-COMPACTED)
021700* ZONE AT W-ZN-READ-SUB DOWN TO W-ZN-WRITE-SUB, FIELD BY FIELD.
021800* WHEN THE TWO SUBSCRIPTS ARE EQUAL THIS IS A HARMLESS COPY TO
021900* SELF.
022000*-----------------------------------------------------------------
022100 2200-COPY-ZONE-FIELDS.
022110*        ONLY CALLED WHEN THE ZONE SURVIVES (W-MEM-KEPT-TOT > ZERO)
022120*        - A ZONE WHOSE LAST MEMBER WAS JUST FILTERED OUT NEVER
022130*        REACHES THIS PARAGRAPH AND IS SIMPLY LEFT BEHIND BY THE
022140*        WRITE SUBSCRIPT, WHICH IS HOW IT GETS DROPPED (#K78-0095).
022200     MOVE K78-ZN-NAME(W-ZN-READ-SUB)   TO K78-ZN-NAME(W-ZN-WRITE-SUB).
022300     MOVE K78-ZN-CODE(W-ZN-READ-SUB)   TO K78-ZN-CODE(W-ZN-WRITE-SUB).
022400     MOVE K78-ZN-ORIGIN(W-ZN-READ-SUB) TO K78-ZN-ORIGIN(W-ZN-WRITE-SUB).
022500     MOVE K78-ZN-MEMBER-TOT(W-ZN-READ-SUB)
022550        TO
022600        K78-ZN-MEMBER-TOT(W-ZN-WRITE-SUB).
022700     SET W-MEM-READ-SUB                TO 1.
022800 2210-COPY-MEMBER-LOOP.
022900     IF W-MEM-READ-SUB > W-MEM-KEPT-TOT
023000        GO TO 2200-EXIT
023100     END-IF.
023200     MOVE K78-ZN-MEMBER(W-ZN-READ-SUB W-MEM-READ-SUB)
023300       TO K78-ZN-MEMBER(W-ZN-WRITE-SUB W-MEM-READ-SUB).
023400     SET W-MEM-READ-SUB                UP BY 1.
023500     GO TO 2210-COPY-MEMBER-LOOP.
023600 2200-EXIT.
023700     EXIT.
023800*
023900*-----------------------------------------------------------------
024000* 3000-FILTER-SCANLISTS  -  SAME PRUNE-AND-DROP TREATMENT AS
024100* 2000-FILTER-ZONES, APPLIED TO K78-SCANLIST-TB.
024200*-----------------------------------------------------------------
024300 3000-FILTER-SCANLISTS.
024310*        SAME SHAPE AS 2000-FILTER-ZONES ABOVE - KEPT AS ITS OWN
024320*        PARAGRAPH RATHER THAN A SHARED ONE BECAUSE THE ZONE AND
024330*        SCAN LIST RECORDS ARE DIFFERENT COPYBOOKS WITH DIFFERENT
024340*        FIELD NAMES, SO THE FIELD-BY-FIELD MOVES CANNOT BE SHARED.
024400     SET W-SL-READ-SUB                TO 1.
024500     SET W-SL-WRITE-SUB                TO 1.
024600 3010-SCANLIST-LOOP.
024700     IF W-SL-READ-SUB > K78-SCANLIST-TOT
024800        GO TO 3090-SCANLIST-DONE
024900     END-IF.
025000     PERFORM 3100-COMPACT-SL-MEMBERS THRU 3100-EXIT.
025100     IF W-MEM-KEPT-TOT > ZERO
025200        PERFORM 3200-COPY-SL-FIELDS THRU 3200-EXIT
025300        SET W-SL-WRITE-SUB             UP BY 1
025400     END-IF.
025500     SET W-SL-READ-SUB                 UP BY 1.
025600     GO TO 3010-SCANLIST-LOOP.
025700 3090-SCANLIST-DONE.
025800     COMPUTE K78-SCANLIST-TOT = W-SL-WRITE-SUB - 1.
025900 3000-EXIT.
026000     EXIT.
026100*
026200 3100-COMPACT-SL-MEMBERS.
026300     MOVE K78-SL-MEMBER-TOT(W-SL-READ-SUB) TO W-ZN-ORIG-MEM-TOT.
026400     SET W-MEM-READ-SUB                TO 1.
026500     SET W-MEM-WRITE-SUB               TO 1.
026600 3110-MEMBER-LOOP.
026700     IF W-MEM-READ-SUB > W-ZN-ORIG-MEM-TOT
026800        GO TO 3190-MEMBER-DONE
026900     END-IF.
027000     MOVE K78-SL-MEMBER(W-SL-READ-SUB W-MEM-READ-SUB)
027020        TO W-SEARCH-SHORT-NAME.
027100     PERFORM 9000-SHORT-NAME-EXISTS THRU 9000-EXIT.
027200     IF W-FOUND
027300        IF W-MEM-WRITE-SUB NOT = W-MEM-READ-SUB
027400           MOVE K78-SL-MEMBER(W-SL-READ-SUB W-MEM-READ-SUB)
027500             TO K78-SL-MEMBER(W-SL-READ-SUB W-MEM-WRITE-SUB)
027600        END-IF
027700        SET W-MEM-WRITE-SUB            UP BY 1
027800     END-IF.
027900     SET W-MEM-READ-SUB                UP BY 1.
028000     GO TO 3110-MEMBER-LOOP.
028100 3190-MEMBER-DONE.
028200     COMPUTE W-MEM-KEPT-TOT = W-MEM-WRITE-SUB - 1.
028300     MOVE W-MEM-KEPT-TOT               TO
028320         K78-SL-MEMBER-TOT(W-SL-READ-SUB).
028400 3100-EXIT.
028500     EXIT.
028600*
028700 3200-COPY-SL-FIELDS.
028800     MOVE K78-SL-NAME(W-SL-READ-SUB)   TO K78-SL-NAME(W-SL-WRITE-SUB).
028900     MOVE K78-SL-MEMBER-TOT(W-SL-READ-SUB)
028950        TO
029000        K78-SL-MEMBER-TOT(W-SL-WRITE-SUB).
029100     SET W-MEM-READ-SUB                TO 1.
029200 3210-COPY-MEMBER-LOOP.
029300     IF W-MEM-READ-SUB > W-MEM-KEPT-TOT
029400        GO TO 3200-EXIT
029500     END-IF.
029600     MOVE K78-SL-MEMBER(W-SL-READ-SUB W-MEM-READ-SUB)
029700       TO K78-SL-MEMBER(W-SL-WRITE-SUB W-MEM-READ-SUB).
029800     SET W-MEM-READ-SUB                UP BY 1.
029900     GO TO 3210-COPY-MEMBER-LOOP.
030000 3200-EXIT.
030100     EXIT.
030200*
030300*-----------------------------------------------------------------
030400* 9000-SHORT-NAME-EXISTS  -  LINEAR SEARCH OF THE (ALREADY
030500* FILTERED) CHANNEL TABLE FOR W-SEARCH-SHORT-NAME.  SHARED BY THE
030600* ZONE AND SCAN LIST MEMBER COMPACTION PARAGRAPHS ABOVE.
030700*-----------------------------------------------------------------
030800 9000-SHORT-NAME-EXISTS.
030810*        LOOKS UP SHORT NAME, NOT FULL CHANNEL NAME - ZONE AND SCAN
030820*        LIST MEMBER LISTS ARE BOTH KEYED BY THE 16-BYTE SHORT NAME
030830*        ASSIGNED BACK IN K78I001, NOT THE FULL CHANNEL NAME.
030900     MOVE 'N'                         TO W-FOUND-SW.
031000     SET W-CH-SEARCH-SUB               TO 1.
031100 9010-SEARCH-LOOP.
031200     IF W-CH-SEARCH-SUB > K78-CHANNEL-TOT
031300        GO TO 9000-EXIT
031400     END-IF.
031500     IF K78-CH-SHORT-NAME(W-CH-SEARCH-SUB) EQUAL W-SEARCH-SHORT-NAME
031600        MOVE 'Y'                      TO W-FOUND-SW
031700        GO TO 9000-EXIT
031800     END-IF.
031900     SET W-CH-SEARCH-SUB               UP BY 1.
032000     GO TO 9010-SEARCH-LOOP.
032100 9000-EXIT.
032200     EXIT.
