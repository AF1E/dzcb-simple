000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. K78D001.
000400 AUTHOR.     R HUXTABLE.
000500 INSTALLATION. REGIONAL AMATEUR RADIO COORDINATING COUNCIL.
000600 DATE-WRITTEN. 03/11/1992.
000700 DATE-COMPILED.
000800 SECURITY.   UNCLASSIFIED - NO RESTRICTIONS.
000900*-----------------------------------------------------------------
001000* K78D001
001100* **++ DEBLOCKS ONE TALKGROUPS (K7ABD FORMAT) RECORD INTO A
001200*      CONTACT TABLE ENTRY.  CALLED ONCE PER RECORD BY THE
001300*      DRIVER K78B000 AFTER IT OPENS THE TGIN FILE.
001400*-----------------------------------------------------------------
001500* CHANGE LOG
001600*-----------------------------------------------------------------
001700*  1992-03-11 RAH  #K78-0001  ORIGINAL PROGRAM - DEBLOCK TALKGROUP
001800*                             NAME/ID PAIR, "P" SUFFIX MEANS A
001900*                             PRIVATE CALL CONTACT.
002000*  1992-09-04 RAH  #K78-0009  SKIP BLANK AND SHORT LINES INSTEAD
002100*                             OF ABENDING THE RUN.
002200*  1993-02-18 RAH  #K78-0014  LAST DEFINITION OF A DUPLICATE NAME
002300*                             NOW WINS (WAS FIRST-WINS IN ERROR).
002400*  1994-11-29 RAH  #K78-0041  NON-NUMERIC ID AFTER SUFFIX STRIP IS
002500*                             A SKIP-WITH-WARNING, NOT A FATAL.
002600*  1998-10-05 DPM  #K78-0108  Y2K REVIEW - NO DATE FIELDS IN THIS
002700*                             PROGRAM, NO CHANGE REQUIRED.
002800*  2003-06-12 LMS  #K78-0145  RAISED TG-NAME MAX LEN CHECK TO 16
002900*                             BYTES TO MATCH THE ANYTONE CPS LIMIT
003000*                             QUOTED BY THE COORDINATOR'S OFFICE.
003100*-----------------------------------------------------------------
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.    IBM-370.
003500 OBJECT-COMPUTER.    IBM-370.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800* class to check NUMVAL input
003900     CLASS NUMVAL-VALID IS '0' THRU '9', SPACE.
004000*
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300**
004400 DATA DIVISION.
004500**
004600 FILE SECTION.
004700**
004800 WORKING-STORAGE SECTION.
004900*
004910*-----------------------------------------------------------------
004920* WK-LITERALS - THE TWO "KIND" STRINGS WE WRITE BACK INTO THE
004930* CONTACT TABLE ARE HELD HERE, NOT HARD-CODED IN THE MOVE
004940* STATEMENTS, SO A FUTURE WORD CHANGE (E.G. IF THE COORDINATOR ASKS
004950* FOR "ALL CALL" WORDING INSTEAD OF "GROUP") IS A ONE-FIELD FIX.
004960*-----------------------------------------------------------------
005000 01  WK-LITERALS.
005010*    TRAILING CHARACTER THAT MARKS A PRIVATE-CALL CONTACT.
005100     03  CC-PRIVATE-SUFFIX            PIC X(1) VALUE 'P'.
005110*    DEFAULT CONTACT KIND WHEN NO SUFFIX IS PRESENT.
005200     03  CC-KIND-GROUP                PIC X(7) VALUE 'Group'.
005210*    CONTACT KIND ONCE THE SUFFIX STRIP FINDS A P/p.
005300     03  CC-KIND-PRIVATE              PIC X(7) VALUE 'Private'.
005350     03  FILLER                       PIC X(5).
005400*
005410*-----------------------------------------------------------------
005420* LS-UTILS - SCRATCH FIELDS FOR ONE CALL'S WORTH OF SPLITTING AND
005430* VALIDATING A TALKGROUP LINE.  NOTHING HERE SURVIVES ACROSS CALLS;
005440* EACH CALL RE-INITIALIZES WHAT IT NEEDS VIA MOVE, NOT INITIALIZE,
005450* SINCE ONLY A HANDFUL OF FIELDS ARE TOUCHED PER PASS.
005460*-----------------------------------------------------------------
005500 01  LS-UTILS.
005510*    HOW MANY COMMA-DELIMITED FIELDS UNSTRING ACTUALLY FOUND.
005600     03  W-FIELD-TOT                  PIC 9(2) COMP VALUE ZERO.
005610*    THE CONTACT NAME, LEFT OF THE FIRST COMMA.
005700     03  W-NAME-FIELD                 PIC X(16) VALUE SPACE.
005710*    THE RAW ID FIELD, RIGHT OF THE COMMA, SUFFIX STILL ATTACHED.
005800     03  W-ID-FIELD                   PIC X(9)  VALUE SPACE.
005825     03  W-ID-FIELD-N REDEFINES W-ID-FIELD PIC 9(9).
005830*    COUNT OF SIGNIFICANT (NON-TRAILING-BLANK) BYTES IN THE ID.
005850     03  W-ID-LEN                     PIC 9(2) COMP VALUE ZERO.
005910*    LAST BYTE OF THE ID FIELD - WHERE A P/p SUFFIX WOULD LAND.
006000     03  W-LAST-CHAR                  PIC X(1)  VALUE SPACE.
006010*    "Group" OR "Private", DECIDED BY 1100-STRIP-PRIVATE-SUFFIX.
006100     03  W-KIND                       PIC X(7)  VALUE SPACE.
006110*    THE ID ONCE NUMVAL HAS CONVERTED IT FROM DISPLAY TO NUMBER.
006200     03  W-ID-NUMERIC                 PIC 9(8)  VALUE ZERO.
006225     03  W-ID-NUMERIC-X REDEFINES W-ID-NUMERIC PIC X(8).
006250     03  FILLER                       PIC X(4).
006300*
006400 LINKAGE SECTION.
006410*    THE 80-BYTE TALKGROUP LINE READ BY THE DRIVER'S TGIN FILE,
006420*    PASSED DOWN UNCHANGED - WE DO NOT OWN THIS STORAGE.
006500 01  K78-RAW-RECORD.
006600     03  K78-RAW-TEXT                 PIC X(80).
006700*
006710*    K78-CONTACT-AREA - THE CONTACT TABLE WE APPEND/REPLACE INTO.
006800 COPY K78WTG.
006810*    K78-RESULT-AREA - OUR SUCCESS/SKIP/FATAL REPORT BACK TO THE
006820*    DRIVER.
006900 COPY K78MCR.
007000*
007100 PROCEDURE DIVISION USING K78-RAW-RECORD
007200                          K78-CONTACT-AREA
007300                          K78-RESULT-AREA.
007400*
007410*-----------------------------------------------------------------
007420* BEGIN - ENTRY POINT.  ASSUME SUCCESS, THEN LOOK FOR THE TWO WAYS
007430* A RAW RECORD CAN BE REJECTED BEFORE WE EVER TRY TO DECODE IT: A
007440* COMPLETELY BLANK CARD IMAGE, OR ONE UNSTRING CANNOT SPLIT INTO
007450* NAME-PLUS-ID.  EITHER ONE IS A SKIP, NOT AN ABEND - THE DRIVER
007460* IS EXPECTED TO KEEP READING THE REST OF THE FILE (#K78-0009).
007470*-----------------------------------------------------------------
007500 BEGIN.
007510*    CLEAR THE RESULT AREA - CALLER SEES K78-RESULT-OK UNLESS ONE
007520*    OF THE RAISE- PARAGRAPHS BELOW OVERRIDES IT.
007600     MOVE ZERO                        TO K78-RESULT.
007700     MOVE SPACE                       TO K78-DESCRIPTION
007800                                          K78-POSITION.
007900
007910*    A BLANK CARD IMAGE - THE K7ABD EXPORT SOMETIMES LEAVES A
007920*    TRAILING EMPTY LINE AT END OF FILE.
008000     IF K78-RAW-TEXT(1:2) EQUAL SPACE
008100        PERFORM RAISE-BLANK-LINE-SKIP
008200        GOBACK
008300     END-IF.
008400
008410*    BREAK THE RAW 80-BYTE LINE INTO ITS TWO COMMA FIELDS.
008500     PERFORM SPLIT-TALKGROUP-FIELDS.
008600
008610*    FEWER THAN TWO FIELDS MEANS NO COMMA WAS FOUND AT ALL.
008700     IF W-FIELD-TOT < 2
008800        PERFORM RAISE-SHORT-LINE-SKIP
008900        GOBACK
009000     END-IF.
009100
009110*    BOTH FIELDS PRESENT - HAND OFF TO THE REAL DECODE LOGIC.
009200     PERFORM 1000-DECODE-TALKGROUP.
009300
009400     GOBACK.
009500
009600*-----------------------------------------------------------------
009700* 1000-DECODE-TALKGROUP  -  TRIM BOTH FIELDS, STRIP A TRAILING
009800* P/p PRIVATE-CALL SUFFIX, VALIDATE THE REMAINING ID IS NUMERIC,
009900* THEN STORE (OR REPLACE) THE CONTACT BY NAME - LAST ONE READ
010000* ALWAYS WINS PER #K78-0014.
010100*-----------------------------------------------------------------
010200 1000-DECODE-TALKGROUP.
010210*    THE K7ABD EXPORT PADS BOTH FIELDS WITH BLANKS TO A FIXED
010220*    COLUMN WIDTH - TRIM THEM BEFORE ANY FURTHER WORK.
010300     MOVE FUNCTION TRIM(W-NAME-FIELD) TO W-NAME-FIELD.
010400     MOVE FUNCTION TRIM(W-ID-FIELD)   TO W-ID-FIELD.
010500
010510*    PULL THE PRIVATE-CALL SUFFIX OFF THE ID (IF ANY), THEN MAKE
010520*    SURE WHAT IS LEFT IS A CLEAN NUMERIC DMR ID.
010600     PERFORM 1100-STRIP-PRIVATE-SUFFIX.
010700     PERFORM 1200-VALIDATE-NUMERIC-ID.
010800
010810*    1200 MAY HAVE FLAGGED A SKIP - DO NOT TOUCH THE TABLE.
010900     IF NOT K78-RESULT-OK
011000        GOBACK
011100     END-IF.
011200
011210*    CLEAN RECORD - FILE IT (OR REPLACE AN EARLIER ENTRY OF THE
011220*    SAME NAME) IN THE CONTACT TABLE.
011300     PERFORM 1300-STORE-OR-REPLACE-CONTACT THRU 1300-EXIT.
011400
011500*-----------------------------------------------------------------
011600* 1100-STRIP-PRIVATE-SUFFIX  -  A TRAILING P OR p MARKS A PRIVATE
011700* CALL; OTHERWISE THE CONTACT IS A GROUP CALL.
011800*-----------------------------------------------------------------
011900 1100-STRIP-PRIVATE-SUFFIX.
011910*    ASSUME GROUP CALL UNTIL PROVEN OTHERWISE.
012000     MOVE CC-KIND-GROUP                TO W-KIND.
012100     MOVE ZERO                         TO W-ID-LEN.
012200
012210*    INSPECT, NOT A LOOP, GIVES US THE SIGNIFICANT LENGTH OF THE
012220*    ID FIELD SO WE CAN ADDRESS ITS LAST BYTE DIRECTLY.
012300     INSPECT W-ID-FIELD TALLYING W-ID-LEN FOR CHARACTERS
012400         BEFORE INITIAL SPACE.
012500
012510*    A TRAILING P OR LOWERCASE p FLIPS THE KIND TO PRIVATE AND IS
012520*    THEN REMOVED SO THE REMAINDER CAN BE VALIDATED AS A PLAIN
012530*    NUMERIC DMR ID BY 1200-VALIDATE-NUMERIC-ID.
012600     IF W-ID-LEN > ZERO
012700        MOVE W-ID-FIELD(W-ID-LEN:1)    TO W-LAST-CHAR
012800        IF W-LAST-CHAR EQUAL 'P' OR W-LAST-CHAR EQUAL 'p'
012900           MOVE CC-KIND-PRIVATE        TO W-KIND
013000           MOVE SPACE                  TO W-ID-FIELD(W-ID-LEN:1)
013100           MOVE FUNCTION TRIM(W-ID-FIELD) TO W-ID-FIELD
013200        END-IF
013300     END-IF.
013400
013500*-----------------------------------------------------------------
013600* 1200-VALIDATE-NUMERIC-ID  -  WHAT REMAINS OF THE ID AFTER THE
013700* SUFFIX STRIP MUST BE ALL DIGITS; OTHERWISE SKIP WITH A WARNING
013800* AND PROCESSING CONTINUES (#K78-0041).
013900*-----------------------------------------------------------------
014000 1200-VALIDATE-NUMERIC-ID.
014010*    THE NUMVAL-VALID CLASS TEST (SEE SPECIAL-NAMES ABOVE) CATCHES
014020*    ANYTHING BUT DIGITS AND BLANKS WITHOUT RISKING A NUMVAL
014030*    ABEND ON GARBAGE INPUT.
014100     IF W-ID-FIELD IS NUMVAL-VALID AND W-ID-FIELD NOT EQUAL SPACE
014200        COMPUTE W-ID-NUMERIC = FUNCTION NUMVAL(W-ID-FIELD)
014300     ELSE
014400        PERFORM RAISE-NON-NUMERIC-ID-SKIP
014500     END-IF.
014600
014700*-----------------------------------------------------------------
014800* 1300-STORE-OR-REPLACE-CONTACT  -  LINEAR SEARCH THE CONTACT
014900* TABLE BY NAME; REPLACE IN PLACE IF FOUND, ELSE APPEND.
015000*-----------------------------------------------------------------
015100 1300-STORE-OR-REPLACE-CONTACT.
015110*    LINEAR SEARCH IS FINE HERE - THE TALKGROUP FILE IS A FEW
015120*    HUNDRED LINES AT MOST AND THIS RUNS ONCE PER LINE, NOT IN A
015130*    NESTED LOOP.
015150     SET K78-CONTACT-IX                TO 1.
015200 1305-FIND-NAME-LOOP.
015250     IF K78-CONTACT-IX > K78-CONTACT-TOT
015300        GO TO 1310-NAME-NOT-FOUND
015350     END-IF.
015400     IF K78-TG-NAME(K78-CONTACT-IX) EQUAL W-NAME-FIELD
015450        GO TO 1315-STORE-FIELDS
015500     END-IF.
015550     SET K78-CONTACT-IX                UP BY 1.
015600     GO TO 1305-FIND-NAME-LOOP.
015650
015700 1310-NAME-NOT-FOUND.
015710*    NEW NAME - GROW THE TABLE BY ONE AND DEFAULT THE TIMESLOT;
015720*    THE TALKGROUP FILE HAS NO TIMESLOT COLUMN OF ITS OWN, THAT
015730*    COMES LATER FROM THE CHANNEL RECORD THAT REFERENCES IT.
015750     ADD 1                             TO K78-CONTACT-TOT.
015800     SET K78-CONTACT-IX                TO K78-CONTACT-TOT.
015850     MOVE ZERO                     TO K78-TG-TIMESLOT(K78-CONTACT-IX).
015900
015950 1315-STORE-FIELDS.
015960*    WHETHER THIS IS A NEW ENTRY OR A REPLACE-IN-PLACE OF AN
015970*    EARLIER LINE WITH THE SAME NAME (#K78-0014), THE STORE IS
015980*    IDENTICAL.
016000     MOVE W-NAME-FIELD                 TO K78-TG-NAME(K78-CONTACT-IX).
016050     MOVE W-ID-NUMERIC                 TO K78-TG-DMRID(K78-CONTACT-IX).
016100     MOVE W-KIND                       TO K78-TG-KIND(K78-CONTACT-IX).
016150 1300-EXIT.
016200     EXIT.
016300
016600
016700*-----------------------------------------------------------------
016800* SPLIT-TALKGROUP-FIELDS  -  HEADERLESS, TWO FIELDS PER RECORD.
016900*-----------------------------------------------------------------
017000 SPLIT-TALKGROUP-FIELDS.
017100     MOVE ZERO                         TO W-FIELD-TOT.
017200     MOVE SPACE                        TO W-NAME-FIELD W-ID-FIELD.
017300
017310*    TALLYING IN GIVES US THE ACTUAL FIELD COUNT EVEN WHEN
017320*    UNSTRING RUNS OUT OF RECEIVING FIELDS BEFORE DELIMITERS - A
017330*    CLEANER WAY TO SPOT A MISSING COMMA THAN COUNTING BYTES.
017400     UNSTRING K78-RAW-TEXT DELIMITED BY ','
017500         INTO W-NAME-FIELD
017600              W-ID-FIELD
017700         TALLYING IN W-FIELD-TOT
017800     END-UNSTRING.
017900
018000*-----------------------------------------------------------------
018100* --- SKIP-WITH-WARNING CONDITIONS ---
018150* EACH OF THESE SETS A NEGATIVE K78-RESULT SO K78-RESULT-SKIPPED
018160* IS TRUE FOR THE CALLER, WITH A SHORT DESCRIPTION AND (WHERE WE
018170* HAVE ONE) A POSITION STRING FOR THE RUN LOG.  NONE OF THEM ABEND
018180* THE DRIVER - A BAD LINE IN A MEMBERSHIP FILE SHOULD NOT COST THE
018190* COORDINATOR THE WHOLE CODEPLUG.
018200*-----------------------------------------------------------------
018300 RAISE-BLANK-LINE-SKIP.
018400     MOVE -1                           TO K78-RESULT.
018500     MOVE 'BLANK LINE SKIPPED'         TO K78-DESCRIPTION.
018600
018700 RAISE-SHORT-LINE-SKIP.
018800     MOVE -2                           TO K78-RESULT.
018900     MOVE 'SHORT TALKGROUP LINE SKIPPED' TO K78-DESCRIPTION.
019000     MOVE K78-RAW-TEXT(1:10)           TO K78-POSITION.
019100
019200 RAISE-NON-NUMERIC-ID-SKIP.
019300     MOVE -3                           TO K78-RESULT.
019400     MOVE 'NON-NUMERIC TALKGROUP ID SKIPPED' TO K78-DESCRIPTION.
019500     MOVE W-NAME-FIELD(1:10)           TO K78-POSITION.
