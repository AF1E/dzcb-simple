000100*-----------------------------------------------------------------
000200* K78MSW  -  DIGITAL-REPEATERS MATRIX HEADER / SLOT-CELL AREA
000300* THE DIGITAL-REPEATERS CSV CARRIES ONE COLUMN PER TALKGROUP; THE
000400* HEADER TABLE BELOW IS LOADED ONCE FROM THE HEADER RECORD AND
000500* CONSULTED BY K78D004 FOR EVERY DATA ROW COLUMN.  THE SLOT-CELL
000600* SWITCH IS THE SAME "REDEFINE AN 8-BYTE SWITCH" HABIT USED
000700* ELSEWHERE IN THE SHOP'S ROUTE-SELECTION COPYBOOKS.
000800*-----------------------------------------------------------------
000900*  1993-09-30 RAH  #K78-0025  ORIGINAL COPYBOOK.
001000*  1999-02-14 DPM  #K78-0113  Y2K REVIEW - NO DATE FIELDS PRESENT,
001100*                             NO CHANGE REQUIRED.
001200*-----------------------------------------------------------------
001300 01  K78-REPEATER-HEADER-AREA.
001400     03  K78-HDR-COL-TOT              PIC 9(3) COMP VALUE ZERO.
001500     03  K78-HDR-COL-TB.
001600         05  K78-HDR-COL OCCURS 0 TO 128 TIMES
001700                     DEPENDING ON K78-HDR-COL-TOT
001800                     INDEXED BY K78-HDR-COL-IX
001900                     PIC X(16).
002000*
002100 01  K78-SLOT-CELL-SWITCH             PIC X(8) VALUE SPACE.
002200     03  FILLER REDEFINES K78-SLOT-CELL-SWITCH.
002300         05  FILLER                   PIC X(3).
002400         05  K78-SLOT-CELL-VALUE      PIC X(1).
002500             88  K78-SLOT-NOT-CARRIED      VALUE '-'.
002600             88  K78-SLOT-IS-ONE           VALUE '1'.
002700             88  K78-SLOT-IS-TWO           VALUE '2'.
002800         05  FILLER                   PIC X(4).
